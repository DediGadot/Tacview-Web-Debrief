000100*****************************************************************
000200* MSNPIL  -- Piloten-Statistiktabelle (PSTAT-ENTRY) mit den
000300*            Waffen-Nutzungszaehlern, der Boden-Abschussliste,
000400*            der Ziel-Merkliste (TARGETS-ENGAGED) und der
000500*            Treffer-Duplikaterkennung je Pilot; dazu die
000600*            Objekt/Pilot-Zuordnungstabelle (OBJMAP) fuer die
000700*            Identitaetsaufloesung waehrend B100-VERARBEITUNG.
000800* Kurzbeschreibung :: alles reine Speichertabellen, kein
000900*                     indiziertes File (vgl. FILES-Abschnitt der
001000*                     Fachvorgabe: Zugriff nur ueber Pilotname).
001100*****************************************************************
001200 01          PSTAT-TABLE.
001300     05      MAX-PILOT-ENTRIES   PIC 9(04) COMP VALUE 300.
001400     05      PSTAT-COUNT         PIC 9(04) COMP VALUE ZERO.
001500     05      PSTAT-ENTRY OCCURS 300 TIMES
001600                         INDEXED BY PSTAT-IDX.
001700          10  PS-PILOT-NAME        PIC X(30).
001800          10  PS-AIRCRAFT-TYPE     PIC X(20).
001900          10  PS-COALITION         PIC 9(01).
002000          10  PS-GROUP-ID          PIC 9(06).
002100          10  PS-GROUP-NAME        PIC X(30).
002200          10  PS-HAS-GROUP-FLAG    PIC X(01).
002300               88 PS-HAS-GROUP               VALUE "Y".
002400          10  PS-PLAYER-FLAG       PIC X(01).
002500          10  PS-SHOTS-FIRED       PIC 9(05) COMP.
002600          10  PS-HITS-SCORED       PIC 9(05) COMP.
002700          10  PS-AIR-KILLS         PIC 9(04) COMP.
002800          10  PS-GROUND-KILLS      PIC 9(04) COMP.
002900          10  PS-DEATHS            PIC 9(04) COMP.
003000          10  PS-EJECTIONS         PIC 9(04) COMP.
003100          10  PS-ENGINE-STARTUPS   PIC 9(04) COMP.
003200          10  PS-TAKEOFFS          PIC 9(04) COMP.
003300          10  PS-LANDINGS          PIC 9(04) COMP.
003400          10  PS-CRASHES           PIC 9(04) COMP.
003500          10  PS-AG-SHOTS          PIC 9(05) COMP.
003600          10  PS-AG-HITS           PIC 9(05) COMP.
003700          10  PS-FIRST-SEEN        PIC 9(07)V99 COMP.
003800          10  PS-LAST-SEEN         PIC 9(07)V99 COMP.
003900          10  PS-FLIGHT-TIME       PIC 9(07)V99 COMP.
004000          10  PS-TIME-1ST-SHOT     PIC S9(07)V99 COMP.
004100          10  PS-TIME-1ST-KILL     PIC S9(07)V99 COMP.
004200          10  PS-TIME-1ST-AGSHOT   PIC S9(07)V99 COMP.
004300          10  PS-FRIENDLY-FIRE     PIC 9(04) COMP.
004400          10  PS-TARGETS-ENGAGED   PIC 9(04) COMP.
004500          10  PS-KILLED-BY         PIC X(30).
004600          10  PS-KILL-STREAK       PIC 9(04) COMP.
004700          10  PS-MAX-KILL-STREAK   PIC 9(04) COMP.
004800          10  PS-SHOTS-PER-KILL    PIC 9(05)V99 COMP.
004900          10  PS-AVG-ENGAGE-TIME   PIC 9(07)V99 COMP.
005000          10  PS-ACCURACY-PCT      PIC 9(03)V99 COMP.
005100          10  PS-AG-ACCURACY-PCT   PIC 9(03)V99 COMP.
005200          10  PS-KD-RATIO          PIC 9(05)V99 COMP.
005300          10  PS-EFFICIENCY-RATING PIC 9(03)V99 COMP.
005400          10  PS-TOTAL-KILLS       PIC 9(05) COMP.
005500*            ---> Waffennutzung (alle Waffen)
005600          10  PS-WPN-COUNT         PIC 9(04) COMP.
005700          10  PS-WPN-TBL OCCURS 20 TIMES
005800                         INDEXED BY PS-WPN-IDX.
005900               15 PW-WEAPON-NAME   PIC X(24).
006000               15 PW-SHOTS         PIC 9(05) COMP.
006100               15 PW-HITS          PIC 9(05) COMP.
006200               15 PW-KILLS         PIC 9(05) COMP.
006300*            ---> Waffennutzung (nur Luft-Boden-Waffen)
006400          10  PS-AGWPN-COUNT       PIC 9(04) COMP.
006500          10  PS-AGWPN-TBL OCCURS 12 TIMES
006600                           INDEXED BY PS-AGWPN-IDX.
006700               15 PAW-WEAPON-NAME  PIC X(24).
006800               15 PAW-SHOTS        PIC 9(05) COMP.
006900               15 PAW-HITS         PIC 9(05) COMP.
007000               15 PAW-KILLS        PIC 9(05) COMP.
007100*            ---> Boden-Abschussliste (kein AIR-KILLS-Zaehler)
007200          10  PS-GKILL-COUNT       PIC 9(04) COMP.
007300          10  PS-GKILL-TBL OCCURS 20 TIMES
007400                           INDEXED BY PS-GKILL-IDX.
007500               15 PGK-UNIT-TYPE    PIC X(20).
007600               15 PGK-WEAPON       PIC X(24).
007700               15 PGK-TIME         PIC 9(07)V99 COMP.
007800               15 PGK-COALITION    PIC 9(01).
007900               15 PGK-TGT-OBJ-ID   PIC 9(06).
008000*            ---> Merkliste angegriffener Ziele (Dedup-Zaehlung)
008100          10  PS-TARGET-COUNT      PIC 9(04) COMP.
008200          10  PS-TARGET-TBL OCCURS 30 TIMES
008300                            INDEXED BY PS-TGT-IDX.
008400               15 PTG-TARGET-NAME  PIC X(30).
008500*            ---> Treffer-Signaturen (Dedup fuer HITS-SCORED)
008600          10  PS-HITSIG-COUNT      PIC 9(04) COMP.
008700          10  PS-HITSIG-TBL OCCURS 60 TIMES
008800                            INDEXED BY PS-HSIG-IDX.
008900               15 PHS-SIGNATURE    PIC X(64).
009000          10  FILLER               PIC X(08).
009100
009200*-----------------------------------------------------------------*
009300* Objekt-Id --> Pilotname/Human-Flag, gefuellt aus "under
009400* control"-Ereignissen und aus bereits aufgeloesten Rollen;
009500* vgl. Fachregel zur Pilot-Identitaetsaufloesung.
009600*-----------------------------------------------------------------*
009700 01          OBJMAP-TABLE.
009800     05      MAX-OBJMAP-ENTRIES  PIC 9(04) COMP VALUE 400.
009900     05      OBJMAP-COUNT        PIC 9(04) COMP VALUE ZERO.
010000     05      OBJMAP-ENTRY OCCURS 400 TIMES
010100                          INDEXED BY OBJMAP-IDX.
010200          10  OM-OBJECT-ID         PIC 9(06).
010300          10  OM-PILOT-NAME        PIC X(30).
010400          10  OM-HUMAN-FLAG        PIC X(01).
010500               88 OM-IS-HUMAN                VALUE "Y".
010600          10  FILLER               PIC X(03).
