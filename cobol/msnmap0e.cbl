000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID.    MSNMAP0E.
000500 AUTHOR.        H. MEINERT.
000600 INSTALLATION.  FLUGSIMULATIONSZENTRUM WILDAU - RECHENZENTRUM.
000700 DATE-WRITTEN.  1996-04-22.
000800 DATE-COMPILED.
000900 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
001000*
001100*****************************************************************
001200* Letzte Aenderung :: 2024-11-08
001300* Letzte Version   :: B.02.00
001400* Kurzbeschreibung :: Auswertung des Simulator-Rohprotokolls auf
001500*                     Verbands-/Einheiten-Zuordnungsbloecke,
001600*                     Wiederherstellung zerstueckelter Bloecke,
001700*                     Schreiben des juengsten gueltigen Blocks
001800*                     als Rosterdatei.
001900* Auftrag          :: MSN-8 MSN-40 MSN-115
002000*
002100* Aenderungen (Version und Datum in Variable K-PROG-START
002200*              aendern)
002300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002400*----------------------------------------------------------------*
002500* Vers. | Datum    | von | Kommentar                             *
002600*-------|----------|-----|---------------------------------------*
002700*A.00.00|1996-04-22| hm  | Neuerstellung: Start-/Endemarken,
002800*       |          |     | einfache (ungestueckelte) Bloecke
002900*A.01.00|1997-02-10| hm  | Zerstueckelte Bloecke (XML_CHUNK_n_OF_
003000*       |          |     | m) erkannt und wiederhergestellt
003100*B.00.00|1998-12-01| ts  | Y2K: Zeilenzaehler und Blockliste auf
003200*       |          |     | COMP-Felder umgestellt
003300*B.01.00|2013-06-18| kl  | Strukturpruefung Verbands-/Einheiten-
003400*       |          |     | Abschnitt samt Eintragszaehlung
003500*B.02.00|2024-11-08| mh  | Angebunden an MSNANA0E/MSNIDN0E als
003600*       |          |     | Begleitbatch der Einsatzstatistik-
003700*       |          |     | Auswertung; juengster gueltiger Block
003800*       |          |     | wird als Rosterdatei geschrieben
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* Liest das Rohprotokoll des Simulators zeilenweise, sucht nach
004400* Verbands-/Einheiten-Zuordnungsbloecken zwischen Start- und
004500* Endemarke, setzt zerstueckelt uebertragene Bloecke aus ihren
004600* Teilstuecken wieder zusammen, prueft jeden vollstaendigen Block
004700* auf das Vorhandensein eines Verbands- und eines Einheiten-
004800* Abschnitts und schreibt eine Blockuebersicht sowie den Inhalt
004900* des juengsten gueltigen Blocks auf die Rosterdatei.
005000*
005100*****************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-15 IS ANZEIGE-VERSION
005800         ON STATUS IS SHOW-VERSION
005900     CLASS ALPHNUM IS "0123456789"
006000                      "abcdefghijklmnopqrstuvwxyz"
006100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006200                      " .,;-_!$%&/="
006300     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT RAW-LOG-FILE      ASSIGN TO RAWLOGF
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS FILE-STATUS.
007000     SELECT ROSTER-OUT-FILE   ASSIGN TO ROSTOUTF
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS  IS FILE-STATUS.
007300     SELECT REPORT-FILE       ASSIGN TO RPTFILE
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS  IS FILE-STATUS.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD  RAW-LOG-FILE.
008100 01  RL-RECORD                PIC X(200).
008200*
008300 01  RL-LINE-VIEW REDEFINES RL-RECORD.
008400     05  RL-FIRST10           PIC X(10).
008500     05  FILLER               PIC X(190).
008600*
008700 FD  ROSTER-OUT-FILE.
008800 01  RO-RECORD                PIC X(200).
008900*
009000 FD  REPORT-FILE.
009100 01  RP-RECORD                PIC X(132).
009200*
009300 WORKING-STORAGE SECTION.
009400*--------------------------------------------------------------------*
009500* Gemeinsame Layouts der Statistik-Batchkette
009600*--------------------------------------------------------------------*
009700 COPY MSNSWT.
009800*--------------------------------------------------------------------*
009900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010000*--------------------------------------------------------------------*
010100 01          COMP-FELDER.
010200     05      C4-I1               PIC S9(04) COMP.
010300     05      C4-I2               PIC S9(04) COMP.
010400     05      C4-LINE-NO          PIC S9(07) COMP VALUE ZERO.
010500     05      C4-BLOCK-START-LN   PIC S9(07) COMP.
010600     05      C4-BLOCK-CT         PIC S9(04) COMP VALUE ZERO.
010700     05      C4-VALID-CT         PIC S9(04) COMP VALUE ZERO.
010800     05      C4-CHUNKED-CT       PIC S9(04) COMP VALUE ZERO.
010900     05      C4-GRP-CT           PIC S9(04) COMP.
011000     05      C4-UNT-CT           PIC S9(04) COMP.
011100     05      C4-GRPSECT-CT       PIC S9(04) COMP.
011200     05      C4-UNTSECT-CT       PIC S9(04) COMP.
011300     05      C4-EXP-CHUNKS       PIC S9(04) COMP.
011400     05      C4-CHUNK-NUM        PIC S9(04) COMP.
011500     05      C4-FND-POS1         PIC S9(04) COMP.
011600     05      C4-FND-POS2         PIC S9(04) COMP.
011700     05      C4-SRCH-FROM        PIC S9(04) COMP.
011800     05      C4-NDLEN            PIC S9(04) COMP.
011900     05      C4-PADLEN           PIC S9(04) COMP.
012000*--------------------------------------------------------------------*
012100* Felder mit konstantem Inhalt: Praefix K
012200*--------------------------------------------------------------------*
012300 01          KONSTANTE-FELDER.
012400     05      K-MODUL             PIC X(08)     VALUE "MSNMAP0E".
012500     05      K-START-MARKER      PIC X(30)     VALUE
012600                    "=== DCS_MAPPER_XML_START ===".
012700     05      K-END-MARKER        PIC X(30)     VALUE
012800                    "=== DCS_MAPPER_XML_END ===".
012900     05      K-CHUNK-PREFIX      PIC X(10)     VALUE
013000                    "XML_CHUNK_".
013100     05      K-OF-MARKER         PIC X(04)     VALUE "_OF_".
013200     05      K-COLON-SP          PIC X(02)     VALUE ": ".
013300     05      K-PREFIX-END        PIC X(03)     VALUE "): ".
013400     05      K-GROUP-TAG         PIC X(08)     VALUE "<group  ".
013500     05      K-UNIT-TAG          PIC X(07)     VALUE "<unit  ".
013600     05      K-GROUPS-SECT       PIC X(08)     VALUE "<groups ".
013700     05      K-UNITS-SECT        PIC X(07)     VALUE "<units ".
013800     05      K-MAX-LINES         PIC S9(04) COMP VALUE 300.
013900     05      K-MAX-BLOCKS        PIC S9(04) COMP VALUE 500.
014000     05      K-MAX-CHUNKS        PIC S9(04) COMP VALUE 50.
014100*--------------------------------------------------------------------*
014200* Weitere Arbeitsfelder: Praefix W
014300*--------------------------------------------------------------------*
014400 01          WORK-FELDER.
014500     05      W-LINE-TEXT         PIC X(200).
014600     05      W-LINE-CHARS REDEFINES W-LINE-TEXT.
014700         10  W-LINE-CHAR OCCURS 200 TIMES
014800                         INDEXED BY W-LC-IDX
014900                         PIC X(01).
015000*            ---> Blockzustand
015100     05      W-IN-BLOCK-FLAG     PIC X(01).
015200         88  W-IN-BLOCK                  VALUE "Y".
015300     05      W-IS-CHUNKED-FLAG   PIC X(01).
015400         88  W-IS-CHUNKED                VALUE "Y".
015500*            ---> aktueller Block: gesammelte Zeilen (Klartext
015600*                 oder, bei Zerstueckelung, die wiederher-
015700*                 gestellten Teilstuecke in Reihenfolge)
015800     05      W-CUR-LINE-CT       PIC S9(04) COMP.
015900     05      W-CUR-LINES-TBL OCCURS 300 TIMES
016000                         INDEXED BY W-CUR-IDX.
016100         10  CL-TEXT             PIC X(190).
016200*            ---> Teilstuecktabelle fuer zerstueckelte Bloecke;
016300*                 Zugriff direkt ueber die Teilstuecknummer als
016400*                 Tabellenindex (keine Suche noetig)
016500     05      W-CHUNK-SEEN-CT     PIC S9(04) COMP.
016600     05      W-CHUNK-TBL OCCURS 50 TIMES
016700                         INDEXED BY W-CHK-IDX.
016800         10  CH-PRESENT-FLAG     PIC X(01).
016900             88 CH-PRESENT                VALUE "Y".
017000         10  CH-TEXT             PIC X(190).
017100*            ---> juengster gueltiger Block (wird bei jedem neu
017200*                 gefundenen gueltigen Block ueberschrieben)
017300     05      W-HAVE-VALID-FLAG   PIC X(01).
017400         88  W-HAVE-VALID                VALUE "Y".
017500     05      W-LATEST-LINE-CT    PIC S9(04) COMP.
017600     05      W-LATEST-LINES-TBL OCCURS 300 TIMES
017700                         INDEXED BY W-LAT-IDX.
017800         10  LL-TEXT             PIC X(190).
017900*            ---> Blockliste (Bericht 1 Zeile je Block)
018000     05      W-BLOCKLIST-TBL OCCURS 500 TIMES
018100                         INDEXED BY W-BL-IDX.
018200         10  BL-SEQNO            PIC 9(04).
018300         10  BL-VALID-FLAG       PIC X(01).
018400             88 BL-VALID                  VALUE "Y".
018500         10  BL-CHUNKED-FLAG     PIC X(01).
018600             88 BL-CHUNKED                VALUE "Y".
018700         10  BL-COUNTS.
018800             15 BL-GROUP-CT      PIC 9(04).
018900             15 BL-UNIT-CT       PIC 9(04).
019000         10  BL-COUNT-PAIR REDEFINES BL-COUNTS
019100                             PIC X(08).
019200         10  BL-LINE-NO          PIC 9(07).
019300*            ---> Allgemeine Such-/Vergleichsfelder (Substring-
019400*                 Suche ohne SORT/Intrinsics, gleiches Verfahren
019500*                 wie Schluesselwortpruefung in MSNANA0E)
019600     05      W-SRCH-NEEDLE       PIC X(30).
019700     05      W-SRCH-POS          PIC S9(04) COMP.
019800     05      W-SRCH-STOP-FLAG    PIC X(01).
019900         88  W-SRCH-STOP                  VALUE "Y".
020000*            ---> Aufbau der Berichtszeile (Zeiger-STRING)
020100     05      W-RPT-LINE          PIC X(132).
020200     05      W-RPT-PTR           PIC S9(04) COMP.
020300*            ---> Teilstueck-Kopf-Auswertung (C100-CHUNK-LINE)
020400     05      W-CHUNKNUM-WORK.
020500         10  W-CHUNKNUM-TEXT     PIC X(04).
020600     05      W-CHUNKNUM-NUM REDEFINES W-CHUNKNUM-WORK
020700                             PIC 9(04).
020800     05      W-CHUNKTOT-WORK.
020900         10  W-CHUNKTOT-TEXT     PIC X(04).
021000     05      W-CHUNKTOT-NUM REDEFINES W-CHUNKTOT-WORK
021100                             PIC 9(04).
021200*            ---> Anzeigefelder fuer die Blockuebersicht
021300     05      D-SEQNO             PIC Z(03)9.
021400     05      D-LINE-NO           PIC Z(06)9.
021500     05      D-COUNT4            PIC Z(03)9.
021600*
021700 PROCEDURE DIVISION.
021800******************************************************************
021900* Steuerungs-Section
022000******************************************************************
022100 A100-STEUERUNG SECTION.
022200 A100-00.
022300
022400     IF  SHOW-VERSION
022500         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
022600         STOP RUN
022700     END-IF
022800
022900     PERFORM B000-VORLAUF
023000     PERFORM B100-VERARBEITUNG
023100     PERFORM R100-R-LISTING
023200     PERFORM W100-WRITE-ROSTER
023300     PERFORM B090-ENDE
023400     EXIT PROGRAM
023500     .
023600 A100-99.
023700     EXIT.
023800******************************************************************
023900* Vorlauf: Dateien oeffnen, Tabellen/Zaehler initialisieren
024000******************************************************************
024100 B000-VORLAUF SECTION.
024200 B000-00.
024300
024400     OPEN INPUT  RAW-LOG-FILE
024500     OPEN OUTPUT ROSTER-OUT-FILE
024600     OPEN OUTPUT REPORT-FILE
024700
024800     MOVE ZERO TO C4-LINE-NO C4-BLOCK-CT C4-VALID-CT
024900                  C4-CHUNKED-CT W-CUR-LINE-CT W-CHUNK-SEEN-CT
025000                  W-LATEST-LINE-CT
025100     MOVE "N" TO W-IN-BLOCK-FLAG W-IS-CHUNKED-FLAG
025200                 W-HAVE-VALID-FLAG
025300     .
025400 B000-99.
025500     EXIT.
025600******************************************************************
025700* Hauptverarbeitung: Rohprotokoll zeilenweise lesen und
025800* verteilen.
025900******************************************************************
026000 B100-VERARBEITUNG SECTION.
026100 B100-00.
026200
026300     PERFORM B101-RAW-READ
026400     PERFORM B102-DISPATCH-LINE UNTIL RAW-EOF
026500     .
026600 B100-99.
026700     EXIT.
026800
026900 B101-RAW-READ.
027000     READ RAW-LOG-FILE
027100         AT END SET RAW-EOF TO TRUE
027200     END-READ
027300     .
027400
027500 B102-DISPATCH-LINE.
027600     ADD 1 TO C4-LINE-NO
027700     MOVE RL-RECORD TO W-LINE-TEXT
027800
027900     MOVE K-START-MARKER TO W-SRCH-NEEDLE
028000     MOVE 1               TO C4-SRCH-FROM
028100     PERFORM D100-FIND-SUBSTR
028200     IF  W-SRCH-POS > 0
028300         PERFORM B103-START-BLOCK
028400     ELSE
028500         MOVE K-END-MARKER TO W-SRCH-NEEDLE
028600         MOVE 1             TO C4-SRCH-FROM
028700         PERFORM D100-FIND-SUBSTR
028800         IF  W-SRCH-POS > 0
028900             IF  W-IN-BLOCK
029000                 PERFORM C300-END-BLOCK
029100             END-IF
029200             MOVE "N" TO W-IN-BLOCK-FLAG
029300         ELSE
029400             IF  W-IN-BLOCK
029500                 IF  W-LINE-TEXT(1:10) = K-CHUNK-PREFIX
029600                     PERFORM C100-CHUNK-LINE
029700                 ELSE
029800                     PERFORM C200-PLAIN-LINE
029900                 END-IF
030000             END-IF
030100         END-IF
030200     END-IF
030300
030400     PERFORM B101-RAW-READ
030500     .
030600
030700 B103-START-BLOCK.
030800     MOVE "Y" TO W-IN-BLOCK-FLAG
030900     MOVE "N" TO W-IS-CHUNKED-FLAG
031000     MOVE C4-LINE-NO TO C4-BLOCK-START-LN
031100     MOVE ZERO TO W-CUR-LINE-CT W-CHUNK-SEEN-CT C4-EXP-CHUNKS
031200     PERFORM B104-CLEAR-CHUNK-SCAN
031300             VARYING C4-I1 FROM 1 BY 1
031400             UNTIL C4-I1 > 50
031500     .
031600
031700 B104-CLEAR-CHUNK-SCAN.
031800     MOVE "N" TO CH-PRESENT-FLAG(C4-I1)
031900     .
032000*----------------------------------------------------------------*
032100* Generische Teilzeichenkettensuche: W-SRCH-NEEDLE (rechtsbuendig
032200* leerzeichengefuellt) in W-LINE-TEXT ab Position C4-SRCH-FROM.
032300* Ergebnis in W-SRCH-POS (0 = nicht gefunden).
032400*----------------------------------------------------------------*
032500 D100-FIND-SUBSTR SECTION.
032600 D100-00.
032700
032800     MOVE 0 TO C4-NDLEN
032900     INSPECT W-SRCH-NEEDLE TALLYING C4-NDLEN FOR TRAILING SPACES
033000     COMPUTE C4-NDLEN = 30 - C4-NDLEN
033100     MOVE 0 TO W-SRCH-POS
033200     MOVE "N" TO W-SRCH-STOP-FLAG
033300     IF  C4-NDLEN > 0 AND C4-NDLEN <= (201 - C4-SRCH-FROM)
033400         PERFORM D101-FIND-SCAN
033500                 VARYING C4-I2 FROM C4-SRCH-FROM BY 1
033600                 UNTIL C4-I2 > (200 - C4-NDLEN + 1)
033700                       OR W-SRCH-STOP
033800     END-IF
033900     .
034000 D100-99.
034100     EXIT.
034200
034300 D101-FIND-SCAN.
034400     IF  W-LINE-TEXT(C4-I2:C4-NDLEN) = W-SRCH-NEEDLE(1:C4-NDLEN)
034500         MOVE C4-I2 TO W-SRCH-POS
034600         MOVE "Y"   TO W-SRCH-STOP-FLAG
034700     END-IF
034800     .
034900******************************************************************
035000* Teilstueckzeile (XML_CHUNK_<i>_OF_<n>: <Inhalt>) innerhalb
035100* eines offenen Blocks.
035200******************************************************************
035300 C100-CHUNK-LINE SECTION.
035400 C100-00.
035500
035600     MOVE "Y" TO W-IS-CHUNKED-FLAG
035700
035800     MOVE K-OF-MARKER  TO W-SRCH-NEEDLE
035900     MOVE 11           TO C4-SRCH-FROM
036000     PERFORM D100-FIND-SUBSTR
036100     MOVE W-SRCH-POS TO C4-FND-POS1
036200
036300     IF  C4-FND-POS1 > 11
036400         MOVE K-COLON-SP      TO W-SRCH-NEEDLE
036500         COMPUTE C4-SRCH-FROM = C4-FND-POS1 + 4
036600         PERFORM D100-FIND-SUBSTR
036700         MOVE W-SRCH-POS TO C4-FND-POS2
036800     ELSE
036900         MOVE 0 TO C4-FND-POS2
037000     END-IF
037100
037200     IF  C4-FND-POS1 > 11 AND C4-FND-POS2 > 0
037300         PERFORM C110-PAD-CHUNKNUM
037400         PERFORM C120-PAD-CHUNKTOT
037500         IF  W-CHUNKNUM-NUM > 0 AND W-CHUNKNUM-NUM <= 50
037600             IF  W-CHUNKTOT-NUM > C4-EXP-CHUNKS
037700                 MOVE W-CHUNKTOT-NUM TO C4-EXP-CHUNKS
037800             END-IF
037900             SET W-CHK-IDX TO W-CHUNKNUM-NUM
038000             MOVE SPACES TO CH-TEXT(W-CHK-IDX)
038100             STRING W-LINE-TEXT(C4-FND-POS2 + 2:
038200                         200 - (C4-FND-POS2 + 2) + 1)
038300                                              DELIMITED BY SIZE
038400               INTO CH-TEXT(W-CHK-IDX)
038500             IF  NOT CH-PRESENT(W-CHK-IDX)
038600                 MOVE "Y" TO CH-PRESENT-FLAG(W-CHK-IDX)
038700                 ADD 1 TO W-CHUNK-SEEN-CT
038800             END-IF
038900         END-IF
039000     ELSE
039100*            ---> Kopf der Teilstueckzeile nicht entzifferbar --
039200*                 wie eine gewoehnliche Klartextzeile behandelt.
039300         PERFORM C200-PLAIN-LINE
039400     END-IF
039500     .
039600 C100-99.
039700     EXIT.
039800
039900 C110-PAD-CHUNKNUM.
040000     COMPUTE C4-NDLEN = C4-FND-POS1 - 11
040100     PERFORM C111-ZERO-FILL-NUM
040200     COMPUTE C4-PADLEN = 4 - C4-NDLEN
040300     IF  C4-PADLEN < 0 OR C4-NDLEN = 0
040400         MOVE ZERO TO W-CHUNKNUM-NUM
040500     ELSE
040600         MOVE W-LINE-TEXT(11:C4-NDLEN) TO
040700                 W-CHUNKNUM-TEXT(C4-PADLEN + 1:C4-NDLEN)
040800     END-IF
040900     .
041000
041100 C111-ZERO-FILL-NUM.
041200     MOVE "0000" TO W-CHUNKNUM-TEXT
041300     .
041400
041500 C120-PAD-CHUNKTOT.
041600     COMPUTE C4-NDLEN = C4-FND-POS2 - (C4-FND-POS1 + 4)
041700     PERFORM C121-ZERO-FILL-TOT
041800     COMPUTE C4-PADLEN = 4 - C4-NDLEN
041900     IF  C4-PADLEN < 0 OR C4-NDLEN = 0
042000         MOVE ZERO TO W-CHUNKTOT-NUM
042100     ELSE
042200         MOVE W-LINE-TEXT(C4-FND-POS1 + 4:C4-NDLEN) TO
042300                 W-CHUNKTOT-TEXT(C4-PADLEN + 1:C4-NDLEN)
042400     END-IF
042500     .
042600
042700 C121-ZERO-FILL-TOT.
042800     MOVE "0000" TO W-CHUNKTOT-TEXT
042900     .
043000******************************************************************
043100* Klartextzeile innerhalb eines offenen Blocks -- Protokoll-
043200* vorspann (Zeitstempel/Schweregrad/Quellenkennung) wird
043300* abgeschnitten, falls vorhanden.
043400******************************************************************
043500 C200-PLAIN-LINE SECTION.
043600 C200-00.
043700
043800     MOVE K-PREFIX-END TO W-SRCH-NEEDLE
043900     MOVE 1            TO C4-SRCH-FROM
044000     PERFORM D100-FIND-SUBSTR
044100
044200     IF  W-CUR-LINE-CT < 300
044300         ADD 1 TO W-CUR-LINE-CT
044400         SET W-CUR-IDX TO W-CUR-LINE-CT
044500         IF  W-SRCH-POS > 0
044600             MOVE W-LINE-TEXT(W-SRCH-POS + 3:
044700                     200 - (W-SRCH-POS + 3) + 1)
044800                     TO CL-TEXT(W-CUR-IDX)
044900         ELSE
045000             MOVE W-LINE-TEXT TO CL-TEXT(W-CUR-IDX)
045100         END-IF
045200     END-IF
045300     .
045400 C200-99.
045500     EXIT.
045600******************************************************************
045700* Endemarke fuer einen offenen Block: zerstueckelte Teile ggf.
045800* zusammensetzen, Struktur pruefen und Blockeintrag anlegen.
045900******************************************************************
046000 C300-END-BLOCK SECTION.
046100 C300-00.
046200
046300     MOVE ZERO TO C4-GRP-CT C4-UNT-CT
046400
046500     IF  W-IS-CHUNKED
046600         IF  W-CHUNK-SEEN-CT > 0 AND
046700             W-CHUNK-SEEN-CT = C4-EXP-CHUNKS
046800             MOVE C4-EXP-CHUNKS TO W-CUR-LINE-CT
046900             PERFORM C310-COPY-CHUNKS-SCAN
047000                     VARYING C4-I1 FROM 1 BY 1
047100                     UNTIL C4-I1 > C4-EXP-CHUNKS
047200             PERFORM C320-VALIDATE-BLOCK
047300         ELSE
047400*            ---> unvollstaendiger zerstueckelter Block wird
047500*                 verworfen (kein Inhalt zur Pruefung).
047600             MOVE ZERO TO W-CUR-LINE-CT
047700         END-IF
047800     ELSE
047900         PERFORM C320-VALIDATE-BLOCK
048000     END-IF
048100
048200     PERFORM C330-RECORD-BLOCK-ENTRY
048300
048400     IF  BL-VALID(C4-BLOCK-CT)
048500         PERFORM C340-SAVE-LATEST-VALID
048600     END-IF
048700     .
048800 C300-99.
048900     EXIT.
049000
049100 C310-COPY-CHUNKS-SCAN.
049200     SET W-CHK-IDX TO C4-I1
049300     SET W-CUR-IDX TO C4-I1
049400     MOVE CH-TEXT(W-CHK-IDX) TO CL-TEXT(W-CUR-IDX)
049500     .
049600*----------------------------------------------------------------*
049700* Strukturpruefung: Block gilt als gueltig, wenn er sowohl einen
049800* Verbands- als auch einen Einheiten-Abschnitt enthaelt. Anzahl
049900* der Verbands-/Einheiteneintraege wird unabhaengig davon
050000* mitgezaehlt.
050100*----------------------------------------------------------------*
050200 C320-VALIDATE-BLOCK SECTION.
050300 C320-00.
050400
050500     MOVE ZERO TO C4-GRP-CT C4-UNT-CT C4-GRPSECT-CT
050600                  C4-UNTSECT-CT
050700     IF  W-CUR-LINE-CT > 0
050800         PERFORM C321-SCAN-LINE
050900                 VARYING C4-I1 FROM 1 BY 1
051000                 UNTIL C4-I1 > W-CUR-LINE-CT
051100     END-IF
051200     .
051300 C320-99.
051400     EXIT.
051500
051600 C321-SCAN-LINE.
051700     SET W-CUR-IDX TO C4-I1
051800     INSPECT CL-TEXT(W-CUR-IDX) TALLYING C4-GRP-CT
051900             FOR ALL K-GROUP-TAG
052000     INSPECT CL-TEXT(W-CUR-IDX) TALLYING C4-UNT-CT
052100             FOR ALL K-UNIT-TAG
052200     INSPECT CL-TEXT(W-CUR-IDX) TALLYING C4-GRPSECT-CT
052300             FOR ALL K-GROUPS-SECT
052400     INSPECT CL-TEXT(W-CUR-IDX) TALLYING C4-UNTSECT-CT
052500             FOR ALL K-UNITS-SECT
052600     .
052700*----------------------------------------------------------------*
052800* Blockeintrag in die Blockliste uebernehmen (Bericht 1).
052900*----------------------------------------------------------------*
053000 C330-RECORD-BLOCK-ENTRY SECTION.
053100 C330-00.
053200
053300     IF  C4-BLOCK-CT < 500
053400         ADD 1 TO C4-BLOCK-CT
053500         SET W-BL-IDX TO C4-BLOCK-CT
053600         MOVE C4-BLOCK-CT       TO BL-SEQNO(W-BL-IDX)
053700         MOVE C4-BLOCK-START-LN TO BL-LINE-NO(W-BL-IDX)
053800         MOVE C4-GRP-CT         TO BL-GROUP-CT(W-BL-IDX)
053900         MOVE C4-UNT-CT         TO BL-UNIT-CT(W-BL-IDX)
054000         IF  W-IS-CHUNKED
054100             MOVE "Y" TO BL-CHUNKED-FLAG(W-BL-IDX)
054200             ADD 1 TO C4-CHUNKED-CT
054300         ELSE
054400             MOVE "N" TO BL-CHUNKED-FLAG(W-BL-IDX)
054500         END-IF
054600         IF  W-CUR-LINE-CT > 0 AND C4-GRPSECT-CT > 0 AND
054700             C4-UNTSECT-CT > 0
054800             MOVE "Y" TO BL-VALID-FLAG(W-BL-IDX)
054900             ADD 1 TO C4-VALID-CT
055000         ELSE
055100             MOVE "N" TO BL-VALID-FLAG(W-BL-IDX)
055200         END-IF
055300     END-IF
055400     .
055500 C330-99.
055600     EXIT.
055700*----------------------------------------------------------------*
055800* Aktuellen Block als juengsten gueltigen Block uebernehmen.
055900*----------------------------------------------------------------*
056000 C340-SAVE-LATEST-VALID SECTION.
056100 C340-00.
056200
056300     MOVE W-CUR-LINE-CT TO W-LATEST-LINE-CT
056400     MOVE "Y" TO W-HAVE-VALID-FLAG
056500     IF  W-CUR-LINE-CT > 0
056600         PERFORM C341-COPY-LATEST-SCAN
056700                 VARYING C4-I1 FROM 1 BY 1
056800                 UNTIL C4-I1 > W-CUR-LINE-CT
056900     END-IF
057000     .
057100 C340-99.
057200     EXIT.
057300
057400 C341-COPY-LATEST-SCAN.
057500     SET W-CUR-IDX TO C4-I1
057600     SET W-LAT-IDX TO C4-I1
057700     MOVE CL-TEXT(W-CUR-IDX) TO LL-TEXT(W-LAT-IDX)
057800     .
057900******************************************************************
058000* Bericht: Blockuebersicht -- je Block eine Zeile, abschliessend
058100* die Sammelzeile "gueltig/gesamt Bloecke, zerstueckelt".
058200******************************************************************
058300 R100-R-LISTING SECTION.
058400 R100-00.
058500
058600     MOVE SPACES TO RP-RECORD
058700     WRITE RP-RECORD AFTER ADVANCING C01
058800     MOVE SPACES TO W-RPT-LINE
058900     MOVE 1 TO W-RPT-PTR
059000     STRING "ZUORDNUNGSBLOECKE - ROHPROTOKOLLAUSWERTUNG"
059100                                     DELIMITED BY SIZE
059200       INTO W-RPT-LINE WITH POINTER W-RPT-PTR
059300     MOVE W-RPT-LINE TO RP-RECORD
059400     WRITE RP-RECORD
059500     MOVE SPACES TO RP-RECORD
059600     WRITE RP-RECORD
059700
059800     IF  C4-BLOCK-CT > 0
059900         PERFORM R101-LIST-SCAN
060000                 VARYING C4-I1 FROM 1 BY 1
060100                 UNTIL C4-I1 > C4-BLOCK-CT
060200     END-IF
060300
060400     MOVE SPACES TO RP-RECORD
060500     WRITE RP-RECORD
060600     MOVE SPACES TO W-RPT-LINE
060700     MOVE 1 TO W-RPT-PTR
060800     MOVE C4-VALID-CT TO D-COUNT4
060900     STRING "GUELTIGE BLOECKE: "       DELIMITED BY SIZE
061000            D-COUNT4                   DELIMITED BY SIZE
061100            " VON "                    DELIMITED BY SIZE
061200       INTO W-RPT-LINE WITH POINTER W-RPT-PTR
061300     MOVE C4-BLOCK-CT TO D-COUNT4
061400     STRING D-COUNT4                   DELIMITED BY SIZE
061500            ", ZERSTUECKELT: "         DELIMITED BY SIZE
061600       INTO W-RPT-LINE WITH POINTER W-RPT-PTR
061700     MOVE C4-CHUNKED-CT TO D-COUNT4
061800     STRING D-COUNT4                   DELIMITED BY SIZE
061900       INTO W-RPT-LINE WITH POINTER W-RPT-PTR
062000     MOVE W-RPT-LINE TO RP-RECORD
062100     WRITE RP-RECORD
062200     .
062300 R100-99.
062400     EXIT.
062500
062600 R101-LIST-SCAN.
062700     SET W-BL-IDX TO C4-I1
062800     MOVE BL-SEQNO(W-BL-IDX) TO D-SEQNO
062900     MOVE BL-LINE-NO(W-BL-IDX) TO D-LINE-NO
063000     MOVE SPACES TO W-RPT-LINE
063100     MOVE 1 TO W-RPT-PTR
063200     STRING "BLOCK "                DELIMITED BY SIZE
063300            D-SEQNO                 DELIMITED BY SIZE
063400            "  ZEILE "               DELIMITED BY SIZE
063500            D-LINE-NO               DELIMITED BY SIZE
063600       INTO W-RPT-LINE WITH POINTER W-RPT-PTR
063700     IF  BL-VALID(W-BL-IDX)
063800         STRING "  GUELTIG    "      DELIMITED BY SIZE
063900           INTO W-RPT-LINE WITH POINTER W-RPT-PTR
064000     ELSE
064100         STRING "  UNGUELTIG  "      DELIMITED BY SIZE
064200           INTO W-RPT-LINE WITH POINTER W-RPT-PTR
064300     END-IF
064400     IF  BL-CHUNKED(W-BL-IDX)
064500         STRING "ZERSTUECKELT  "     DELIMITED BY SIZE
064600           INTO W-RPT-LINE WITH POINTER W-RPT-PTR
064700     ELSE
064800         STRING "EINFACH       "     DELIMITED BY SIZE
064900           INTO W-RPT-LINE WITH POINTER W-RPT-PTR
065000     END-IF
065100     MOVE BL-GROUP-CT(W-BL-IDX) TO D-COUNT4
065200     STRING "VERBAENDE: "            DELIMITED BY SIZE
065300            D-COUNT4                 DELIMITED BY SIZE
065400       INTO W-RPT-LINE WITH POINTER W-RPT-PTR
065500     MOVE BL-UNIT-CT(W-BL-IDX) TO D-COUNT4
065600     STRING "  EINHEITEN: "          DELIMITED BY SIZE
065700            D-COUNT4                 DELIMITED BY SIZE
065800       INTO W-RPT-LINE WITH POINTER W-RPT-PTR
065900     MOVE W-RPT-LINE TO RP-RECORD
066000     WRITE RP-RECORD
066100     .
066200******************************************************************
066300* Schreiben des juengsten gueltigen Blockinhalts auf die
066400* Rosterdatei; liegt kein gueltiger Block vor, wird dies als
066500* Fehlschlag gemeldet.
066600******************************************************************
066700 W100-WRITE-ROSTER SECTION.
066800 W100-00.
066900
067000     IF  W-HAVE-VALID
067100         IF  W-LATEST-LINE-CT > 0
067200             PERFORM W101-ROSTER-SCAN
067300                     VARYING C4-I1 FROM 1 BY 1
067400                     UNTIL C4-I1 > W-LATEST-LINE-CT
067500         END-IF
067600     ELSE
067700         MOVE SPACES TO RP-RECORD
067800         STRING "FEHLER: KEIN GUELTIGER ZUORDNUNGSBLOCK GEFUNDEN"
067900                                         DELIMITED BY SIZE
068000           INTO RP-RECORD
068100         WRITE RP-RECORD
068200     END-IF
068300     .
068400 W100-99.
068500     EXIT.
068600
068700 W101-ROSTER-SCAN.
068800     SET W-LAT-IDX TO C4-I1
068900     MOVE SPACES TO RO-RECORD
069000     MOVE LL-TEXT(W-LAT-IDX) TO RO-RECORD(1:190)
069100     WRITE RO-RECORD
069200     .
069300******************************************************************
069400* Abschluss: Dateien schliessen
069500******************************************************************
069600 B090-ENDE SECTION.
069700 B090-00.
069800
069900     CLOSE RAW-LOG-FILE
070000     CLOSE ROSTER-OUT-FILE
070100     CLOSE REPORT-FILE
070200     .
070300 B090-99.
070400     EXIT.
