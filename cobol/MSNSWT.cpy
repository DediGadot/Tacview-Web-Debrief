000100*****************************************************************
000200* MSNSWT  -- Gemeinsamer Schalterblock fuer die Einsatz-
000300*            statistik-Batchkette (MSNANA0E / MSNMAP0E /
000400*            MSNIDN0E).
000500* Herkunft :: abgeleitet aus dem SCHALTER-Block der SSFNEW-
000600*             Testtreiber; Praefixe und 88-Stufen unveraendert
000700*             uebernommen, Inhalte auf die Statistik-Kette
000800*             zugeschnitten.
000900*****************************************************************
001000 01          SCHALTER.
001100     05      FILE-STATUS         PIC X(02).
001200          88 FILE-OK                         VALUE "00".
001300          88 FILE-NOK                        VALUE "01" THRU "99".
001400          88 FILE-EOF-STAT                    VALUE "10".
001500     05      REC-STAT REDEFINES  FILE-STATUS.
001600        10   FILE-STATUS1        PIC X.
001700          88 FILE-EOF                        VALUE "1".
001800          88 FILE-INVALID                    VALUE "2".
001900          88 FILE-PERMERR                    VALUE "3".
002000          88 FILE-LOGICERR                   VALUE "4".
002100          88 FILE-NONAME                     VALUE "5" THRU "8".
002200          88 FILE-IMPLERR                    VALUE "9".
002300        10                       PIC X.
002400
002500     05      PRG-STATUS          PIC 9.
002600          88 PRG-OK                          VALUE ZERO.
002700          88 PRG-NOK                         VALUE 1 THRU 9.
002800          88 PRG-ENDE                        VALUE 1.
002900          88 PRG-ABBRUCH                     VALUE 2.
003000
003100     05      GR-EOF-FLAG         PIC 9       VALUE ZERO.
003200          88 GR-EOF                          VALUE 1.
003300     05      UN-EOF-FLAG         PIC 9       VALUE ZERO.
003400          88 UN-EOF                          VALUE 1.
003500     05      EV-EOF-FLAG         PIC 9       VALUE ZERO.
003600          88 EV-EOF                          VALUE 1.
003700     05      RAW-EOF-FLAG        PIC 9       VALUE ZERO.
003800          88 RAW-EOF                         VALUE 1.
003900     05      MH-EOF-FLAG         PIC 9       VALUE ZERO.
004000          88 MH-EOF                          VALUE 1.
004100
004200     05      FILLER              PIC X(04)   VALUE SPACES.
