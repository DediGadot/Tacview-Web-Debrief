000100*****************************************************************
000200* MSNUNT  -- Satzlayout Einheiten-Roster (UNITS-Datei).
000300*            Eingabesatz je Objekt/Einheit der Einsatzsimulation;
000400*            verweist ueber UN-GROUP-ID auf GR-RECORD.
000500*****************************************************************
000600 01          UN-RECORD.
000700     05      UN-UNIT-ID          PIC 9(06).
000800     05      UN-GROUP-ID         PIC 9(06).
000900     05      UN-PILOT-NAME       PIC X(30).
001000     05      UN-UNIT-TYPE        PIC X(20).
001100     05      UN-COALITION        PIC 9(01).
001200          88 UN-COAL-NEUTRAL                  VALUE 0.
001300          88 UN-COAL-RED                       VALUE 1.
001400          88 UN-COAL-BLUE                      VALUE 2.
001500     05      UN-PLAYER-FLAG      PIC X(01).
001600          88 UN-IS-PLAYER                     VALUE "Y".
001700          88 UN-IS-AI                          VALUE "N".
001800     05      FILLER              PIC X(16).
