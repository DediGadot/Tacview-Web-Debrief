000100*****************************************************************
000200* MSNGRP  -- Satzlayout Gruppen-Roster (GROUPS-Datei)
000300*            Eingabesatz je Gruppe/Verband der Einsatzsimulation.
000400* Kurzbeschreibung :: 01-Satz fuer GR-RECORD, feste Feldbreiten,
000500*                     FILLER-Auffuellung auf Satzlaenge.
000600*****************************************************************
000700 01          GR-RECORD.
000800     05      GR-GROUP-ID         PIC 9(06).
000900     05      GR-GROUP-NAME       PIC X(30).
001000     05      GR-CATEGORY         PIC 9(01).
001100          88 GR-CAT-AIRPLANE                 VALUE 0.
001200          88 GR-CAT-HELICOPTER                VALUE 1.
001300          88 GR-CAT-GROUND                    VALUE 2.
001400          88 GR-CAT-SHIP                      VALUE 3.
001500          88 GR-CAT-STATIC                    VALUE 4.
001600          88 GR-CAT-AIRBORNE                  VALUE 0, 1.
001700     05      GR-COALITION        PIC 9(01).
001800          88 GR-COAL-NEUTRAL                  VALUE 0.
001900          88 GR-COAL-RED                       VALUE 1.
002000          88 GR-COAL-BLUE                      VALUE 2.
002100     05      FILLER              PIC X(12).
