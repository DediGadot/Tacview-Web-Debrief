000100*****************************************************************
000200* MSNGRS  -- Gruppen-Statistiktabelle (GSTAT-ENTRY), inkl. der
000300*            Mitgliederliste je Gruppe (fuer Durchschnittswerte
000400*            und die "Best-Pilot"-Ermittlung).
000500* Kurzbeschreibung :: ein Eintrag je Gruppe bzw. je synthetischer
000600*                     Gruppe (vgl. Fachregel Synthetische Gruppen).
000700*****************************************************************
000800 01          GSTAT-TABLE.
000900     05      MAX-GROUP-ENTRIES   PIC 9(04) COMP VALUE 150.
001000     05      GSTAT-COUNT         PIC 9(04) COMP VALUE ZERO.
001100     05      GSTAT-ENTRY OCCURS 150 TIMES
001200                        INDEXED BY GSTAT-IDX.
001300          10  GS-GROUP-ID          PIC 9(06).
001400          10  GS-GROUP-NAME        PIC X(30).
001500          10  GS-CATEGORY          PIC 9(01).
001600          10  GS-COALITION         PIC 9(01).
001700          10  GS-TOTAL-PILOTS      PIC 9(04) COMP.
001800          10  GS-TOTAL-SHOTS       PIC 9(06) COMP.
001900          10  GS-TOTAL-HITS        PIC 9(06) COMP.
002000          10  GS-TOTAL-KILLS       PIC 9(05) COMP.
002100          10  GS-TOTAL-DEATHS      PIC 9(05) COMP.
002200          10  GS-TOTAL-GND-KILLS   PIC 9(05) COMP.
002300          10  GS-TOTAL-AG-SHOTS    PIC 9(06) COMP.
002400          10  GS-TOTAL-AG-HITS     PIC 9(06) COMP.
002500          10  GS-TOTAL-FRIENDLY    PIC 9(04) COMP.
002600          10  GS-TOTAL-FLT-HOURS   PIC 9(05)V99 COMP.
002700          10  GS-MOST-ACTIVE-PLT   PIC X(30).
002800          10  GS-MOST-KILLS-PLT    PIC X(30).
002900          10  GS-MOST-ACCUR-PLT    PIC X(30).
003000          10  GS-MOST-AGACT-PLT    PIC X(30).
003100          10  GS-ACCURACY-PCT      PIC 9(03)V99 COMP.
003200          10  GS-AG-ACCURACY-PCT   PIC 9(03)V99 COMP.
003300          10  GS-KD-RATIO          PIC 9(05)V99 COMP.
003400          10  GS-SURVIVABILITY     PIC 9(03)V99 COMP.
003500          10  GS-AVG-EFFICIENCY    PIC 9(03)V99 COMP.
003600          10  GS-MEMBER-COUNT      PIC 9(04) COMP.
003700          10  GS-MEMBER-TBL OCCURS 250 TIMES
003800                            INDEXED BY GS-MEMB-IDX.
003900               15 GS-MEMBER-NAME   PIC X(30).
004000          10  FILLER               PIC X(06).
