000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID.    MSNIDN0E.
000500 AUTHOR.        K. LEUSCHNER.
000600 INSTALLATION.  FLUGSIMULATIONSZENTRUM WILDAU - RECHENZENTRUM.
000700 DATE-WRITTEN.  1994-03-02.
000800 DATE-COMPILED.
000900 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
001000*
001100*****************************************************************
001200* Letzte Aenderung :: 2024-11-08
001300* Letzte Version   :: C.01.00
001400* Kurzbeschreibung :: Ableitung der Missionskennung (MISSION-ID)
001500*                     aus den Missionskopfdaten.
001600* Auftrag          :: MSN-5 MSN-96 MSN-115
001700*
001800* Aenderungen (Version und Datum in Variable K-PROG-START
001900*              aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers. | Datum    | von | Kommentar                             *
002300*-------|----------|-----|---------------------------------------*
002400*A.00.00|1994-03-02| kl  | Neuerstellung: Missionsname, -marke
002500*       |          |     | und -dauer zur Kennung zusammen-
002600*       |          |     | gefuehrt
002700*A.01.00|1995-07-19| rg  | Vorbelegung "unknown_mission" fuer
002800*       |          |     | fehlenden Missionsnamen
002900*B.00.00|1998-11-30| ts  | Y2K: DATE-WRITTEN/Aenderungskopf auf
003000*       |          |     | 4-stellige Jahreszahl umgestellt
003100*B.01.00|2002-05-14| hm  | Bereinigung unzulaessiger Zeichen im
003200*       |          |     | Namensteil (Ersatz durch "_")
003300*C.00.00|2009-09-08| mh  | Missionsdauer auf ganze Sekunden
003400*       |          |     | gekappt statt gerundet
003500*C.01.00|2024-11-08| kl  | Angebunden an MSNANA0E/MSNMAP0E als
003600*       |          |     | Begleitbatch der Einsatzstatistik-
003700*       |          |     | Auswertung
003800*----------------------------------------------------------------*
003900*
004000* Programmbeschreibung
004100* --------------------
004200* Liest den Missionskopfsatz (MISSION-HEADER), belegt fehlende
004300* Angaben mit Vorgabewerten, bereinigt den Missionsnamen von
004400* unzulaessigen Zeichen und schreibt die daraus abgeleitete
004500* Missionskennung (MISSION-ID) auf die Ausgabedatei.
004600*
004700*****************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000*
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     SWITCH-15 IS ANZEIGE-VERSION
005400         ON STATUS IS SHOW-VERSION
005500     CLASS ID-SAFE IS "0123456789"
005600                      "abcdefghijklmnopqrstuvwxyz"
005700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800                      "-_."
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT MISSION-HEADER-FILE ASSIGN TO MSNHDRF
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS  IS FILE-STATUS.
006600     SELECT MISSION-ID-FILE     ASSIGN TO MSNIDF
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS  IS FILE-STATUS.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300 FD  MISSION-HEADER-FILE.
007400 COPY MSNHDR.
007500*
007600 FD  MISSION-ID-FILE.
007700 COPY MSNMID.
007800*
007900 WORKING-STORAGE SECTION.
008000*--------------------------------------------------------------------*
008100* Gemeinsame Layouts der Statistik-Batchkette
008200*--------------------------------------------------------------------*
008300 COPY MSNSWT.
008400*--------------------------------------------------------------------*
008500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008600*--------------------------------------------------------------------*
008700 01          COMP-FELDER.
008800     05      C4-I1               PIC S9(04) COMP.
008900     05      C4-NAMLEN           PIC S9(04) COMP.
009000     05      C9-DUR-INT          PIC S9(09) COMP.
009100*--------------------------------------------------------------------*
009200* Felder mit konstantem Inhalt: Praefix K
009300*--------------------------------------------------------------------*
009400 01          KONSTANTE-FELDER.
009500     05      K-MODUL             PIC X(08)     VALUE "MSNIDN0E".
009600     05      K-DEFAULT-NAME      PIC X(15)     VALUE
009700                                    "unknown_mission".
009800*--------------------------------------------------------------------*
009900* Weitere Arbeitsfelder: Praefix W
010000*--------------------------------------------------------------------*
010100 01          WORK-FELDER.
010200*            ---> Arbeitskopie des Missionsnamens, zeichenweise
010300*                 bereinigt (B110-SANITIZE-NAME)
010400     05      W-NAME-WORK.
010500         10  W-NAME-TEXT         PIC X(40).
010600     05      W-NAME-CHAR-TBL REDEFINES W-NAME-WORK.
010700         10  W-NAME-CHAR OCCURS 40 TIMES
010800                         INDEXED BY W-NAME-IDX
010900                         PIC X(01).
011000*            ---> Anzeigefeld Dateimarke, linksbuendig fuer den
011100*                 Aufbau der Kennung (B120-BUILD-ID)
011200     05      W-MARK-EDIT         PIC Z(09)9.
011300     05      W-MARK-LEAD-CT      PIC S9(04) COMP.
011400     05      W-MARK-LEN          PIC S9(04) COMP.
011500*            ---> Anzeigefeld Missionsdauer (ganze Sekunden)
011600     05      W-DUR-EDIT          PIC Z(08)9.
011700     05      W-DUR-LEAD-CT       PIC S9(04) COMP.
011800     05      W-DUR-LEN           PIC S9(04) COMP.
011900*            ---> FELD fuer die aufgebaute Kennung vor dem
012000*                 Schreiben; REDEFINES liefert eine zweite Sicht
012100*                 auf die Trennzeichen fuer die Sichtpruefung
012200*                 durch den Operator (vgl. ?CONSULT-Hinweise der
012300*                 SSFNEW-Vorlage)
012400     05      W-ID-WORK           PIC X(60).
012500     05      W-ID-MARKER-TBL REDEFINES W-ID-WORK.
012600         10  W-ID-SEGMENT OCCURS 6 TIMES PIC X(10).
012700*
012800 PROCEDURE DIVISION.
012900******************************************************************
013000* Steuerungs-Section
013100******************************************************************
013200 A100-STEUERUNG SECTION.
013300 A100-00.
013400
013500     IF  SHOW-VERSION
013600         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
013700         STOP RUN
013800     END-IF
013900
014000     PERFORM B000-VORLAUF
014100     PERFORM B100-VERARBEITUNG
014200     PERFORM B090-ENDE
014300     EXIT PROGRAM
014400     .
014500 A100-99.
014600     EXIT.
014700******************************************************************
014800* Vorlauf: Dateien oeffnen
014900******************************************************************
015000 B000-VORLAUF SECTION.
015100 B000-00.
015200
015300     OPEN INPUT  MISSION-HEADER-FILE
015400     OPEN OUTPUT MISSION-ID-FILE
015500     .
015600 B000-99.
015700     EXIT.
015800******************************************************************
015900* Hauptverarbeitung: Missionskopfsatz lesen, Vorgaben anwenden,
016000* Namen bereinigen, Kennung aufbauen und schreiben.
016100******************************************************************
016200 B100-VERARBEITUNG SECTION.
016300 B100-00.
016400
016500     READ MISSION-HEADER-FILE
016600         AT END SET MH-EOF TO TRUE
016700     END-READ
016800
016900     IF  NOT MH-EOF
017000         PERFORM B105-APPLY-DEFAULTS
017100         PERFORM B110-SANITIZE-NAME
017200         PERFORM B120-BUILD-ID
017300         PERFORM W100-WRITE-ID
017400     END-IF
017500     .
017600 B100-99.
017700     EXIT.
017800*----------------------------------------------------------------*
017900* Vorgaben: fehlender Name -> "unknown_mission"; Dateimarke und
018000* Missionsdauer sind bereits vom Uploader/MSNMAP0E auf Null
018100* vorbelegt, wenn keine Angabe vorlag, und erfordern hier keine
018200* weitere Pruefung.
018300*----------------------------------------------------------------*
018400 B105-APPLY-DEFAULTS SECTION.
018500 B105-00.
018600
018700     MOVE MH-MISSION-NAME TO W-NAME-TEXT
018800     IF  W-NAME-TEXT = SPACES
018900         MOVE K-DEFAULT-NAME TO W-NAME-TEXT
019000     END-IF
019100     .
019200 B105-99.
019300     EXIT.
019400*----------------------------------------------------------------*
019500* Namensbereinigung: jedes Zeichen, das kein Buchstabe, keine
019600* Ziffer, kein Bindestrich, Unterstrich oder Punkt ist, wird
019700* durch "_" ersetzt. Nachlaufende Leerzeichen bleiben Leer-
019800* zeichen (kein Bestandteil des Namens) und werden nicht
019900* angefasst.
020000*----------------------------------------------------------------*
020100 B110-SANITIZE-NAME SECTION.
020200 B110-00.
020300
020400     MOVE 0 TO C4-NAMLEN
020500     INSPECT W-NAME-TEXT TALLYING C4-NAMLEN FOR TRAILING SPACES
020600     COMPUTE C4-NAMLEN = 40 - C4-NAMLEN
020700     IF  C4-NAMLEN > 0
020800         PERFORM B111-SANITIZE-SCAN
020900                 VARYING C4-I1 FROM 1 BY 1
021000                 UNTIL C4-I1 > C4-NAMLEN
021100     END-IF
021200     .
021300 B110-99.
021400     EXIT.
021500
021600 B111-SANITIZE-SCAN.
021700     IF  W-NAME-CHAR(C4-I1) IS NOT ID-SAFE
021800         MOVE "_" TO W-NAME-CHAR(C4-I1)
021900     END-IF
022000     .
022100*----------------------------------------------------------------*
022200* Kennungsaufbau: <Name>_<Marke>_<Dauer in ganzen Sekunden>,
022300* Marke und Dauer linksbuendig ohne fuehrende Nullen. Die Dauer
022400* wird gekappt (nicht gerundet) auf ganze Sekunden.
022500*----------------------------------------------------------------*
022600 B120-BUILD-ID SECTION.
022700 B120-00.
022800
022900     MOVE MH-FILE-MARK TO W-MARK-EDIT
023000     MOVE 0 TO W-MARK-LEAD-CT
023100     INSPECT W-MARK-EDIT TALLYING W-MARK-LEAD-CT FOR LEADING
023200             SPACES
023300     COMPUTE W-MARK-LEN = 10 - W-MARK-LEAD-CT
023400     IF  W-MARK-LEN < 1
023500         MOVE 1 TO W-MARK-LEN
023600         SUBTRACT 1 FROM W-MARK-LEAD-CT
023700     END-IF
023800
023900     MOVE MH-MISSION-TIME TO C9-DUR-INT
024000
024100     MOVE C9-DUR-INT TO W-DUR-EDIT
024200     MOVE 0 TO W-DUR-LEAD-CT
024300     INSPECT W-DUR-EDIT TALLYING W-DUR-LEAD-CT FOR LEADING
024400             SPACES
024500     COMPUTE W-DUR-LEN = 9 - W-DUR-LEAD-CT
024600     IF  W-DUR-LEN < 1
024700         MOVE 1 TO W-DUR-LEN
024800         SUBTRACT 1 FROM W-DUR-LEAD-CT
024900     END-IF
025000
025100     MOVE SPACES TO W-ID-WORK
025200     STRING W-NAME-TEXT(1:C4-NAMLEN)                DELIMITED
025300                                                      BY SIZE
025400            "_"                                     DELIMITED
025500                                                      BY SIZE
025600            W-MARK-EDIT(W-MARK-LEAD-CT + 1:W-MARK-LEN)
025700                                                     DELIMITED
025800                                                      BY SIZE
025900            "_"                                     DELIMITED
026000                                                      BY SIZE
026100            W-DUR-EDIT(W-DUR-LEAD-CT + 1:W-DUR-LEN)
026200                                                     DELIMITED
026300                                                      BY SIZE
026400       INTO W-ID-WORK
026500     .
026600 B120-99.
026700     EXIT.
026800******************************************************************
026900* Schreiben der Missionskennung
027000******************************************************************
027100 W100-WRITE-ID SECTION.
027200 W100-00.
027300
027400     MOVE W-ID-WORK TO MI-MISSION-ID
027500     WRITE MI-RECORD
027600     .
027700 W100-99.
027800     EXIT.
027900******************************************************************
028000* Abschluss: Dateien schliessen
028100******************************************************************
028200 B090-ENDE SECTION.
028300 B090-00.
028400
028500     CLOSE MISSION-HEADER-FILE
028600     CLOSE MISSION-ID-FILE
028700     .
028800 B090-99.
028900     EXIT.
