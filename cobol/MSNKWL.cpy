000100*****************************************************************
000200* MSNKWL  -- Schluesselwort-Tabellen fuer die Klassifizierung
000300*            von Waffen (Luft-Boden) und Bodenzielen.
000400* Kurzbeschreibung :: je Tabelle zunaechst die Literale als
000500*                     FILLER-Kette, danach per REDEFINES als
000600*                     durchsuchbare OCCURS-Tabelle (Such-
000700*                     funktion prueft auf Teilstring, klein-
000800*                     geschrieben, in B3xx/B4xx der MSNANA0E).
000900*****************************************************************
001000 01          AGWPN-KEYWORD-LIST.
001100     05      FILLER              PIC X(16) VALUE "mk-82".
001200     05      FILLER              PIC X(16) VALUE "mk-84".
001300     05      FILLER              PIC X(16) VALUE "gbu".
001400     05      FILLER              PIC X(16) VALUE "jdam".
001500     05      FILLER              PIC X(16) VALUE "agm".
001600     05      FILLER              PIC X(16) VALUE "hellfire".
001700     05      FILLER              PIC X(16) VALUE "maverick".
001800     05      FILLER              PIC X(16) VALUE "bomb".
001900     05      FILLER              PIC X(16) VALUE "rocket".
002000     05      FILLER              PIC X(16) VALUE "hydra".
002100     05      FILLER              PIC X(16) VALUE "ffar".
002200     05      FILLER              PIC X(16) VALUE "cbk".
002300     05      FILLER              PIC X(16) VALUE "rbs".
002400     05      FILLER              PIC X(16) VALUE "kab".
002500     05      FILLER              PIC X(16) VALUE "fab".
002600     05      FILLER              PIC X(16) VALUE "betab".
002700     05      FILLER              PIC X(16) VALUE "ofab".
002800     05      FILLER              PIC X(16) VALUE "kgm".
002900     05      FILLER              PIC X(16) VALUE "grom".
003000     05      FILLER              PIC X(16) VALUE "storm shadow".
003100     05      FILLER              PIC X(16) VALUE "jassm".
003200     05      FILLER              PIC X(16) VALUE "jsow".
003300     05      FILLER              PIC X(16) VALUE "ter_".
003400     05      FILLER              PIC X(16) VALUE "mer_".
003500     05      FILLER              PIC X(16) VALUE "blu".
003600     05      FILLER              PIC X(16) VALUE "cbu".
003700     05      FILLER              PIC X(16) VALUE "bru".
003800     05      FILLER              PIC X(16) VALUE "tgp".
003900     05      FILLER              PIC X(16) VALUE "targeting pod".
004000     05      FILLER              PIC X(16) VALUE "pgm".
004100     05      FILLER              PIC X(16) VALUE "walleye".
004200     05      FILLER              PIC X(16) VALUE "skipper".
004300     05      FILLER              PIC X(16) VALUE "shrike".
004400     05      FILLER              PIC X(16) VALUE "harm".
004500     05      FILLER              PIC X(16) VALUE "sidearm".
004600
004700 01          AGWPN-KEYWORD-TBL REDEFINES AGWPN-KEYWORD-LIST.
004800     05      AGWPN-KEYWORD OCCURS 35 TIMES
004900                           PIC X(16).
005000 01          AGWPN-KEYWORD-COUNT PIC 9(04) COMP VALUE 35.
005100
005200*-----------------------------------------------------------------*
005300* Bodenziel-Schluesselworte (Panzer, Fla, Logistik, Infanterie,
005400* Schiffe ...).
005500*-----------------------------------------------------------------*
005600 01          GNDUNIT-KEYWORD-LIST.
005700     05      FILLER              PIC X(16) VALUE "tanks".
005800     05      FILLER              PIC X(16) VALUE "apcs".
005900     05      FILLER              PIC X(16) VALUE "artillery".
006000     05      FILLER              PIC X(16) VALUE "sams".
006100     05      FILLER              PIC X(16) VALUE "logistics".
006200     05      FILLER              PIC X(16) VALUE "infantry".
006300     05      FILLER              PIC X(16) VALUE "statics".
006400     05      FILLER              PIC X(16) VALUE "ships".
006500     05      FILLER              PIC X(16) VALUE "abrams".
006600     05      FILLER              PIC X(16) VALUE "t-72".
006700     05      FILLER              PIC X(16) VALUE "bmp-".
006800     05      FILLER              PIC X(16) VALUE "btr-".
006900     05      FILLER              PIC X(16) VALUE "bradley".
007000     05      FILLER              PIC X(16) VALUE "mlrs".
007100     05      FILLER              PIC X(16) VALUE "grad".
007200     05      FILLER              PIC X(16) VALUE "scud".
007300     05      FILLER              PIC X(16) VALUE "launcher".
007400     05      FILLER              PIC X(16) VALUE "sam".
007500     05      FILLER              PIC X(16) VALUE "missile".
007600     05      FILLER              PIC X(16) VALUE "sa-".
007700     05      FILLER              PIC X(16) VALUE "s-300".
007800     05      FILLER              PIC X(16) VALUE "patriot".
007900     05      FILLER              PIC X(16) VALUE "hawk".
008000     05      FILLER              PIC X(16) VALUE "stinger".
008100     05      FILLER              PIC X(16) VALUE "zu-23".
008200     05      FILLER              PIC X(16) VALUE "shilka".
008300     05      FILLER              PIC X(16) VALUE "buk".
008400     05      FILLER              PIC X(16) VALUE "igla".
008500     05      FILLER              PIC X(16) VALUE "ural".
008600     05      FILLER              PIC X(16) VALUE "kamaz".
008700     05      FILLER              PIC X(16) VALUE "hmmwv".
008800     05      FILLER              PIC X(16) VALUE "fuel truck".
008900     05      FILLER              PIC X(16) VALUE "ammo truck".
009000     05      FILLER              PIC X(16) VALUE "supply".
009100     05      FILLER              PIC X(16) VALUE "farp".
009200     05      FILLER              PIC X(16) VALUE "soldier".
009300     05      FILLER              PIC X(16) VALUE "manpads".
009400     05      FILLER              PIC X(16) VALUE "mortar".
009500     05      FILLER              PIC X(16) VALUE "sniper".
009600     05      FILLER              PIC X(16) VALUE "rpg".
009700     05      FILLER              PIC X(16) VALUE "warehouse".
009800     05      FILLER              PIC X(16) VALUE "hangar".
009900     05      FILLER              PIC X(16) VALUE "bunker".
010000     05      FILLER              PIC X(16) VALUE "radar".
010100     05      FILLER              PIC X(16) VALUE "ewr".
010200     05      FILLER              PIC X(16) VALUE "ship".
010300     05      FILLER              PIC X(16) VALUE "boat".
010400     05      FILLER              PIC X(16) VALUE "carrier".
010500     05      FILLER              PIC X(16) VALUE "cruiser".
010600     05      FILLER              PIC X(16) VALUE "destroyer".
010700     05      FILLER              PIC X(16) VALUE "frigate".
010800     05      FILLER              PIC X(16) VALUE "submarine".
010900     05      FILLER              PIC X(16) VALUE "nimitz".
011000
011100 01          GNDUNIT-KEYWORD-TBL REDEFINES GNDUNIT-KEYWORD-LIST.
011200     05      GNDUNIT-KEYWORD OCCURS 53 TIMES
011300                             PIC X(16).
011400 01          GNDUNIT-KEYWORD-COUNT PIC 9(04) COMP VALUE 53.
011500
011600*-----------------------------------------------------------------*
011700* Generische Flugzeugmuster, fuer die KI-Objekte ohne Roster-
011800* Eintrag einen eindeutigen Namen <Muster>_<Objekt-Id> erhalten.
011900*-----------------------------------------------------------------*
012000 01          GENERIC-TYPE-LIST.
012100     05      FILLER              PIC X(12) VALUE "F-16C_50".
012200     05      FILLER              PIC X(12) VALUE "F-15C".
012300     05      FILLER              PIC X(12) VALUE "MiG-23MLD".
012400     05      FILLER              PIC X(12) VALUE "F/A-18C".
012500     05      FILLER              PIC X(12) VALUE "A-10C".
012600     05      FILLER              PIC X(12) VALUE "A-10C_2".
012700
012800 01          GENERIC-TYPE-TBL REDEFINES GENERIC-TYPE-LIST.
012900     05      GENERIC-TYPE OCCURS 6 TIMES
013000                          PIC X(12).
013100 01          GENERIC-TYPE-COUNT  PIC 9(04) COMP VALUE 6.
013200
013300*-----------------------------------------------------------------*
013400* Gun-Waffen-Schluesselworte fuer die Hit-Duplikaterkennung
013500* (Signatur ueber Waffe+Ziel+Zeitfenster statt Einzelsatz).
013600*-----------------------------------------------------------------*
013700 01          GUNWPN-KEYWORD-LIST.
013800     05      FILLER              PIC X(16) VALUE "PGU".
013900     05      FILLER              PIC X(16) VALUE "gun".
014000     05      FILLER              PIC X(16) VALUE "cannon".
014100
014200 01          GUNWPN-KEYWORD-TBL REDEFINES GUNWPN-KEYWORD-LIST.
014300     05      GUNWPN-KEYWORD OCCURS 3 TIMES
014400                            PIC X(16).
014500 01          GUNWPN-KEYWORD-COUNT PIC 9(04) COMP VALUE 3.
