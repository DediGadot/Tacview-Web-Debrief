000100*****************************************************************
000200* MSNEVT  -- Satzlayout Einsatz-Ereignisprotokoll (EVENTS-Datei)
000300*            Ein Satz je protokolliertem Simulationsereignis;
000400*            EV-TYPE steuert die Verarbeitung in MSNANA0E.
000500*****************************************************************
000600 01          EV-RECORD.
000700     05      EV-TYPE             PIC X(16).
000800          88 EV-IS-SHOT                       VALUE "shot            ".
000900          88 EV-IS-HIT                        VALUE "hit             ".
001000          88 EV-IS-KILL                       VALUE "kill            ".
001100          88 EV-IS-PILOT-DEAD                 VALUE "pilot dead      ".
001200          88 EV-IS-EJECT                      VALUE "eject           ".
001300          88 EV-IS-ENG-START                  VALUE "engine startup  ".
001400          88 EV-IS-TAKEOFF                    VALUE "takeoff         ".
001500          88 EV-IS-LANDING                    VALUE "landing         ".
001600          88 EV-IS-CRASH                      VALUE "crash           ".
001700          88 EV-IS-UNDER-CTL                  VALUE "under control   ".
001800     05      EV-TIME             PIC 9(07)V99.
001900     05      EV-INIT-OBJ-ID      PIC 9(06).
002000     05      EV-INIT-PILOT-NAME  PIC X(30).
002100     05      EV-INIT-UNIT-TYPE   PIC X(20).
002200     05      EV-INIT-COALITION   PIC 9(01).
002300     05      EV-WEAPON-NAME      PIC X(24).
002400     05      EV-TGT-OBJ-ID       PIC 9(06).
002500     05      EV-TGT-PILOT-NAME   PIC X(30).
002600     05      EV-TGT-UNIT-NAME    PIC X(30).
002700     05      EV-TGT-UNIT-TYPE    PIC X(20).
002800     05      EV-TGT-COALITION    PIC 9(01).
002900     05      EV-TGT-WS-TYPE1     PIC 9(01).
003000          88 EV-TGT-IS-AIR                    VALUE 1.
003100          88 EV-TGT-IS-GROUND                 VALUE 2.
003200     05      FILLER              PIC X(06).
