000100*****************************************************************
000200* MSNMID  -- Satzlayout abgeleitete Missionskennung (MSNIDN0E-
000300*            Ausgabe).
000400*****************************************************************
000500 01          MI-RECORD.
000600     05      MI-MISSION-ID       PIC X(60).
