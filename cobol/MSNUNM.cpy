000100*****************************************************************
000200* MSNUNM  -- Suchtabelle UNIT-MAP-TABLE (Objekt-Id --> Gruppen-
000300*            Id / Pilotenname / Typ), aufgebaut aus UN-RECORD
000400*            waehrend B020-LOAD-UNITS.
000500* Kurzbeschreibung :: Speichertabelle, Zugriff ueber C4-I1/C4-I2
000600*                     Hilfszaehler, kein indiziertes File noetig
000700*                     (vgl. Abschnitt FILES der Fachvorgabe).
000800*****************************************************************
000900 01          UNIT-MAP-TABLE.
001000     05      MAX-UNIT-ENTRIES    PIC 9(04) COMP VALUE 1200.
001100     05      UM-COUNT            PIC 9(04) COMP VALUE ZERO.
001200     05      UM-ENTRY OCCURS 1200 TIMES
001300                      INDEXED BY UM-IDX.
001400          10  UM-UNIT-ID          PIC 9(06).
001500          10  UM-GROUP-ID         PIC 9(06).
001600          10  UM-PILOT-NAME       PIC X(30).
001700          10  UM-UNIT-TYPE        PIC X(20).
001800          10  UM-COALITION        PIC 9(01).
001900          10  UM-PLAYER-FLAG      PIC X(01).
002000          10  UM-GROUP-CATEGORY   PIC 9(01).
002100          10  UM-IS-AIRBORNE-FLAG PIC X(01).
002200               88 UM-IS-AIRBORNE             VALUE "Y".
002300          10  FILLER              PIC X(04).
