000100*****************************************************************
000200* MSNHDR  -- Satzlayout Missionskopfdaten (MSNIDN0E-Eingabe).
000300*****************************************************************
000400 01          MH-RECORD.
000500     05      MH-MISSION-NAME     PIC X(40).
000600     05      MH-FILE-MARK        PIC 9(10).
000700     05      MH-MISSION-TIME     PIC 9(07)V99.
000800     05      FILLER              PIC X(08).
