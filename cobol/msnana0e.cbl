000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID.    MSNANA0E.
000500 AUTHOR.        R. GRABNER.
000600 INSTALLATION.  FLUGSIMULATIONSZENTRUM WILDAU - RECHENZENTRUM.
000700 DATE-WRITTEN.  1989-02-14.
000800 DATE-COMPILED.
000900 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
001000*
001100*****************************************************************
001200* Letzte Aenderung :: 2024-11-08
001300* Letzte Version   :: F.03.00
001400* Kurzbeschreibung :: Einsatzstatistik-Auswertung (Piloten- und
001500*                     Gruppenstatistik, Berichte, Statistik-
001600*                     Exportdatei).
001700* Auftrag          :: MSN-1 MSN-2 MSN-3 MSN-7 MSN-11 MSN-14
001800*                     MSN-19 MSN-22 MSN-27 MSN-31 MSN-38 MSN-44
001900*                     MSN-52 MSN-59 MSN-63 MSN-71 MSN-77 MSN-84
002000*                     MSN-90 MSN-96 MSN-103 MSN-109 MSN-115
002100*
002200* Aenderungen (Version und Datum in Variable K-PROG-START
002300*              aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|1989-02-14| rg  | Neuerstellung: Einlesen Verbands-/
002900*       |          |     | Einheitenliste, Kill/Death-Grund-
003000*       |          |     | zaehler je Pilot
003100*A.01.00|1989-09-02| rg  | Ereignistypen Startup/Takeoff/Landing
003200*       |          |     | ergaenzt
003300*A.02.00|1990-05-21| hm  | Waffennutzungszaehler je Pilot
003400*A.03.00|1991-03-11| hm  | Luft-Boden-Schluesselwortliste
003500*       |          |     | (AGWPN) eingefuehrt, AG-SHOTS/AG-HITS
003600*B.00.00|1992-01-09| rg  | Treffer-Duplikaterkennung ueber
003700*       |          |     | Waffe+Ziel+Zeitfenster (Gun-Bursts)
003800*B.01.00|1993-06-30| kl  | Bodenziel-Schluesselwortliste,
003900*       |          |     | Trennung Luft-/Bodenabschuesse
004000*B.02.00|1994-11-02| kl  | Kill-Streak und Max-Kill-Streak
004100*C.00.00|1995-08-17| hm  | Gruppenaggregation und "Best
004200*       |          |     | Pilot"-Kennzeichnungen
004300*C.01.00|1996-04-05| rg  | Bereinigung inaktiver Piloten vor
004400*       |          |     | Export
004500*C.02.00|1997-10-22| ts  | Durchschnittliche Engagement-Zeit,
004600*       |          |     | Schuesse-je-Kill
004700*C.03.00|1998-12-03| ts  | Y2K: Jahreszahlen in TAL-TIME-
004800*       |          |     | Uebergabe auf 4-stellig umgestellt
004900*D.00.00|1999-02-18| kl  | Efficiency-Rating eingefuehrt
005000*D.01.00|2001-07-09| hm  | KILLED-BY und Tod-Zaehlung gegen
005100*       |          |     | Doppelerfassung (Kill vs. Pilot Dead)
005200*D.02.00|2003-03-14| rg  | "Under Control"-Ereignis: Objekt/
005300*       |          |     | Pilot-Zuordnungstabelle OBJMAP
005400*E.00.00|2005-09-27| kl  | Synthetische Gruppen (Koalition +
005500*       |          |     | Flugzeugmuster), falls kein Roster-
005600*       |          |     | Verband geliefert wird
005700*E.01.00|2008-01-30| mh  | Report "Waffenanalyse" (Top 10)
005800*E.02.00|2011-05-16| mh  | Report "Erweiterte Analyse"
005900*       |          |     | (Effizienz-Killer, schnellste Kills,
006000*       |          |     | Kill-Streaks)
006100*F.00.00|2014-11-04| kl  | Gefechtschronologie (Report 8)
006200*F.01.00|2018-06-08| rg  | Statistik-Exportdatei (Mission/
006300*       |          |     | Pilot/Gruppensaetze)
006400*F.02.00|2021-09-13| ts  | Freundschaftliches-Feuer-Zaehlung
006500*       |          |     | korrigiert (Koalition 0 ausgenommen)
006600*F.03.00|2024-11-08| mh  | Begleitbatches MSNMAP0E/MSNIDN0E an
006700*       |          |     | Rosterpflege bzw. Missionskennung
006800*       |          |     | angebunden
006900*----------------------------------------------------------------*
007000*
007100* Programmbeschreibung
007200* --------------------
007300* Liest Verbandsliste (GROUPS), Einheitenliste (UNITS) und das
007400* Ereignisprotokoll (EVENTS) eines Simulationseinsatzes, ordnet
007500* jedes Ereignis einem Piloten zu, kumuliert Piloten- und
007600* Gruppenstatistiken, bereinigt inaktive Piloten, aggregiert die
007700* Gruppenwerte samt "Best Pilot"-Kennzeichnungen und schreibt
007800* die Debriefing-Berichte sowie die Statistik-Exportdatei.
007900*
008000*****************************************************************
008100*
008200 ENVIRONMENT DIVISION.
008300*
008400 CONFIGURATION SECTION.
008500 SPECIAL-NAMES.
008600     SWITCH-15 IS ANZEIGE-VERSION
008700         ON STATUS IS SHOW-VERSION
008800     CLASS ALPHNUM IS "0123456789"
008900                      "abcdefghijklmnopqrstuvwxyz"
009000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009100                      " .,;-_!$%&/="
009200     C01 IS TOP-OF-FORM.
009300*
009400 INPUT-OUTPUT SECTION.
009500 FILE-CONTROL.
009600     SELECT GROUPS-FILE       ASSIGN TO GROUPSF
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS  IS FILE-STATUS.
009900     SELECT UNITS-FILE        ASSIGN TO UNITSF
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS  IS FILE-STATUS.
010200     SELECT EVENTS-FILE       ASSIGN TO EVENTSF
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS  IS FILE-STATUS.
010500     SELECT REPORT-FILE       ASSIGN TO RPTFILE
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS  IS FILE-STATUS.
010800     SELECT STATS-EXPORT-FILE ASSIGN TO STATSF
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS  IS FILE-STATUS.
011100*
011200 DATA DIVISION.
011300 FILE SECTION.
011400*
011500 FD  GROUPS-FILE.
011600 COPY MSNGRP.
011700*
011800 FD  UNITS-FILE.
011900 COPY MSNUNT.
012000*
012100 FD  EVENTS-FILE.
012200 COPY MSNEVT.
012300*
012400 FD  REPORT-FILE.
012500 01  RP-RECORD                PIC X(132).
012600*
012700 FD  STATS-EXPORT-FILE.
012800 01  SX-RECORD.
012900     05  SX-REC-TYPE          PIC X(01).
013000     05  SX-BODY              PIC X(199).
013100*
013200 01  SX-MISSION-VIEW REDEFINES SX-RECORD.
013300     05  SXM-REC-TYPE         PIC X(01).
013400     05  SXM-DURATION-SEC     PIC 9(07)V99.
013500     05  SXM-TOTAL-EVENTS     PIC 9(07).
013600     05  SXM-ACTIVE-PILOTS    PIC 9(04).
013700     05  SXM-ACTIVE-GROUPS    PIC 9(04).
013800     05  SXM-TOTAL-SHOTS      PIC 9(07).
013900     05  SXM-TOTAL-HITS       PIC 9(07).
014000     05  SXM-TOTAL-AIRKILLS   PIC 9(05).
014100     05  SXM-TOTAL-GNDKILLS   PIC 9(05).
014200     05  SXM-TOTAL-DEATHS     PIC 9(05).
014300     05  SXM-OVERALL-ACC      PIC 9(03)V99.
014400     05  FILLER               PIC X(157).
014500*
014600 01  SX-PILOT-VIEW REDEFINES SX-RECORD.
014700     05  SXP-REC-TYPE         PIC X(01).
014800     05  SXP-PILOT-NAME       PIC X(30).
014900     05  SXP-AIRCRAFT-TYPE    PIC X(20).
015000     05  SXP-COALITION        PIC 9(01).
015100     05  SXP-GROUP-ID         PIC 9(06).
015200     05  SXP-GROUP-NAME       PIC X(30).
015300     05  SXP-PLAYER-FLAG      PIC X(01).
015400     05  SXP-SHOTS            PIC 9(05).
015500     05  SXP-HITS             PIC 9(05).
015600     05  SXP-AIR-KILLS        PIC 9(04).
015700     05  SXP-GND-KILLS        PIC 9(04).
015800     05  SXP-DEATHS           PIC 9(04).
015900     05  SXP-EJECTIONS        PIC 9(04).
016000     05  SXP-ENGSTART         PIC 9(04).
016100     05  SXP-TAKEOFFS         PIC 9(04).
016200     05  SXP-LANDINGS         PIC 9(04).
016300     05  SXP-CRASHES          PIC 9(04).
016400     05  SXP-ACCURACY         PIC 9(03)V99.
016500     05  SXP-AG-ACCURACY      PIC 9(03)V99.
016600     05  SXP-KD-RATIO         PIC 9(05)V99.
016700     05  SXP-EFFICIENCY       PIC 9(03)V99.
016800     05  SXP-KILL-STREAK      PIC 9(04).
016900     05  SXP-MAX-STREAK       PIC 9(04).
017000     05  SXP-FRIENDLY-FIRE    PIC 9(04).
017100     05  FILLER               PIC X(72).
017200*
017300 01  SX-GROUP-VIEW REDEFINES SX-RECORD.
017400     05  SXG-REC-TYPE         PIC X(01).
017500     05  SXG-GROUP-ID         PIC 9(06).
017600     05  SXG-GROUP-NAME       PIC X(30).
017700     05  SXG-CATEGORY         PIC 9(01).
017800     05  SXG-COALITION        PIC 9(01).
017900     05  SXG-TOTAL-PILOTS     PIC 9(04).
018000     05  SXG-TOTAL-KILLS      PIC 9(05).
018100     05  SXG-TOTAL-DEATHS     PIC 9(05).
018200     05  SXG-ACCURACY         PIC 9(03)V99.
018300     05  SXG-KD-RATIO         PIC 9(05)V99.
018400     05  SXG-SURVIVABILITY    PIC 9(03)V99.
018500     05  FILLER               PIC X(144).
018600*
018700 WORKING-STORAGE SECTION.
018800*--------------------------------------------------------------------*
018900* Gemeinsame Layouts/Tabellen der Statistik-Batchkette
019000*--------------------------------------------------------------------*
019100 COPY MSNSWT.
019200 COPY MSNUNM.
019300 COPY MSNPIL.
019400 COPY MSNGRS.
019500 COPY MSNKWL.
019600*--------------------------------------------------------------------*
019700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
019800*--------------------------------------------------------------------*
019900 01          COMP-FELDER.
020000     05      C4-I1               PIC S9(04) COMP.
020100     05      C4-I2               PIC S9(04) COMP.
020200     05      C4-I3               PIC S9(04) COMP.
020300     05      C4-PTR              PIC S9(04) COMP.
020400     05      C4-LEN              PIC S9(04) COMP.
020500     05      C4-KWLEN            PIC S9(04) COMP.
020600     05      C4-RANK             PIC S9(04) COMP.
020700     05      C4-BEST             PIC S9(04) COMP.
020800     05      C4-SYNTH-ID         PIC S9(04) COMP.
020900     05      C4-LINE-CT          PIC S9(04) COMP.
021000     05      C4-GRP-IDX          PIC S9(04) COMP.
021100     05      C4-PIL-IDX          PIC S9(04) COMP.
021200     05      C4-UNT-IDX          PIC S9(04) COMP.
021300     05      C4-OBJ-IDX          PIC S9(04) COMP.
021400     05      C4-WPN-IDX          PIC S9(04) COMP.
021500     05      C4-GKW-IDX          PIC S9(04) COMP.
021600     05      C4-TGT-IDX          PIC S9(04) COMP.
021700     05      C4-HSIG-IDX         PIC S9(04) COMP.
021800     05      C4-I4               PIC S9(04) COMP.
021900     05      C4-MEMB-FND         PIC S9(04) COMP.
022000     05      C4-NEW-PIL-CT       PIC S9(04) COMP.
022100
022200     05      C7-GRP-SHOTS        PIC S9(07) COMP.
022300     05      C7-GRP-HITS         PIC S9(07) COMP.
022400     05      C7-GRP-AGSHOTS      PIC S9(07) COMP.
022500     05      C7-GRP-AGHITS       PIC S9(07) COMP.
022600     05      C5-GRP-KILLS        PIC S9(05) COMP.
022700     05      C5-GRP-DEATHS       PIC S9(05) COMP.
022800     05      C5-GRP-GNDKILLS     PIC S9(05) COMP.
022900     05      C4-GRP-FRIENDLY     PIC S9(04) COMP.
023000     05      C9-GRP-FLTSECS      PIC S9(09)V99 COMP.
023100     05      C9-GRP-EFFSUM       PIC S9(09)V99 COMP.
023200     05      C4-GRP-EFFCT        PIC S9(04) COMP.
023300     05      C9-BEST-SHOTS       PIC S9(07) COMP.
023400     05      C9-BEST-KILLS       PIC S9(05) COMP.
023500     05      C9-BEST-ACC         PIC S9(03)V99 COMP.
023600     05      C9-BEST-AGACT       PIC S9(07) COMP.
023700
023800     05      C7-MSN-SHOTS        PIC S9(07) COMP VALUE ZERO.
023900     05      C7-MSN-HITS         PIC S9(07) COMP VALUE ZERO.
024000     05      C5-MSN-AIRKILLS     PIC S9(05) COMP VALUE ZERO.
024100     05      C5-MSN-GNDKILLS     PIC S9(05) COMP VALUE ZERO.
024200     05      C5-MSN-DEATHS       PIC S9(05) COMP VALUE ZERO.
024300     05      C5-MSN-TOTKILLS     PIC S9(05) COMP VALUE ZERO.
024400
024500     05      C9-TOTAL-EVENTS     PIC S9(09) COMP VALUE ZERO.
024600     05      C9-ACTIVE-PILOTS    PIC S9(09) COMP VALUE ZERO.
024700     05      C9-ACTIVE-GROUPS    PIC S9(09) COMP VALUE ZERO.
024800
024900     05      C9-MSN-START-TIME   PIC S9(07)V99 COMP VALUE ZERO.
025000     05      C9-MSN-END-TIME     PIC S9(07)V99 COMP VALUE ZERO.
025100     05      C9-MSN-DURATION     PIC S9(07)V99 COMP VALUE ZERO.
025200     05      C9-MSN-DUR-MIN      PIC S9(05)V9  COMP VALUE ZERO.
025300     05      C9-OVERALL-ACC      PIC S9(03)V99 COMP VALUE ZERO.
025400
025500     05      C9-WRK1             PIC S9(09)V99 COMP.
025600     05      C9-WRK2             PIC S9(09)V99 COMP.
025700     05      C9-WRK3             PIC S9(09)V99 COMP.
025800*--------------------------------------------------------------------*
025900* Display-Felder: Praefix D (Editierfelder fuer die Berichte)
026000*--------------------------------------------------------------------*
026100 01          DISPLAY-FELDER.
026200     05      D-RANK              PIC Z(03)9.
026300     05      D-COUNT5            PIC Z(04)9.
026400     05      D-COUNT4            PIC Z(03)9.
026500     05      D-COUNT7            PIC Z(06)9.
026600     05      D-PCT               PIC ZZ9.9.
026700     05      D-PCT2              PIC ZZ9.99.
026800     05      D-RATIO             PIC ZZ9.99.
026900     05      D-SECS              PIC ZZZZZZ9.9.
027000     05      D-MINS              PIC ZZZZ9.9.
027100*--------------------------------------------------------------------*
027200* Felder mit konstantem Inhalt: Praefix K
027300*--------------------------------------------------------------------*
027400 01          KONSTANTE-FELDER.
027500     05      K-MODUL             PIC X(08)     VALUE "MSNANA0E".
027600     05      K-TOP-N             PIC S9(04) COMP VALUE 10.
027700     05      K-MIN-SHOTS-ACC     PIC S9(04) COMP VALUE 3.
027800*--------------------------------------------------------------------*
027900* Weitere Arbeitsfelder: Praefix W
028000*--------------------------------------------------------------------*
028100 01          WORK-FELDER.
028200     05      W-PILOT-NAME        PIC X(30).
028300     05      W-AIRCRAFT-TYPE     PIC X(20).
028400     05      W-INIT-PILOT        PIC X(30).
028500     05      W-TGT-PILOT         PIC X(30).
028600     05      W-TGT-NAME          PIC X(30).
028700     05      W-INIT-FOUND-FLAG   PIC X(01).
028800         88  W-INIT-FOUND                 VALUE "Y".
028900     05      W-TGT-FOUND-FLAG    PIC X(01).
029000         88  W-TGT-FOUND                  VALUE "Y".
029100     05      W-GROUP-FOUND-FLAG  PIC X(01).
029200         88  W-GROUP-FOUND                VALUE "Y".
029300     05      W-PSTAT-FOUND-FLAG  PIC X(01).
029400         88  W-PSTAT-FOUND                VALUE "Y".
029500     05      W-IS-GROUND-KILL    PIC X(01).
029600         88  W-GROUND-KILL                VALUE "Y".
029700     05      W-IS-AG-WEAPON      PIC X(01).
029800         88  W-AG-WEAPON                  VALUE "Y".
029900     05      W-IS-GND-UNIT       PIC X(01).
030000         88  W-GND-UNIT                   VALUE "Y".
030100     05      W-IS-GUN-WEAPON     PIC X(01).
030200         88  W-GUN-WEAPON                 VALUE "Y".
030300     05      W-LC-BUF            PIC X(30).
030400     05      W-LC-WEAPON         PIC X(24).
030500     05      W-LC-UNIT-TYPE      PIC X(20).
030600     05      W-SIGNATURE         PIC X(64).
030700     05      W-ROUND-TIME        PIC 9(07)V9  COMP.
030800     05      W-PILOT-EFF-SUM     PIC S9(09)V99 COMP.
030900     05      W-BEST-VAL5         PIC S9(05) COMP.
031000     05      W-BEST-VAL7         PIC S9(07)V99 COMP.
031100     05      W-FF-WORST-NAME     PIC X(30).
031200     05      W-FF-WORST-CT       PIC S9(04) COMP.
031300     05      W-WPN-TOTALS-CT     PIC S9(04) COMP.
031400*            ---> Sammeltabelle Waffenanalyse (Bericht 6), ueber
031500*                 alle Piloten aufsummiert
031600     05      W-WPNTOT-COUNT      PIC S9(04) COMP.
031700     05      W-WPNTOT-FND-IDX    PIC S9(04) COMP.
031800     05      W-WPNTOT-FOUND-FLAG PIC X(01).
031900         88  W-WPNTOT-FOUND               VALUE "Y".
032000     05      W-WPNTOT-TBL OCCURS 80 TIMES
032100                           INDEXED BY W-WPNTOT-IDX.
032200         10  WT-WEAPON-NAME      PIC X(24).
032300         10  WT-SHOTS            PIC S9(07) COMP.
032400         10  WT-HITS             PIC S9(07) COMP.
032500         10  WT-KILLS            PIC S9(07) COMP.
032600*            ---> Allgemeine Such-/Vergleichsfelder
032700     05      W-SEARCH-ID6        PIC 9(06).
032800     05      W-FOUND-GROUP-ID    PIC 9(06).
032900     05      W-FOUND-GROUP-NAME  PIC X(30).
033000     05      W-HAYSTACK          PIC X(30).
033100     05      W-NEEDLE            PIC X(16).
033200     05      W-CONTAINS-FLAG     PIC X(01).
033300         88  W-CONTAINS                   VALUE "Y".
033400     05      W-TRIM-CT           PIC S9(04) COMP.
033500     05      W-VICTIM-NAME       PIC X(30).
033600     05      W-KILLER-NAME       PIC X(30).
033700     05      W-NEW-TGT-NAME      PIC X(30).
033800*            ---> Felder fuer Piloten-Identitaetsaufloesung
033900*                 (B030-RESOLVE-INIT / B040-RESOLVE-TGT)
034000     05      W-ROSTER-FOUND-FLAG PIC X(01).
034100         88  W-ROSTER-FOUND               VALUE "Y".
034200     05      W-OBJMAP-FOUND-FLAG PIC X(01).
034300         88  W-OBJMAP-FOUND                VALUE "Y".
034400     05      W-GENERIC-FOUND-FLAG PIC X(01).
034500         88  W-GENERIC-FOUND               VALUE "Y".
034600     05      W-INIT-IGNORED-FLAG PIC X(01).
034700         88  W-INIT-IGNORED                VALUE "Y".
034800     05      W-TGT-IGNORED-FLAG  PIC X(01).
034900         88  W-TGT-IGNORED                 VALUE "Y".
035000     05      W-CLASSIFY-INPUT    PIC X(30).
035100     05      W-SYNTH-OBJ-ID      PIC 9(06).
035200     05      W-SYNTH-TYPE        PIC X(30).
035300     05      W-OBJMAP-NEW-NAME   PIC X(30).
035400     05      W-OBJID-DISPLAY     PIC 9(06).
035500*            ---> Felder fuer B055-ENSURE-PSTAT und die E1xx-
035600*                 Ereignisbehandlung
035700     05      W-ENS-PILOT-NAME    PIC X(30).
035800     05      W-ENS-UNIT-TYPE     PIC X(20).
035900     05      W-ENS-COALITION     PIC 9(01).
036000     05      W-ENS-OBJ-ID        PIC 9(06).
036100     05      W-WPN-SEARCH        PIC X(24).
036200     05      W-TGT-ENGAGED-NAME  PIC X(30).
036300     05      W-EVT-ROUND-TIME    PIC S9(07)V99 COMP.
036400     05      W-HALFSEC           PIC S9(08) COMP.
036500     05      W-SIG-TIME-D        PIC 9(07)V99.
036600*            ---> Felder fuer B200-CLEANUP / B300-DERIVE-PILOT /
036700*                 B400-AGGREGATE-GROUPS / B500-SYNTH-GROUPS
036800     05      W-CHK-FLIGHT-TIME   PIC S9(07)V99 COMP.
036900     05      W-SYN-COAL          PIC 9(01).
037000     05      W-SYN-TYPE          PIC X(20).
037100     05      W-SYN-FOUND-FLAG    PIC X(01).
037200         88  W-SYN-FOUND                  VALUE "Y".
037300     05      W-SYN-GRP-NAME      PIC X(46).
037400*            ---> Felder fuer die Rangfolge-Ermittlung (R2xx-R7xx,
037500*                 Auswahlverfahren ohne SORT, je ein Durchlauf
037600*                 markiert den bereits ausgegebenen Piloten)
037700     05      W-USED-TBL OCCURS 300 TIMES
037800                      INDEXED BY W-USED-IDX
037900                      PIC X(01).
038000     05      W-BEST-IDX          PIC S9(04) COMP.
038100     05      W-RANK-PRINTED      PIC S9(04) COMP.
038200     05      W-KD-TEXT           PIC X(16).
038300     05      W-STOP-RANK-FLAG    PIC X(01).
038400         88  W-STOP-RANK                  VALUE "Y".
038500*            ---> Merktabelle Gefechtszeitlinie (Bericht 8)
038600     05      W-TIMELINE-COUNT    PIC S9(04) COMP.
038700     05      W-TIMELINE-TBL OCCURS 600 TIMES
038800                          INDEXED BY W-TL-IDX.
038900         10  TL-NAME             PIC X(30).
039000         10  TL-TEXT             PIC X(30).
039100         10  TL-TIME             PIC S9(07)V99 COMP.
039200         10  TL-USED-FLAG        PIC X(01).
039300             88 TL-USED                   VALUE "Y".
039400*--------------------------------------------------------------------*
039500* Koalitionsnamen (Literalkette + REDEFINES)
039600*--------------------------------------------------------------------*
039700 01          COALITION-NAME-LIST.
039800     05      FILLER              PIC X(10)  VALUE "Neutral".
039900     05      FILLER              PIC X(10)  VALUE "Red".
040000     05      FILLER              PIC X(10)  VALUE "Blue".
040100 01          COALITION-NAME-TBL REDEFINES COALITION-NAME-LIST.
040200     05      COALITION-NAME OCCURS 3 TIMES PIC X(10).
040300*--------------------------------------------------------------------*
040400* Datum-Uhrzeitfelder (fuer TAL-Routine), Berichtskopf-Datum
040500*--------------------------------------------------------------------*
040600 01          TAL-TIME.
040700     05      TAL-JHJJMMTT.
040800         10  TAL-JHJJ            PIC S9(04) COMP.
040900         10  TAL-MM              PIC S9(04) COMP.
041000         10  TAL-TT              PIC S9(04) COMP.
041100     05      TAL-HHMI.
041200         10  TAL-HH              PIC S9(04) COMP.
041300         10  TAL-MI              PIC S9(04) COMP.
041400     05      TAL-SS              PIC S9(04) COMP.
041500     05      TAL-HS              PIC S9(04) COMP.
041600     05      TAL-MS              PIC S9(04) COMP.
041700
041800 01          TAL-TIME-D.
041900     05      TAL-JHJJMMTT.
042000         10  TAL-JHJJ            PIC  9(04).
042100         10  TAL-MM              PIC  9(02).
042200         10  TAL-TT              PIC  9(02).
042300     05      TAL-HHMI.
042400         10  TAL-HH              PIC  9(02).
042500         10  TAL-MI              PIC  9(02).
042600     05      TAL-SS              PIC  9(02).
042700     05      TAL-HS              PIC  9(02).
042800     05      TAL-MS              PIC  9(02).
042900 01          TAL-TIME-N REDEFINES TAL-TIME-D.
043000     05      TAL-TIME-N16        PIC  9(16).
043100     05      TAL-TIME-REST       PIC  9(02).
043200*--------------------------------------------------------------------*
043300* Berichtszeilen: Praefix RPT (132-Spalten Druckdatei)
043400*--------------------------------------------------------------------*
043500 01          RPT-WORK.
043600     05      RPT-LINE            PIC X(132)  VALUE SPACES.
043700     05      RPT-RULE-LINE       PIC X(132)  VALUE ALL "-".
043800     05      RPT-BLANK-LINE      PIC X(132)  VALUE SPACES.
043900
044000 01          RPT-TITLE-LINE.
044100     05      FILLER              PIC X(04)   VALUE SPACES.
044200     05      RPT-TITLE-TEXT      PIC X(60).
044300     05      FILLER              PIC X(68)   VALUE SPACES.
044400
044500 01          RPT-DETAIL-LINE.
044600     05      RD-RANK             PIC ZZZ9.
044700     05      FILLER              PIC X(02)   VALUE SPACES.
044800     05      RD-NAME             PIC X(30).
044900     05      RD-TYPE             PIC X(20).
045000     05      RD-COAL             PIC X(08).
045100     05      RD-NUM1             PIC X(10).
045200     05      RD-NUM2             PIC X(10).
045300     05      RD-NUM3             PIC X(10).
045400     05      RD-NUM4             PIC X(10).
045500     05      RD-TEXT             PIC X(28).
045600     05      FILLER              PIC X(02)   VALUE SPACES.
045700*
045800 PROCEDURE DIVISION.
045900******************************************************************
046000* Steuerungs-Section
046100******************************************************************
046200 A100-STEUERUNG SECTION.
046300 A100-00.
046400
046500     IF  SHOW-VERSION
046600         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
046700         STOP RUN
046800     END-IF
046900
047000     PERFORM B000-VORLAUF
047100     PERFORM B100-VERARBEITUNG
047200     PERFORM B200-CLEANUP
047300     PERFORM B500-SYNTH-GROUPS
047400     PERFORM B300-DERIVE-PILOT
047500     PERFORM B400-AGGREGATE-GROUPS
047600     PERFORM B410-CALC-MSN-TOTALS
047700
047800     PERFORM R100-R-SUMMARY
047900     PERFORM R200-R-TOPKILLS
048000     PERFORM R300-R-TOPSHOTS
048100     PERFORM R400-R-TOPACC
048200     PERFORM R500-R-GROUPSTAT
048300     PERFORM R600-R-WEAPONS
048400     PERFORM R700-R-ADVANCED
048500     PERFORM R800-R-TIMELINE
048600
048700     PERFORM W100-WRITE-EXPORT
048800     PERFORM B090-ENDE
048900     EXIT PROGRAM
049000     .
049100 A100-99.
049200     EXIT.
049300******************************************************************
049400* Vorlauf: Dateien oeffnen, Tabellen und Zeitstempel initialisieren
049500******************************************************************
049600 B000-VORLAUF SECTION.
049700 B000-00.
049800
049900     OPEN INPUT  GROUPS-FILE
050000     OPEN INPUT  UNITS-FILE
050100     OPEN INPUT  EVENTS-FILE
050200     OPEN OUTPUT REPORT-FILE
050300     OPEN OUTPUT STATS-EXPORT-FILE
050400
050500     MOVE ZERO TO GSTAT-COUNT UM-COUNT PSTAT-COUNT OBJMAP-COUNT
050600                  W-WPNTOT-COUNT
050700                  C7-MSN-SHOTS C7-MSN-HITS
050800                  C5-MSN-AIRKILLS C5-MSN-GNDKILLS C5-MSN-DEATHS
050900                  C9-TOTAL-EVENTS
051000                  C9-MSN-START-TIME C9-MSN-END-TIME
051100
051200     PERFORM U200-TIMESTAMP
051300
051400     PERFORM B010-LOAD-GROUPS
051500     PERFORM B020-LOAD-UNITS
051600     .
051700 B000-99.
051800     EXIT.
051900******************************************************************
052000* Einlesen Verbandsliste (GROUPS-Datei) -- je Verband ein
052100* GSTAT-ENTRY mit allen Zaehlern auf Null.
052200******************************************************************
052300 B010-LOAD-GROUPS SECTION.
052400 B010-00.
052500
052600     PERFORM B011-GR-READ
052700     PERFORM B012-GR-BUILD-ENTRY UNTIL GR-EOF
052800     .
052900 B010-99.
053000     EXIT.
053100
053200 B011-GR-READ.
053300     READ GROUPS-FILE
053400         AT END SET GR-EOF TO TRUE
053500     END-READ
053600     .
053700
053800 B012-GR-BUILD-ENTRY.
053900     ADD 1 TO GSTAT-COUNT
054000     SET GSTAT-IDX TO GSTAT-COUNT
054100     MOVE GR-GROUP-ID     TO GS-GROUP-ID(GSTAT-IDX)
054200     MOVE GR-GROUP-NAME   TO GS-GROUP-NAME(GSTAT-IDX)
054300     MOVE GR-CATEGORY     TO GS-CATEGORY(GSTAT-IDX)
054400     MOVE GR-COALITION    TO GS-COALITION(GSTAT-IDX)
054500     MOVE ZERO            TO GS-TOTAL-PILOTS(GSTAT-IDX)
054600                              GS-TOTAL-SHOTS(GSTAT-IDX)
054700                              GS-TOTAL-HITS(GSTAT-IDX)
054800                              GS-TOTAL-KILLS(GSTAT-IDX)
054900                              GS-TOTAL-DEATHS(GSTAT-IDX)
055000                              GS-TOTAL-GND-KILLS(GSTAT-IDX)
055100                              GS-TOTAL-AG-SHOTS(GSTAT-IDX)
055200                              GS-TOTAL-AG-HITS(GSTAT-IDX)
055300                              GS-TOTAL-FRIENDLY(GSTAT-IDX)
055400                              GS-TOTAL-FLT-HOURS(GSTAT-IDX)
055500                              GS-ACCURACY-PCT(GSTAT-IDX)
055600                              GS-AG-ACCURACY-PCT(GSTAT-IDX)
055700                              GS-KD-RATIO(GSTAT-IDX)
055800                              GS-SURVIVABILITY(GSTAT-IDX)
055900                              GS-AVG-EFFICIENCY(GSTAT-IDX)
056000                              GS-MEMBER-COUNT(GSTAT-IDX)
056100     MOVE SPACES           TO GS-MOST-ACTIVE-PLT(GSTAT-IDX)
056200                               GS-MOST-KILLS-PLT(GSTAT-IDX)
056300                               GS-MOST-ACCUR-PLT(GSTAT-IDX)
056400                               GS-MOST-AGACT-PLT(GSTAT-IDX)
056500     PERFORM B011-GR-READ
056600     .
056700******************************************************************
056800* Einlesen Einheitenliste (UNITS-Datei) -- Aufbau UNIT-MAP-TABLE;
056900* fuer Flugzeug/Hubschrauber-Einheiten (Gruppenkategorie 0/1)
057000* zusaetzlich Piloten-Statistikeintrag anlegen und der Gruppen-
057100* Mitgliederliste hinzufuegen.
057200******************************************************************
057300 B020-LOAD-UNITS SECTION.
057400 B020-00.
057500
057600     PERFORM B021-UN-READ
057700     PERFORM B022-UN-BUILD-ENTRY UNTIL UN-EOF
057800     .
057900 B020-99.
058000     EXIT.
058100
058200 B021-UN-READ.
058300     READ UNITS-FILE
058400         AT END SET UN-EOF TO TRUE
058500     END-READ
058600     .
058700
058800 B022-UN-BUILD-ENTRY.
058900     ADD 1 TO UM-COUNT
059000     SET UM-IDX TO UM-COUNT
059100     MOVE UN-UNIT-ID       TO UM-UNIT-ID(UM-IDX)
059200     MOVE UN-GROUP-ID      TO UM-GROUP-ID(UM-IDX)
059300     MOVE UN-PILOT-NAME    TO UM-PILOT-NAME(UM-IDX)
059400     MOVE UN-UNIT-TYPE     TO UM-UNIT-TYPE(UM-IDX)
059500     MOVE UN-COALITION     TO UM-COALITION(UM-IDX)
059600     MOVE UN-PLAYER-FLAG   TO UM-PLAYER-FLAG(UM-IDX)
059700     MOVE "0"              TO UM-GROUP-CATEGORY(UM-IDX)
059800     MOVE "N"              TO UM-IS-AIRBORNE-FLAG(UM-IDX)
059900
060000     MOVE UN-GROUP-ID TO W-SEARCH-ID6
060100     PERFORM B070-FIND-GROUP
060200     IF W-GROUP-FOUND
060300         MOVE GS-CATEGORY(C4-GRP-IDX)  TO UM-GROUP-CATEGORY(UM-IDX)
060400         MOVE GS-GROUP-ID(C4-GRP-IDX)  TO W-FOUND-GROUP-ID
060500         MOVE GS-GROUP-NAME(C4-GRP-IDX) TO W-FOUND-GROUP-NAME
060600         IF GS-CATEGORY(C4-GRP-IDX) = 0 OR GS-CATEGORY(C4-GRP-IDX) = 1
060700             MOVE "Y" TO UM-IS-AIRBORNE-FLAG(UM-IDX)
060800         END-IF
060900     END-IF
061000
061100     IF UM-IS-AIRBORNE(UM-IDX)
061200         MOVE UN-PILOT-NAME TO W-PILOT-NAME
061300         PERFORM B050-FIND-PSTAT
061400         IF NOT W-PSTAT-FOUND
061500             PERFORM B051-NEW-PSTAT
061600             MOVE UN-UNIT-TYPE     TO PS-AIRCRAFT-TYPE(C4-PIL-IDX)
061700             MOVE UN-COALITION     TO PS-COALITION(C4-PIL-IDX)
061800             MOVE UN-PLAYER-FLAG   TO PS-PLAYER-FLAG(C4-PIL-IDX)
061900             IF W-GROUP-FOUND
062000                 MOVE W-FOUND-GROUP-ID   TO PS-GROUP-ID(C4-PIL-IDX)
062100                 MOVE W-FOUND-GROUP-NAME TO PS-GROUP-NAME(C4-PIL-IDX)
062200                 MOVE "Y"                TO PS-HAS-GROUP-FLAG(C4-PIL-IDX)
062300             END-IF
062400         END-IF
062500
062600         IF W-GROUP-FOUND
062700             PERFORM B076-ADD-GROUP-MEMBER
062800         END-IF
062900     END-IF
063000
063100     PERFORM B021-UN-READ
063200     .
063300******************************************************************
063400* Allgemeine Suchroutinen auf den Speichertabellen (kein
063500* indiziertes File -- vgl. Abschnitt FILES der Fachvorgabe).
063600******************************************************************
063700 B050-FIND-PSTAT SECTION.
063800 B050-00.
063900*    Sucht W-PILOT-NAME in PSTAT-TABLE; liefert W-PSTAT-FOUND-FLAG
064000*    und C4-PIL-IDX.
064100     MOVE "N" TO W-PSTAT-FOUND-FLAG
064200     IF PSTAT-COUNT > 0
064300         MOVE 1 TO C4-PIL-IDX
064400         PERFORM B052-FIND-PSTAT-SCAN VARYING C4-PIL-IDX
064500                 FROM 1 BY 1
064600                 UNTIL C4-PIL-IDX > PSTAT-COUNT OR W-PSTAT-FOUND
064700     END-IF
064800     .
064900 B050-99.
065000     EXIT.
065100
065200 B052-FIND-PSTAT-SCAN.
065300     IF PS-PILOT-NAME(C4-PIL-IDX) = W-PILOT-NAME
065400         MOVE "Y" TO W-PSTAT-FOUND-FLAG
065500     END-IF
065600     .
065700
065800 B051-NEW-PSTAT SECTION.
065900 B051-00.
066000*    Legt einen leeren PSTAT-ENTRY an, C4-PIL-IDX zeigt darauf.
066100     ADD 1 TO PSTAT-COUNT
066200     MOVE PSTAT-COUNT TO C4-PIL-IDX
066300     SET PSTAT-IDX TO C4-PIL-IDX
066400     INITIALIZE PSTAT-ENTRY(PSTAT-IDX)
066500     MOVE W-PILOT-NAME TO PS-PILOT-NAME(PSTAT-IDX)
066600     MOVE "N"          TO PS-HAS-GROUP-FLAG(PSTAT-IDX)
066700     MOVE -1           TO PS-TIME-1ST-SHOT(PSTAT-IDX)
066800                           PS-TIME-1ST-KILL(PSTAT-IDX)
066900                           PS-TIME-1ST-AGSHOT(PSTAT-IDX)
067000     MOVE SPACES       TO PS-KILLED-BY(PSTAT-IDX)
067100     .
067200 B051-99.
067300     EXIT.
067400
067500 B060-FIND-UNIT SECTION.
067600 B060-00.
067700*    Sucht W-SEARCH-ID6 (Objekt-Id) in UNIT-MAP-TABLE; liefert
067800*    W-INIT-FOUND-FLAG bzw. der Aufrufer wertet C4-UNT-IDX aus.
067900     MOVE "N" TO W-INIT-FOUND-FLAG
068000     IF UM-COUNT > 0
068100         MOVE 1 TO C4-UNT-IDX
068200         PERFORM B061-FIND-UNIT-SCAN VARYING C4-UNT-IDX
068300                 FROM 1 BY 1
068400                 UNTIL C4-UNT-IDX > UM-COUNT OR W-INIT-FOUND
068500     END-IF
068600     .
068700 B060-99.
068800     EXIT.
068900
069000 B061-FIND-UNIT-SCAN.
069100     IF UM-UNIT-ID(C4-UNT-IDX) = W-SEARCH-ID6
069200         MOVE "Y" TO W-INIT-FOUND-FLAG
069300     END-IF
069400     .
069500
069600 B070-FIND-GROUP SECTION.
069700 B070-00.
069800*    Sucht W-SEARCH-ID6 (Gruppen-Id) in GSTAT-TABLE; liefert
069900*    W-GROUP-FOUND-FLAG und C4-GRP-IDX.
070000     MOVE "N" TO W-GROUP-FOUND-FLAG
070100     IF GSTAT-COUNT > 0
070200         MOVE 1 TO C4-GRP-IDX
070300         PERFORM B071-FIND-GROUP-SCAN VARYING C4-GRP-IDX
070400                 FROM 1 BY 1
070500                 UNTIL C4-GRP-IDX > GSTAT-COUNT OR W-GROUP-FOUND
070600     END-IF
070700     .
070800 B070-99.
070900     EXIT.
071000
071100 B071-FIND-GROUP-SCAN.
071200     IF GS-GROUP-ID(C4-GRP-IDX) = W-SEARCH-ID6
071300         MOVE "Y" TO W-GROUP-FOUND-FLAG
071400     END-IF
071500     .
071600
071700 B076-ADD-GROUP-MEMBER SECTION.
071800 B076-00.
071900*    Fuegt PS-PILOT-NAME(C4-PIL-IDX) der Mitgliederliste von
072000*    GSTAT-ENTRY(C4-GRP-IDX) hinzu, sofern noch nicht enthalten.
072100     MOVE "N" TO W-CONTAINS-FLAG
072200     IF GS-MEMBER-COUNT(C4-GRP-IDX) > 0
072300         MOVE 1 TO C4-I1
072400         PERFORM B077-MEMBER-SCAN VARYING C4-I1 FROM 1 BY 1
072500                 UNTIL C4-I1 > GS-MEMBER-COUNT(C4-GRP-IDX)
072600                    OR W-CONTAINS
072700     END-IF
072800     IF NOT W-CONTAINS
072900         ADD 1 TO GS-MEMBER-COUNT(C4-GRP-IDX)
073000         MOVE W-PILOT-NAME
073100             TO GS-MEMBER-NAME(C4-GRP-IDX, GS-MEMBER-COUNT(C4-GRP-IDX))
073200         ADD 1 TO GS-TOTAL-PILOTS(C4-GRP-IDX)
073300     END-IF
073400     .
073500 B076-99.
073600     EXIT.
073700
073800 B077-MEMBER-SCAN.
073900     IF GS-MEMBER-NAME(C4-GRP-IDX, C4-I1) = W-PILOT-NAME
074000         MOVE "Y" TO W-CONTAINS-FLAG
074100     END-IF
074200     .
074300*
074400
074500*================================================================*
074600* B030/B040  -- Piloten-Identitaetsaufloesung (Initiator/Ziel)
074700*               gemaess Fachregel "Pilot identity resolution".
074800*================================================================*
074900 B030-RESOLVE-INIT SECTION.
075000 B030-00.
075100*    Loest EV-INIT-* zu einem Piloten auf; Ergebnis in W-INIT-
075200*    PILOT, W-INIT-IGNORED-FLAG = "Y" wenn die Rolle zu ignorieren
075300*    ist (Bodenverband bzw. Bodenziel-Schluesselwort).
075400     MOVE "N"    TO W-INIT-IGNORED-FLAG
075500     MOVE SPACES TO W-INIT-PILOT
075600     MOVE "N"    TO W-ROSTER-FOUND-FLAG
075700     IF EV-INIT-OBJ-ID NOT = 0
075800         MOVE EV-INIT-OBJ-ID TO W-SEARCH-ID6
075900         PERFORM B060-FIND-UNIT
076000         IF W-INIT-FOUND
076100             MOVE "Y" TO W-ROSTER-FOUND-FLAG
076200             MOVE UM-GROUP-ID(C4-UNT-IDX) TO W-SEARCH-ID6
076300             PERFORM B070-FIND-GROUP
076400             IF W-GROUP-FOUND
076500                 IF GS-CATEGORY(C4-GRP-IDX) NOT = 0
076600                 AND GS-CATEGORY(C4-GRP-IDX) NOT = 1
076700                     MOVE "Y" TO W-INIT-IGNORED-FLAG
076800                 END-IF
076900             END-IF
077000         END-IF
077100     END-IF
077200     IF NOT W-INIT-IGNORED
077300         MOVE EV-INIT-UNIT-TYPE TO W-CLASSIFY-INPUT
077400         PERFORM D300-IS-GND-UNIT
077500         IF W-GND-UNIT
077600             MOVE "Y" TO W-INIT-IGNORED-FLAG
077700         END-IF
077800     END-IF
077900     IF NOT W-INIT-IGNORED
078000         PERFORM B032-INIT-ASSIGN-NAME
078100     END-IF
078200     .
078300 B030-99.
078400     EXIT.
078500
078600 B032-INIT-ASSIGN-NAME.
078700     IF W-ROSTER-FOUND-FLAG = "Y"
078800         MOVE UM-PILOT-NAME(C4-UNT-IDX) TO W-INIT-PILOT
078900     ELSE
079000         MOVE "N" TO W-OBJMAP-FOUND-FLAG
079100         IF EV-INIT-OBJ-ID NOT = 0
079200             MOVE EV-INIT-OBJ-ID TO W-SEARCH-ID6
079300             PERFORM B080-FIND-OBJMAP
079400         END-IF
079500         IF W-OBJMAP-FOUND
079600             IF OM-IS-HUMAN(C4-OBJ-IDX)
079700                 MOVE EV-INIT-PILOT-NAME TO W-INIT-PILOT
079800             ELSE
079900                 MOVE OM-PILOT-NAME(C4-OBJ-IDX) TO W-INIT-PILOT
080000             END-IF
080100         ELSE
080200             MOVE EV-INIT-PILOT-NAME TO W-CLASSIFY-INPUT
080300             PERFORM D500-IS-GENERIC-TYPE
080400             IF W-GENERIC-FOUND
080500                 MOVE EV-INIT-OBJ-ID     TO W-SYNTH-OBJ-ID
080600                 MOVE EV-INIT-PILOT-NAME TO W-SYNTH-TYPE
080700                 PERFORM B045-SYNTH-NAME
080800                 MOVE W-NEW-TGT-NAME TO W-INIT-PILOT
080900             ELSE
081000                 MOVE EV-INIT-PILOT-NAME TO W-INIT-PILOT
081100             END-IF
081200             IF EV-INIT-OBJ-ID NOT = 0
081300                 MOVE EV-INIT-OBJ-ID TO W-SYNTH-OBJ-ID
081400                 MOVE W-INIT-PILOT   TO W-OBJMAP-NEW-NAME
081500                 PERFORM B085-ADD-OBJMAP-AI
081600             END-IF
081700         END-IF
081800     END-IF
081900     .
082000
082100 B040-RESOLVE-TGT SECTION.
082200 B040-00.
082300*    Loest EV-TGT-* zu einem Piloten auf; Ergebnis in W-TGT-PILOT,
082400*    W-TGT-IGNORED-FLAG = "Y" wenn die Rolle zu ignorieren ist.
082500     MOVE "N"    TO W-TGT-IGNORED-FLAG
082600     MOVE SPACES TO W-TGT-PILOT
082700     MOVE "N"    TO W-ROSTER-FOUND-FLAG
082800     IF EV-TGT-OBJ-ID NOT = 0
082900         MOVE EV-TGT-OBJ-ID TO W-SEARCH-ID6
083000         PERFORM B060-FIND-UNIT
083100         IF W-INIT-FOUND
083200             MOVE "Y" TO W-ROSTER-FOUND-FLAG
083300             MOVE UM-GROUP-ID(C4-UNT-IDX) TO W-SEARCH-ID6
083400             PERFORM B070-FIND-GROUP
083500             IF W-GROUP-FOUND
083600                 IF GS-CATEGORY(C4-GRP-IDX) NOT = 0
083700                 AND GS-CATEGORY(C4-GRP-IDX) NOT = 1
083800                     MOVE "Y" TO W-TGT-IGNORED-FLAG
083900                 END-IF
084000             END-IF
084100         END-IF
084200     END-IF
084300     IF NOT W-TGT-IGNORED
084400         MOVE EV-TGT-UNIT-TYPE TO W-CLASSIFY-INPUT
084500         PERFORM D300-IS-GND-UNIT
084600         IF W-GND-UNIT
084700             MOVE "Y" TO W-TGT-IGNORED-FLAG
084800         END-IF
084900     END-IF
085000     IF NOT W-TGT-IGNORED
085100         PERFORM B042-TGT-ASSIGN-NAME
085200     END-IF
085300     .
085400 B040-99.
085500     EXIT.
085600
085700 B042-TGT-ASSIGN-NAME.
085800     IF W-ROSTER-FOUND-FLAG = "Y"
085900         MOVE UM-PILOT-NAME(C4-UNT-IDX) TO W-TGT-PILOT
086000     ELSE
086100         MOVE "N" TO W-OBJMAP-FOUND-FLAG
086200         IF EV-TGT-OBJ-ID NOT = 0
086300             MOVE EV-TGT-OBJ-ID TO W-SEARCH-ID6
086400             PERFORM B080-FIND-OBJMAP
086500         END-IF
086600         IF W-OBJMAP-FOUND
086700             IF OM-IS-HUMAN(C4-OBJ-IDX)
086800                 MOVE EV-TGT-PILOT-NAME TO W-TGT-PILOT
086900             ELSE
087000                 MOVE OM-PILOT-NAME(C4-OBJ-IDX) TO W-TGT-PILOT
087100             END-IF
087200         ELSE
087300             IF EV-TGT-UNIT-NAME NOT = SPACES
087400                 MOVE EV-TGT-UNIT-NAME TO W-TGT-PILOT
087500             ELSE
087600                 MOVE EV-TGT-PILOT-NAME TO W-CLASSIFY-INPUT
087700                 PERFORM D500-IS-GENERIC-TYPE
087800                 IF W-GENERIC-FOUND
087900                     MOVE EV-TGT-OBJ-ID     TO W-SYNTH-OBJ-ID
088000                     MOVE EV-TGT-PILOT-NAME TO W-SYNTH-TYPE
088100                     PERFORM B045-SYNTH-NAME
088200                     MOVE W-NEW-TGT-NAME TO W-TGT-PILOT
088300                 ELSE
088400                     MOVE EV-TGT-PILOT-NAME TO W-TGT-PILOT
088500                 END-IF
088600                 IF EV-TGT-OBJ-ID NOT = 0
088700                     MOVE EV-TGT-OBJ-ID TO W-SYNTH-OBJ-ID
088800                     MOVE W-TGT-PILOT   TO W-OBJMAP-NEW-NAME
088900                     PERFORM B085-ADD-OBJMAP-AI
089000                 END-IF
089100             END-IF
089200         END-IF
089300     END-IF
089400     .
089500
089600 B045-SYNTH-NAME SECTION.
089700 B045-00.
089800*    Baut den Kunstnamen <Muster>_<Objekt-Id> fuer KI-Objekte ohne
089900*    Roster-Eintrag (W-SYNTH-TYPE/W-SYNTH-OBJ-ID --> W-NEW-TGT-
090000*    NAME).
090100     MOVE SPACES TO W-NEW-TGT-NAME
090200     MOVE W-SYNTH-TYPE TO W-HAYSTACK
090300     PERFORM D950-TRIM-HAYSTACK
090400     MOVE W-SYNTH-OBJ-ID TO W-OBJID-DISPLAY
090500     STRING W-HAYSTACK(1:W-TRIM-CT) DELIMITED BY SIZE
090600            "_"                     DELIMITED BY SIZE
090700            W-OBJID-DISPLAY         DELIMITED BY SIZE
090800       INTO W-NEW-TGT-NAME
090900     .
091000 B045-99.
091100     EXIT.
091200
091300 B080-FIND-OBJMAP SECTION.
091400 B080-00.
091500*    Sucht W-SEARCH-ID6 (Objekt-Id) in OBJMAP-TABLE; liefert
091600*    W-OBJMAP-FOUND-FLAG und C4-OBJ-IDX.
091700     MOVE "N" TO W-OBJMAP-FOUND-FLAG
091800     IF OBJMAP-COUNT > 0
091900         MOVE 1 TO C4-OBJ-IDX
092000         PERFORM B081-FIND-OBJMAP-SCAN VARYING C4-OBJ-IDX
092100                 FROM 1 BY 1
092200                 UNTIL C4-OBJ-IDX > OBJMAP-COUNT OR W-OBJMAP-FOUND
092300     END-IF
092400     .
092500 B080-99.
092600     EXIT.
092700
092800 B081-FIND-OBJMAP-SCAN.
092900     IF OM-OBJECT-ID(C4-OBJ-IDX) = W-SEARCH-ID6
093000         MOVE "Y" TO W-OBJMAP-FOUND-FLAG
093100     END-IF
093200     .
093300
093400 B085-ADD-OBJMAP-AI SECTION.
093500 B085-00.
093600*    Legt einen neuen OBJMAP-Eintrag (KI-Zuordnung) an, sofern
093700*    noch Platz frei ist.
093800     IF OBJMAP-COUNT < MAX-OBJMAP-ENTRIES
093900         ADD 1 TO OBJMAP-COUNT
094000         SET OBJMAP-IDX TO OBJMAP-COUNT
094100         MOVE W-SYNTH-OBJ-ID    TO OM-OBJECT-ID(OBJMAP-IDX)
094200         MOVE W-OBJMAP-NEW-NAME TO OM-PILOT-NAME(OBJMAP-IDX)
094300         MOVE "N"               TO OM-HUMAN-FLAG(OBJMAP-IDX)
094400     END-IF
094500     .
094600 B085-99.
094700     EXIT.
094800*
094900
095000*================================================================*
095100* D2xx/D3xx/D4xx/D5xx -- Klassifizierungs-Hilfsroutinen
095200*                        (Fachregeln Waffen-/Zielklassen).
095300* D9xx                 -- generische Teilstringsuche, von den
095400*                        D2xx/D3xx/D4xx-Routinen genutzt.
095500*================================================================*
095600 D200-IS-AG-WEAPON SECTION.
095700 D200-00.
095800*    Prueft W-CLASSIFY-INPUT (Waffenname) gegen AGWPN-KEYWORD-TBL,
095900*    kleingeschrieben, Teilstringvergleich. Ergebnis W-IS-AG-
096000*    WEAPON.
096100     MOVE "N" TO W-IS-AG-WEAPON
096200     MOVE W-CLASSIFY-INPUT TO W-HAYSTACK
096300     PERFORM D950-TRIM-HAYSTACK
096400     PERFORM D960-LOWERCASE-HAYSTACK
096500     IF W-TRIM-CT > 0
096600         MOVE 1 TO C4-WPN-IDX
096700         PERFORM D201-AGWPN-SCAN VARYING C4-WPN-IDX FROM 1 BY 1
096800                 UNTIL C4-WPN-IDX > AGWPN-KEYWORD-COUNT
096900                    OR W-AG-WEAPON
097000     END-IF
097100     .
097200 D200-99.
097300     EXIT.
097400
097500 D201-AGWPN-SCAN.
097600     MOVE AGWPN-KEYWORD(C4-WPN-IDX) TO W-NEEDLE
097700     PERFORM D951-TRIM-NEEDLE
097800     PERFORM D900-CONTAINS
097900     IF W-CONTAINS
098000         MOVE "Y" TO W-IS-AG-WEAPON
098100     END-IF
098200     .
098300
098400 D300-IS-GND-UNIT SECTION.
098500 D300-00.
098600*    Prueft W-CLASSIFY-INPUT (Einheitentyp) gegen GNDUNIT-
098700*    KEYWORD-TBL, kleingeschrieben, Teilstringvergleich.
098800*    Ergebnis W-IS-GND-UNIT.
098900     MOVE "N" TO W-IS-GND-UNIT
099000     MOVE W-CLASSIFY-INPUT TO W-HAYSTACK
099100     PERFORM D950-TRIM-HAYSTACK
099200     PERFORM D960-LOWERCASE-HAYSTACK
099300     IF W-TRIM-CT > 0
099400         MOVE 1 TO C4-I1
099500         PERFORM D301-GNDUNIT-SCAN VARYING C4-I1 FROM 1 BY 1
099600                 UNTIL C4-I1 > GNDUNIT-KEYWORD-COUNT
099700                    OR W-GND-UNIT
099800     END-IF
099900     .
100000 D300-99.
100100     EXIT.
100200
100300 D301-GNDUNIT-SCAN.
100400     MOVE GNDUNIT-KEYWORD(C4-I1) TO W-NEEDLE
100500     PERFORM D951-TRIM-NEEDLE
100600     PERFORM D900-CONTAINS
100700     IF W-CONTAINS
100800         MOVE "Y" TO W-IS-GND-UNIT
100900     END-IF
101000     .
101100
101200 D400-IS-GUN-WEAPON SECTION.
101300 D400-00.
101400*    Gun-Erkennung fuer die Treffer-Signatur: "PGU" zaehlt nur
101500*    exakt grossgeschrieben, "gun"/"cannon" unabhaengig von
101600*    Gross-/Kleinschreibung (vgl. GUNWPN-KEYWORD-TBL Eintrag 1
101700*    bzw. 2-3).
101800     MOVE "N" TO W-IS-GUN-WEAPON
101900     MOVE W-CLASSIFY-INPUT TO W-HAYSTACK
102000     PERFORM D950-TRIM-HAYSTACK
102100     MOVE GUNWPN-KEYWORD(1) TO W-NEEDLE
102200     PERFORM D951-TRIM-NEEDLE
102300     PERFORM D900-CONTAINS
102400     IF W-CONTAINS
102500         MOVE "Y" TO W-IS-GUN-WEAPON
102600     END-IF
102700     IF NOT W-GUN-WEAPON
102800         PERFORM D960-LOWERCASE-HAYSTACK
102900         MOVE 2 TO C4-GKW-IDX
103000         PERFORM D401-GUNWPN-SCAN VARYING C4-GKW-IDX FROM 2 BY 1
103100                 UNTIL C4-GKW-IDX > GUNWPN-KEYWORD-COUNT
103200                    OR W-GUN-WEAPON
103300     END-IF
103400     .
103500 D400-99.
103600     EXIT.
103700
103800 D401-GUNWPN-SCAN.
103900     MOVE GUNWPN-KEYWORD(C4-GKW-IDX) TO W-NEEDLE
104000     PERFORM D951-TRIM-NEEDLE
104100     PERFORM D900-CONTAINS
104200     IF W-CONTAINS
104300         MOVE "Y" TO W-IS-GUN-WEAPON
104400     END-IF
104500     .
104600
104700 D500-IS-GENERIC-TYPE SECTION.
104800 D500-00.
104900*    Exakter Vergleich W-CLASSIFY-INPUT gegen GENERIC-TYPE-TBL
105000*    (generische Flugzeugmuster ohne individuellen Pilotennamen).
105100     MOVE "N" TO W-GENERIC-FOUND-FLAG
105200     MOVE 1 TO C4-I1
105300     PERFORM D501-GENERIC-SCAN VARYING C4-I1 FROM 1 BY 1
105400             UNTIL C4-I1 > GENERIC-TYPE-COUNT OR W-GENERIC-FOUND
105500     .
105600 D500-99.
105700     EXIT.
105800
105900 D501-GENERIC-SCAN.
106000     IF W-CLASSIFY-INPUT(1:12) = GENERIC-TYPE(C4-I1)
106100         MOVE "Y" TO W-GENERIC-FOUND-FLAG
106200     END-IF
106300     .
106400
106500 D900-CONTAINS SECTION.
106600 D900-00.
106700*    Generische Teilstringsuche: liefert W-CONTAINS-FLAG = "Y"
106800*    wenn W-NEEDLE (Laenge C4-KWLEN) in W-HAYSTACK (Laenge
106900*    W-TRIM-CT) enthalten ist.
107000     MOVE "N" TO W-CONTAINS-FLAG
107100     IF C4-KWLEN > 0 AND C4-KWLEN <= W-TRIM-CT
107200         MOVE 1 TO C4-PTR
107300         PERFORM D901-CONTAINS-SCAN VARYING C4-PTR FROM 1 BY 1
107400                 UNTIL C4-PTR > (W-TRIM-CT - C4-KWLEN + 1)
107500                    OR W-CONTAINS
107600     END-IF
107700     .
107800 D900-99.
107900     EXIT.
108000
108100 D901-CONTAINS-SCAN.
108200     IF W-HAYSTACK(C4-PTR:C4-KWLEN) = W-NEEDLE(1:C4-KWLEN)
108300         MOVE "Y" TO W-CONTAINS-FLAG
108400     END-IF
108500     .
108600
108700 D950-TRIM-HAYSTACK SECTION.
108800 D950-00.
108900*    Ermittelt die tatsaechliche Laenge von W-HAYSTACK (ohne
109000*    rechtsbuendige Leerzeichen) in W-TRIM-CT.
109100     MOVE 0 TO C4-I3
109200     INSPECT W-HAYSTACK TALLYING C4-I3 FOR TRAILING SPACES
109300     COMPUTE W-TRIM-CT = 30 - C4-I3
109400     IF W-TRIM-CT < 0
109500         MOVE 0 TO W-TRIM-CT
109600     END-IF
109700     .
109800 D950-99.
109900     EXIT.
110000
110100 D951-TRIM-NEEDLE SECTION.
110200 D951-00.
110300*    Ermittelt die tatsaechliche Laenge von W-NEEDLE in C4-KWLEN.
110400     MOVE 0 TO C4-I3
110500     INSPECT W-NEEDLE TALLYING C4-I3 FOR TRAILING SPACES
110600     COMPUTE C4-KWLEN = 16 - C4-I3
110700     IF C4-KWLEN < 0
110800         MOVE 0 TO C4-KWLEN
110900     END-IF
111000     .
111100 D951-99.
111200     EXIT.
111300
111400 D960-LOWERCASE-HAYSTACK SECTION.
111500 D960-00.
111600*    Wandelt W-HAYSTACK in Kleinbuchstaben (Vorbereitung fuer
111700*    die kleingeschriebenen Schluesselwortlisten).
111800     INSPECT W-HAYSTACK CONVERTING
111900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
112000      TO "abcdefghijklmnopqrstuvwxyz"
112100     .
112200 D960-99.
112300     EXIT.
112400*
112500
112600*================================================================*
112700* B055/B056/B058/B091/B095 -- Hilfsroutinen fuer die E1xx-
112800*                              Ereignisbehandlung (Piloten-
112900*                              Statistik anlegen/fortschreiben).
113000*================================================================*
113100 B055-ENSURE-PSTAT SECTION.
113200 B055-00.
113300*    Stellt sicher, dass fuer W-ENS-PILOT-NAME ein PSTAT-ENTRY
113400*    existiert (C4-PIL-IDX zeigt danach darauf); ein neuer Eintrag
113500*    wird aus den Ereignisfeldern (Typ/Koalition/Objekt-Id)
113600*    gefuellt, der Verband wird -- soweit ermittelbar -- darueber
113700*    bestimmt.
113800     MOVE W-ENS-PILOT-NAME TO W-PILOT-NAME
113900     PERFORM B050-FIND-PSTAT
114000     IF NOT W-PSTAT-FOUND
114100         PERFORM B051-NEW-PSTAT
114200         MOVE W-ENS-UNIT-TYPE TO PS-AIRCRAFT-TYPE(C4-PIL-IDX)
114300         MOVE W-ENS-COALITION TO PS-COALITION(C4-PIL-IDX)
114400         MOVE "N"             TO PS-PLAYER-FLAG(C4-PIL-IDX)
114500         IF W-ENS-OBJ-ID NOT = 0
114600             MOVE W-ENS-OBJ-ID TO W-SEARCH-ID6
114700             PERFORM B060-FIND-UNIT
114800             IF W-INIT-FOUND
114900                 MOVE UM-GROUP-ID(C4-UNT-IDX) TO W-SEARCH-ID6
115000                 PERFORM B070-FIND-GROUP
115100                 IF W-GROUP-FOUND
115200                     MOVE GS-GROUP-ID(C4-GRP-IDX)
115300                         TO PS-GROUP-ID(C4-PIL-IDX)
115400                     MOVE GS-GROUP-NAME(C4-GRP-IDX)
115500                         TO PS-GROUP-NAME(C4-PIL-IDX)
115600                     MOVE "Y" TO PS-HAS-GROUP-FLAG(C4-PIL-IDX)
115700                     PERFORM B076-ADD-GROUP-MEMBER
115800                 END-IF
115900             END-IF
116000         END-IF
116100     END-IF
116200     .
116300 B055-99.
116400     EXIT.
116500
116600 B056-FIND-OR-ADD-WPN SECTION.
116700 B056-00.
116800*    Sucht W-WPN-SEARCH in PS-WPN-TBL(C4-PIL-IDX,*); legt bei
116900*    Bedarf einen neuen Eintrag an. C4-WPN-IDX zeigt danach
117000*    auf den (gefundenen oder neuen) Eintrag.
117100     MOVE "N" TO W-CONTAINS-FLAG
117200     IF PS-WPN-COUNT(C4-PIL-IDX) > 0
117300         MOVE 1 TO C4-WPN-IDX
117400         PERFORM B057-WPN-SCAN VARYING C4-WPN-IDX FROM 1 BY 1
117500                 UNTIL C4-WPN-IDX > PS-WPN-COUNT(C4-PIL-IDX)
117600                    OR W-CONTAINS
117700     END-IF
117800     IF NOT W-CONTAINS AND PS-WPN-COUNT(C4-PIL-IDX) < 20
117900         ADD 1 TO PS-WPN-COUNT(C4-PIL-IDX)
118000         MOVE PS-WPN-COUNT(C4-PIL-IDX) TO C4-WPN-IDX
118100         MOVE W-WPN-SEARCH
118200             TO PW-WEAPON-NAME(C4-PIL-IDX, C4-WPN-IDX)
118300         MOVE 0 TO PW-SHOTS(C4-PIL-IDX, C4-WPN-IDX)
118400                   PW-HITS(C4-PIL-IDX, C4-WPN-IDX)
118500                   PW-KILLS(C4-PIL-IDX, C4-WPN-IDX)
118600     END-IF
118700     .
118800 B056-99.
118900     EXIT.
119000
119100 B057-WPN-SCAN.
119200     IF PW-WEAPON-NAME(C4-PIL-IDX, C4-WPN-IDX) = W-WPN-SEARCH
119300         MOVE "Y" TO W-CONTAINS-FLAG
119400     END-IF
119500     .
119600
119700 B058-FIND-OR-ADD-AGWPN SECTION.
119800 B058-00.
119900*    Wie B056-FIND-OR-ADD-WPN, jedoch fuer die Luft-Boden-
120000*    Waffentabelle PS-AGWPN-TBL (C4-WPN-IDX als gemeinsamer
120100*    Zeiger, der Aufrufer hat PW- bereits ausgewertet).
120200     MOVE "N" TO W-CONTAINS-FLAG
120300     IF PS-AGWPN-COUNT(C4-PIL-IDX) > 0
120400         MOVE 1 TO C4-WPN-IDX
120500         PERFORM B059-AGWPN-SCAN VARYING C4-WPN-IDX FROM 1 BY 1
120600                 UNTIL C4-WPN-IDX > PS-AGWPN-COUNT(C4-PIL-IDX)
120700                    OR W-CONTAINS
120800     END-IF
120900     IF NOT W-CONTAINS AND PS-AGWPN-COUNT(C4-PIL-IDX) < 12
121000         ADD 1 TO PS-AGWPN-COUNT(C4-PIL-IDX)
121100         MOVE PS-AGWPN-COUNT(C4-PIL-IDX) TO C4-WPN-IDX
121200         MOVE W-WPN-SEARCH
121300             TO PAW-WEAPON-NAME(C4-PIL-IDX, C4-WPN-IDX)
121400         MOVE 0 TO PAW-SHOTS(C4-PIL-IDX, C4-WPN-IDX)
121500                   PAW-HITS(C4-PIL-IDX, C4-WPN-IDX)
121600                   PAW-KILLS(C4-PIL-IDX, C4-WPN-IDX)
121700     END-IF
121800     .
121900 B058-99.
122000     EXIT.
122100
122200 B059-AGWPN-SCAN.
122300     IF PAW-WEAPON-NAME(C4-PIL-IDX, C4-WPN-IDX) = W-WPN-SEARCH
122400         MOVE "Y" TO W-CONTAINS-FLAG
122500     END-IF
122600     .
122700
122800 B091-ADD-TARGET-ENGAGED SECTION.
122900 B091-00.
123000*    Fuegt W-TGT-ENGAGED-NAME der Ziel-Merkliste des Piloten
123100*    C4-PIL-IDX hinzu, sofern noch nicht enthalten (Dedup-
123200*    Zaehlung PS-TARGETS-ENGAGED).
123300     MOVE "N" TO W-CONTAINS-FLAG
123400     IF PS-TARGET-COUNT(C4-PIL-IDX) > 0
123500         MOVE 1 TO C4-TGT-IDX
123600         PERFORM B092-TGT-SCAN VARYING C4-TGT-IDX FROM 1 BY 1
123700                 UNTIL C4-TGT-IDX > PS-TARGET-COUNT(C4-PIL-IDX)
123800                    OR W-CONTAINS
123900     END-IF
124000     IF NOT W-CONTAINS AND PS-TARGET-COUNT(C4-PIL-IDX) < 30
124100         ADD 1 TO PS-TARGET-COUNT(C4-PIL-IDX)
124200         MOVE W-TGT-ENGAGED-NAME
124300             TO PTG-TARGET-NAME(C4-PIL-IDX, PS-TARGET-COUNT(C4-PIL-IDX))
124400         ADD 1 TO PS-TARGETS-ENGAGED(C4-PIL-IDX)
124500     END-IF
124600     .
124700 B091-99.
124800     EXIT.
124900
125000 B092-TGT-SCAN.
125100     IF PTG-TARGET-NAME(C4-PIL-IDX, C4-TGT-IDX) = W-TGT-ENGAGED-NAME
125200         MOVE "Y" TO W-CONTAINS-FLAG
125300     END-IF
125400     .
125500
125600 B095-FIND-OR-ADD-HITSIG SECTION.
125700 B095-00.
125800*    Treffer-Duplikaterkennung: sucht W-SIGNATURE in PS-HITSIG-
125900*    TBL(C4-PIL-IDX,*); W-CONTAINS-FLAG = "Y" bedeutet bereits
126000*    bekannt (Treffer ist ein Duplikat und zaehlt nicht erneut),
126100*    sonst wird die Signatur neu aufgenommen.
126200     MOVE "N" TO W-CONTAINS-FLAG
126300     IF PS-HITSIG-COUNT(C4-PIL-IDX) > 0
126400         MOVE 1 TO C4-HSIG-IDX
126500         PERFORM B096-HITSIG-SCAN VARYING C4-HSIG-IDX FROM 1 BY 1
126600                 UNTIL C4-HSIG-IDX > PS-HITSIG-COUNT(C4-PIL-IDX)
126700                    OR W-CONTAINS
126800     END-IF
126900     IF NOT W-CONTAINS AND PS-HITSIG-COUNT(C4-PIL-IDX) < 60
127000         ADD 1 TO PS-HITSIG-COUNT(C4-PIL-IDX)
127100         MOVE W-SIGNATURE
127200             TO PHS-SIGNATURE(C4-PIL-IDX, PS-HITSIG-COUNT(C4-PIL-IDX))
127300     END-IF
127400     .
127500 B095-99.
127600     EXIT.
127700
127800 B096-HITSIG-SCAN.
127900     IF PHS-SIGNATURE(C4-PIL-IDX, C4-HSIG-IDX) = W-SIGNATURE
128000         MOVE "Y" TO W-CONTAINS-FLAG
128100     END-IF
128200     .
128300*
128400
128500*================================================================*
128600* B100-VERARBEITUNG -- Ereignisprotokoll einlesen und je
128700*                       EV-TYPE verteilen (Fachregeln U1).
128800*================================================================*
128900 B100-VERARBEITUNG SECTION.
129000 B100-00.
129100     PERFORM B101-EV-READ
129200     PERFORM B102-EV-DISPATCH UNTIL EV-EOF
129300     .
129400 B100-99.
129500     EXIT.
129600
129700 B101-EV-READ.
129800     READ EVENTS-FILE
129900         AT END
130000             SET EV-EOF TO TRUE
130100     END-READ
130200     .
130300
130400 B102-EV-DISPATCH.
130500     ADD 1 TO C9-TOTAL-EVENTS
130600     IF C9-TOTAL-EVENTS = 1
130700         MOVE EV-TIME TO C9-MSN-START-TIME
130800         MOVE EV-TIME TO C9-MSN-END-TIME
130900     ELSE
131000         IF EV-TIME > C9-MSN-END-TIME
131100             MOVE EV-TIME TO C9-MSN-END-TIME
131200         END-IF
131300     END-IF
131400     EVALUATE TRUE
131500         WHEN EV-IS-SHOT       PERFORM E110-EV-SHOT
131600         WHEN EV-IS-HIT        PERFORM E120-EV-HIT
131700         WHEN EV-IS-KILL       PERFORM E130-EV-KILL
131800         WHEN EV-IS-PILOT-DEAD PERFORM E140-EV-DEAD
131900         WHEN EV-IS-EJECT      PERFORM E150-EV-EJECT
132000         WHEN EV-IS-ENG-START  PERFORM E160-EV-ENGSTART
132100         WHEN EV-IS-TAKEOFF    PERFORM E170-EV-TAKEOFF
132200         WHEN EV-IS-LANDING    PERFORM E180-EV-LANDING
132300         WHEN EV-IS-CRASH      PERFORM E190-EV-CRASH
132400         WHEN EV-IS-UNDER-CTL  PERFORM E195-EV-UNDERCTL
132500         WHEN OTHER
132600             CONTINUE
132700     END-EVALUATE
132800     PERFORM B101-EV-READ
132900     .
133000*================================================================*
133100* E110 -- Ereignis "shot" (Fachregel U1)
133200*================================================================*
133300 E110-EV-SHOT SECTION.
133400 E110-00.
133500     PERFORM B030-RESOLVE-INIT
133600     IF NOT W-INIT-IGNORED AND W-INIT-PILOT NOT = SPACES
133700         MOVE W-INIT-PILOT      TO W-ENS-PILOT-NAME
133800         MOVE EV-INIT-UNIT-TYPE TO W-ENS-UNIT-TYPE
133900         MOVE EV-INIT-COALITION TO W-ENS-COALITION
134000         MOVE EV-INIT-OBJ-ID    TO W-ENS-OBJ-ID
134100         PERFORM B055-ENSURE-PSTAT
134200         ADD 1 TO PS-SHOTS-FIRED(C4-PIL-IDX)
134300
134400         MOVE EV-WEAPON-NAME TO W-WPN-SEARCH
134500         PERFORM B056-FIND-OR-ADD-WPN
134600         ADD 1 TO PW-SHOTS(C4-PIL-IDX, C4-WPN-IDX)
134700
134800         MOVE EV-WEAPON-NAME TO W-CLASSIFY-INPUT
134900         PERFORM D200-IS-AG-WEAPON
135000         IF W-AG-WEAPON
135100             ADD 1 TO PS-AG-SHOTS(C4-PIL-IDX)
135200             MOVE EV-WEAPON-NAME TO W-WPN-SEARCH
135300             PERFORM B058-FIND-OR-ADD-AGWPN
135400             ADD 1 TO PAW-SHOTS(C4-PIL-IDX, C4-WPN-IDX)
135500             IF PS-TIME-1ST-AGSHOT(C4-PIL-IDX) = -1
135600                 PERFORM E111-SET-1ST-AGSHOT
135700             END-IF
135800         END-IF
135900
136000         IF PS-TIME-1ST-SHOT(C4-PIL-IDX) = -1
136100             PERFORM E112-SET-1ST-SHOT
136200         END-IF
136300
136400         IF EV-TGT-PILOT-NAME NOT = SPACES
136500             MOVE EV-TGT-PILOT-NAME TO W-TGT-ENGAGED-NAME
136600         ELSE
136700             MOVE EV-TGT-UNIT-NAME TO W-TGT-ENGAGED-NAME
136800         END-IF
136900         PERFORM B091-ADD-TARGET-ENGAGED
137000
137100         IF EV-INIT-COALITION = EV-TGT-COALITION
137200         AND EV-INIT-COALITION NOT = 0
137300             ADD 1 TO PS-FRIENDLY-FIRE(C4-PIL-IDX)
137400         END-IF
137500
137600         IF PS-FIRST-SEEN(C4-PIL-IDX) = 0
137700             MOVE EV-TIME TO PS-FIRST-SEEN(C4-PIL-IDX)
137800         END-IF
137900         MOVE EV-TIME TO PS-LAST-SEEN(C4-PIL-IDX)
138000     END-IF
138100     .
138200 E110-99.
138300     EXIT.
138400
138500 E111-SET-1ST-AGSHOT.
138600     IF PS-FIRST-SEEN(C4-PIL-IDX) > 0
138700         COMPUTE PS-TIME-1ST-AGSHOT(C4-PIL-IDX) =
138800                 EV-TIME - PS-FIRST-SEEN(C4-PIL-IDX)
138900     ELSE
139000         MOVE 0 TO PS-TIME-1ST-AGSHOT(C4-PIL-IDX)
139100     END-IF
139200     .
139300
139400 E112-SET-1ST-SHOT.
139500     IF PS-FIRST-SEEN(C4-PIL-IDX) > 0
139600         COMPUTE PS-TIME-1ST-SHOT(C4-PIL-IDX) =
139700                 EV-TIME - PS-FIRST-SEEN(C4-PIL-IDX)
139800     ELSE
139900         MOVE 0 TO PS-TIME-1ST-SHOT(C4-PIL-IDX)
140000     END-IF
140100     .
140200*================================================================*
140300* E120 -- Ereignis "hit" (Fachregel U1, Treffer-Duplikaterkennung)
140400*================================================================*
140500 E120-EV-HIT SECTION.
140600 E120-00.
140700     PERFORM B030-RESOLVE-INIT
140800     IF NOT W-INIT-IGNORED AND W-INIT-PILOT NOT = SPACES
140900         MOVE W-INIT-PILOT      TO W-ENS-PILOT-NAME
141000         MOVE EV-INIT-UNIT-TYPE TO W-ENS-UNIT-TYPE
141100         MOVE EV-INIT-COALITION TO W-ENS-COALITION
141200         MOVE EV-INIT-OBJ-ID    TO W-ENS-OBJ-ID
141300         PERFORM B055-ENSURE-PSTAT
141400
141500         MOVE EV-WEAPON-NAME TO W-CLASSIFY-INPUT
141600         PERFORM D400-IS-GUN-WEAPON
141700         PERFORM E121-BUILD-SIGNATURE
141800         PERFORM B095-FIND-OR-ADD-HITSIG
141900         IF NOT W-CONTAINS
142000             ADD 1 TO PS-HITS-SCORED(C4-PIL-IDX)
142100             MOVE EV-WEAPON-NAME TO W-WPN-SEARCH
142200             PERFORM B056-FIND-OR-ADD-WPN
142300             ADD 1 TO PW-HITS(C4-PIL-IDX, C4-WPN-IDX)
142400
142500             MOVE EV-WEAPON-NAME TO W-CLASSIFY-INPUT
142600             PERFORM D200-IS-AG-WEAPON
142700             IF W-AG-WEAPON
142800                 ADD 1 TO PS-AG-HITS(C4-PIL-IDX)
142900                 MOVE EV-WEAPON-NAME TO W-WPN-SEARCH
143000                 PERFORM B058-FIND-OR-ADD-AGWPN
143100                 ADD 1 TO PAW-HITS(C4-PIL-IDX, C4-WPN-IDX)
143200             END-IF
143300         END-IF
143400     END-IF
143500     .
143600 E120-99.
143700     EXIT.
143800
143900 E121-BUILD-SIGNATURE.
144000*    Gun-Waffen: Signatur ueber Waffe+Ziel-Id+Zeit (auf 0,5 Sek.
144100*    gerundet), Feuerstoesse fallen so in ein Zeitfenster.
144200*    Sonst: Zeit+Waffe+Ziel-Id+Initiator-Id, jeder Treffer
144300*    einzeln gezaehlt.
144400     MOVE SPACES TO W-SIGNATURE
144500     IF W-GUN-WEAPON
144600         COMPUTE W-HALFSEC ROUNDED = EV-TIME * 2
144700         COMPUTE W-SIG-TIME-D = W-HALFSEC / 2
144800         STRING EV-WEAPON-NAME DELIMITED BY SIZE
144900                EV-TGT-OBJ-ID  DELIMITED BY SIZE
145000                W-SIG-TIME-D   DELIMITED BY SIZE
145100           INTO W-SIGNATURE
145200     ELSE
145300         STRING EV-TIME        DELIMITED BY SIZE
145400                EV-WEAPON-NAME DELIMITED BY SIZE
145500                EV-TGT-OBJ-ID  DELIMITED BY SIZE
145600                EV-INIT-OBJ-ID DELIMITED BY SIZE
145700           INTO W-SIGNATURE
145800     END-IF
145900     .
146000*================================================================*
146100* E130 -- Ereignis "kill" (Fachregel U1, Luft-/Bodenabschuesse)
146200*================================================================*
146300 E130-EV-KILL SECTION.
146400 E130-00.
146500     PERFORM B030-RESOLVE-INIT
146600     IF NOT W-INIT-IGNORED AND W-INIT-PILOT NOT = SPACES
146700         MOVE W-INIT-PILOT      TO W-ENS-PILOT-NAME
146800         MOVE EV-INIT-UNIT-TYPE TO W-ENS-UNIT-TYPE
146900         MOVE EV-INIT-COALITION TO W-ENS-COALITION
147000         MOVE EV-INIT-OBJ-ID    TO W-ENS-OBJ-ID
147100         PERFORM B055-ENSURE-PSTAT
147200         MOVE C4-PIL-IDX TO C4-BEST
147300
147400         PERFORM B040-RESOLVE-TGT
147500         MOVE "N" TO W-IS-GROUND-KILL
147600         IF EV-TGT-IS-GROUND
147700             MOVE "Y" TO W-IS-GROUND-KILL
147800         END-IF
147900         IF NOT W-GROUND-KILL
148000             MOVE EV-TGT-UNIT-TYPE TO W-CLASSIFY-INPUT
148100             PERFORM D300-IS-GND-UNIT
148200             IF W-GND-UNIT
148300                 MOVE "Y" TO W-IS-GROUND-KILL
148400             END-IF
148500         END-IF
148600         IF NOT W-GROUND-KILL
148700             IF EV-TGT-UNIT-TYPE NOT = SPACES
148800             AND (W-TGT-IGNORED OR W-TGT-PILOT = SPACES)
148900                 MOVE "Y" TO W-IS-GROUND-KILL
149000             END-IF
149100         END-IF
149200
149300         IF W-GROUND-KILL
149400             PERFORM E131-ADD-GKILL
149500         ELSE
149600             ADD 1 TO PS-AIR-KILLS(C4-BEST)
149700         END-IF
149800
149900         MOVE EV-WEAPON-NAME TO W-WPN-SEARCH
150000         MOVE C4-BEST TO C4-PIL-IDX
150100         PERFORM B056-FIND-OR-ADD-WPN
150200         ADD 1 TO PW-KILLS(C4-BEST, C4-WPN-IDX)
150300
150400         IF PS-TIME-1ST-KILL(C4-BEST) = -1
150500         AND PS-FIRST-SEEN(C4-BEST) > 0
150600             COMPUTE PS-TIME-1ST-KILL(C4-BEST) =
150700                     EV-TIME - PS-FIRST-SEEN(C4-BEST)
150800         END-IF
150900
151000         ADD 1 TO PS-KILL-STREAK(C4-BEST)
151100         IF PS-KILL-STREAK(C4-BEST) > PS-MAX-KILL-STREAK(C4-BEST)
151200             MOVE PS-KILL-STREAK(C4-BEST)
151300                 TO PS-MAX-KILL-STREAK(C4-BEST)
151400         END-IF
151500
151600         IF NOT W-GROUND-KILL
151700         AND NOT W-TGT-IGNORED
151800         AND W-TGT-PILOT NOT = SPACES
151900             MOVE W-TGT-PILOT      TO W-ENS-PILOT-NAME
152000             MOVE EV-TGT-UNIT-TYPE TO W-ENS-UNIT-TYPE
152100             MOVE EV-TGT-COALITION TO W-ENS-COALITION
152200             MOVE EV-TGT-OBJ-ID    TO W-ENS-OBJ-ID
152300             PERFORM B055-ENSURE-PSTAT
152400             MOVE PS-PILOT-NAME(C4-BEST) TO PS-KILLED-BY(C4-PIL-IDX)
152500             IF PS-DEATHS(C4-PIL-IDX) = 0
152600                 ADD 1 TO PS-DEATHS(C4-PIL-IDX)
152700                 MOVE 0 TO PS-KILL-STREAK(C4-PIL-IDX)
152800             END-IF
152900         END-IF
153000     END-IF
153100     .
153200 E130-99.
153300     EXIT.
153400
153500 E131-ADD-GKILL.
153600     ADD 1 TO PS-GROUND-KILLS(C4-BEST)
153700     IF PS-GKILL-COUNT(C4-BEST) < 20
153800         ADD 1 TO PS-GKILL-COUNT(C4-BEST)
153900         MOVE EV-TGT-UNIT-TYPE
154000             TO PGK-UNIT-TYPE(C4-BEST, PS-GKILL-COUNT(C4-BEST))
154100         MOVE EV-WEAPON-NAME
154200             TO PGK-WEAPON(C4-BEST, PS-GKILL-COUNT(C4-BEST))
154300         MOVE EV-TIME
154400             TO PGK-TIME(C4-BEST, PS-GKILL-COUNT(C4-BEST))
154500         MOVE EV-TGT-COALITION
154600             TO PGK-COALITION(C4-BEST, PS-GKILL-COUNT(C4-BEST))
154700         MOVE EV-TGT-OBJ-ID
154800             TO PGK-TGT-OBJ-ID(C4-BEST, PS-GKILL-COUNT(C4-BEST))
154900     END-IF
155000     .
155100*================================================================*
155200* E140 -- Ereignis "pilot dead" (Fachregel U1)
155300*================================================================*
155400 E140-EV-DEAD SECTION.
155500 E140-00.
155600     PERFORM B030-RESOLVE-INIT
155700     IF NOT W-INIT-IGNORED AND W-INIT-PILOT NOT = SPACES
155800         MOVE W-INIT-PILOT      TO W-ENS-PILOT-NAME
155900         MOVE EV-INIT-UNIT-TYPE TO W-ENS-UNIT-TYPE
156000         MOVE EV-INIT-COALITION TO W-ENS-COALITION
156100         MOVE EV-INIT-OBJ-ID    TO W-ENS-OBJ-ID
156200         PERFORM B055-ENSURE-PSTAT
156300         IF PS-DEATHS(C4-PIL-IDX) = 0
156400         OR PS-KILLED-BY(C4-PIL-IDX) = SPACES
156500             ADD 1 TO PS-DEATHS(C4-PIL-IDX)
156600         END-IF
156700         MOVE 0 TO PS-KILL-STREAK(C4-PIL-IDX)
156800     END-IF
156900     .
157000 E140-99.
157100     EXIT.
157200*================================================================*
157300* E150/E160/E170/E180/E190 -- einfache Zaehlerereignisse
157400*================================================================*
157500 E150-EV-EJECT SECTION.
157600 E150-00.
157700     PERFORM B030-RESOLVE-INIT
157800     IF NOT W-INIT-IGNORED AND W-INIT-PILOT NOT = SPACES
157900         MOVE W-INIT-PILOT      TO W-ENS-PILOT-NAME
158000         MOVE EV-INIT-UNIT-TYPE TO W-ENS-UNIT-TYPE
158100         MOVE EV-INIT-COALITION TO W-ENS-COALITION
158200         MOVE EV-INIT-OBJ-ID    TO W-ENS-OBJ-ID
158300         PERFORM B055-ENSURE-PSTAT
158400         ADD 1 TO PS-EJECTIONS(C4-PIL-IDX)
158500     END-IF
158600     .
158700 E150-99.
158800     EXIT.
158900
159000 E160-EV-ENGSTART SECTION.
159100 E160-00.
159200     PERFORM B030-RESOLVE-INIT
159300     IF NOT W-INIT-IGNORED AND W-INIT-PILOT NOT = SPACES
159400         MOVE W-INIT-PILOT      TO W-ENS-PILOT-NAME
159500         MOVE EV-INIT-UNIT-TYPE TO W-ENS-UNIT-TYPE
159600         MOVE EV-INIT-COALITION TO W-ENS-COALITION
159700         MOVE EV-INIT-OBJ-ID    TO W-ENS-OBJ-ID
159800         PERFORM B055-ENSURE-PSTAT
159900         ADD 1 TO PS-ENGINE-STARTUPS(C4-PIL-IDX)
160000     END-IF
160100     .
160200 E160-99.
160300     EXIT.
160400
160500 E170-EV-TAKEOFF SECTION.
160600 E170-00.
160700     PERFORM B030-RESOLVE-INIT
160800     IF NOT W-INIT-IGNORED AND W-INIT-PILOT NOT = SPACES
160900         MOVE W-INIT-PILOT      TO W-ENS-PILOT-NAME
161000         MOVE EV-INIT-UNIT-TYPE TO W-ENS-UNIT-TYPE
161100         MOVE EV-INIT-COALITION TO W-ENS-COALITION
161200         MOVE EV-INIT-OBJ-ID    TO W-ENS-OBJ-ID
161300         PERFORM B055-ENSURE-PSTAT
161400         ADD 1 TO PS-TAKEOFFS(C4-PIL-IDX)
161500     END-IF
161600     .
161700 E170-99.
161800     EXIT.
161900
162000 E180-EV-LANDING SECTION.
162100 E180-00.
162200     PERFORM B030-RESOLVE-INIT
162300     IF NOT W-INIT-IGNORED AND W-INIT-PILOT NOT = SPACES
162400         MOVE W-INIT-PILOT      TO W-ENS-PILOT-NAME
162500         MOVE EV-INIT-UNIT-TYPE TO W-ENS-UNIT-TYPE
162600         MOVE EV-INIT-COALITION TO W-ENS-COALITION
162700         MOVE EV-INIT-OBJ-ID    TO W-ENS-OBJ-ID
162800         PERFORM B055-ENSURE-PSTAT
162900         ADD 1 TO PS-LANDINGS(C4-PIL-IDX)
163000     END-IF
163100     .
163200 E180-99.
163300     EXIT.
163400
163500 E190-EV-CRASH SECTION.
163600 E190-00.
163700     PERFORM B030-RESOLVE-INIT
163800     IF NOT W-INIT-IGNORED AND W-INIT-PILOT NOT = SPACES
163900         MOVE W-INIT-PILOT      TO W-ENS-PILOT-NAME
164000         MOVE EV-INIT-UNIT-TYPE TO W-ENS-UNIT-TYPE
164100         MOVE EV-INIT-COALITION TO W-ENS-COALITION
164200         MOVE EV-INIT-OBJ-ID    TO W-ENS-OBJ-ID
164300         PERFORM B055-ENSURE-PSTAT
164400         ADD 1 TO PS-CRASHES(C4-PIL-IDX)
164500     END-IF
164600     .
164700 E190-99.
164800     EXIT.
164900*================================================================*
165000* E195 -- Ereignis "under control" (KI-Objekt wird menschlich
165100*         gesteuert; Eintrag/Fortschreibung in OBJMAP-TABLE)
165200*================================================================*
165300 E195-EV-UNDERCTL SECTION.
165400 E195-00.
165500     IF EV-INIT-OBJ-ID NOT = 0 AND EV-INIT-PILOT-NAME NOT = SPACES
165600         MOVE EV-INIT-OBJ-ID TO W-SEARCH-ID6
165700         PERFORM B080-FIND-OBJMAP
165800         IF NOT W-OBJMAP-FOUND AND OBJMAP-COUNT < MAX-OBJMAP-ENTRIES
165900             ADD 1 TO OBJMAP-COUNT
166000             MOVE OBJMAP-COUNT TO C4-OBJ-IDX
166100             MOVE EV-INIT-OBJ-ID TO OM-OBJECT-ID(C4-OBJ-IDX)
166200         END-IF
166300         IF W-OBJMAP-FOUND OR OBJMAP-COUNT > 0
166400             MOVE EV-INIT-PILOT-NAME TO OM-PILOT-NAME(C4-OBJ-IDX)
166500             MOVE "Y"                TO OM-HUMAN-FLAG(C4-OBJ-IDX)
166600         END-IF
166700     END-IF
166800     .
166900 E195-99.
167000     EXIT.
167100*
167200
167300*================================================================*
167400* B200-CLEANUP -- Schritt 3: Piloten ohne jegliche Aktivitaet
167500*                 aus PSTAT-TABLE entfernen (Fachregel "Cleanup"),
167600*                 samt Austragung aus der Gruppen-Mitgliederliste.
167700*================================================================*
167800 B200-CLEANUP SECTION.
167900 B200-00.
168000     MOVE 1 TO C4-I2
168100     IF PSTAT-COUNT > 0
168200         PERFORM B201-CLEAN-SCAN VARYING C4-I1 FROM 1 BY 1
168300                 UNTIL C4-I1 > PSTAT-COUNT
168400     END-IF
168500     COMPUTE C4-NEW-PIL-CT = C4-I2 - 1
168600     MOVE C4-NEW-PIL-CT TO PSTAT-COUNT
168700     .
168800 B200-99.
168900     EXIT.
169000
169100 B201-CLEAN-SCAN.
169200     IF PS-LAST-SEEN(C4-I1) > PS-FIRST-SEEN(C4-I1)
169300         COMPUTE W-CHK-FLIGHT-TIME =
169400                 PS-LAST-SEEN(C4-I1) - PS-FIRST-SEEN(C4-I1)
169500     ELSE
169600         MOVE 0 TO W-CHK-FLIGHT-TIME
169700     END-IF
169800     IF PS-SHOTS-FIRED(C4-I1)      = 0
169900     AND PS-HITS-SCORED(C4-I1)     = 0
170000     AND PS-AIR-KILLS(C4-I1)       = 0
170100     AND PS-GROUND-KILLS(C4-I1)    = 0
170200     AND PS-DEATHS(C4-I1)          = 0
170300     AND PS-EJECTIONS(C4-I1)       = 0
170400     AND PS-ENGINE-STARTUPS(C4-I1) = 0
170500     AND PS-TAKEOFFS(C4-I1)        = 0
170600     AND PS-LANDINGS(C4-I1)        = 0
170700     AND PS-CRASHES(C4-I1)         = 0
170800     AND W-CHK-FLIGHT-TIME         = 0
170900         IF PS-HAS-GROUP(C4-I1)
171000             PERFORM B205-REMOVE-FROM-GROUP
171100         END-IF
171200     ELSE
171300         IF C4-I2 NOT = C4-I1
171400             MOVE PSTAT-ENTRY(C4-I1) TO PSTAT-ENTRY(C4-I2)
171500         END-IF
171600         ADD 1 TO C4-I2
171700     END-IF
171800     .
171900
172000 B205-REMOVE-FROM-GROUP.
172100*    Traegt PS-PILOT-NAME(C4-I1) aus der Mitgliederliste seiner
172200*    Gruppe aus (nur waehrend der Bereinigung benoetigt).
172300     MOVE PS-GROUP-ID(C4-I1) TO W-SEARCH-ID6
172400     PERFORM B070-FIND-GROUP
172500     IF W-GROUP-FOUND
172600         MOVE 0 TO C4-MEMB-FND
172700         IF GS-MEMBER-COUNT(C4-GRP-IDX) > 0
172800             MOVE 1 TO C4-I4
172900             PERFORM B206-MEMBER-SCAN VARYING C4-I4 FROM 1 BY 1
173000                     UNTIL C4-I4 > GS-MEMBER-COUNT(C4-GRP-IDX)
173100                        OR C4-MEMB-FND > 0
173200         END-IF
173300         IF C4-MEMB-FND > 0
173400             PERFORM B207-MEMBER-SHIFT
173500                     VARYING C4-I4 FROM C4-MEMB-FND BY 1
173600                     UNTIL C4-I4 >= GS-MEMBER-COUNT(C4-GRP-IDX)
173700             SUBTRACT 1 FROM GS-MEMBER-COUNT(C4-GRP-IDX)
173800             SUBTRACT 1 FROM GS-TOTAL-PILOTS(C4-GRP-IDX)
173900         END-IF
174000     END-IF
174100     .
174200
174300 B206-MEMBER-SCAN.
174400     IF GS-MEMBER-NAME(C4-GRP-IDX, C4-I4) = PS-PILOT-NAME(C4-I1)
174500         MOVE C4-I4 TO C4-MEMB-FND
174600     END-IF
174700     .
174800
174900 B207-MEMBER-SHIFT.
175000     MOVE GS-MEMBER-NAME(C4-GRP-IDX, C4-I4 + 1)
175100       TO GS-MEMBER-NAME(C4-GRP-IDX, C4-I4)
175200     .
175300*================================================================*
175400* B300-DERIVE-PILOT -- Schritt 4: abgeleitete Pilotenkennzahlen
175500*                 (Flugzeit, Schuss/Abschuss, Genauigkeit, K/D,
175600*                 Effizienzbewertung).
175700*================================================================*
175800 B300-DERIVE-PILOT SECTION.
175900 B300-00.
176000     IF PSTAT-COUNT > 0
176100         PERFORM B301-DERIVE-SCAN VARYING C4-PIL-IDX FROM 1 BY 1
176200                 UNTIL C4-PIL-IDX > PSTAT-COUNT
176300     END-IF
176400     .
176500 B300-99.
176600     EXIT.
176700
176800 B301-DERIVE-SCAN.
176900     IF PS-LAST-SEEN(C4-PIL-IDX) > PS-FIRST-SEEN(C4-PIL-IDX)
177000         COMPUTE PS-FLIGHT-TIME(C4-PIL-IDX) =
177100                 PS-LAST-SEEN(C4-PIL-IDX) - PS-FIRST-SEEN(C4-PIL-IDX)
177200     ELSE
177300         MOVE 0 TO PS-FLIGHT-TIME(C4-PIL-IDX)
177400     END-IF
177500
177600     COMPUTE PS-TOTAL-KILLS(C4-PIL-IDX) =
177700             PS-AIR-KILLS(C4-PIL-IDX) + PS-GROUND-KILLS(C4-PIL-IDX)
177800
177900     IF PS-TOTAL-KILLS(C4-PIL-IDX) > 0
178000         COMPUTE PS-SHOTS-PER-KILL(C4-PIL-IDX) ROUNDED =
178100                 PS-SHOTS-FIRED(C4-PIL-IDX) / PS-TOTAL-KILLS(C4-PIL-IDX)
178200     ELSE
178300         MOVE 0 TO PS-SHOTS-PER-KILL(C4-PIL-IDX)
178400     END-IF
178500
178600     IF PS-FLIGHT-TIME(C4-PIL-IDX) > 0
178700     AND PS-TARGETS-ENGAGED(C4-PIL-IDX) > 0
178800         COMPUTE PS-AVG-ENGAGE-TIME(C4-PIL-IDX) ROUNDED =
178900                 PS-FLIGHT-TIME(C4-PIL-IDX) /
179000                 PS-TARGETS-ENGAGED(C4-PIL-IDX)
179100     ELSE
179200         MOVE 0 TO PS-AVG-ENGAGE-TIME(C4-PIL-IDX)
179300     END-IF
179400
179500     IF PS-SHOTS-FIRED(C4-PIL-IDX) > 0
179600         COMPUTE PS-ACCURACY-PCT(C4-PIL-IDX) ROUNDED =
179700                 PS-HITS-SCORED(C4-PIL-IDX) /
179800                 PS-SHOTS-FIRED(C4-PIL-IDX) * 100
179900     ELSE
180000         MOVE 0 TO PS-ACCURACY-PCT(C4-PIL-IDX)
180100     END-IF
180200
180300     IF PS-AG-SHOTS(C4-PIL-IDX) > 0
180400         COMPUTE PS-AG-ACCURACY-PCT(C4-PIL-IDX) ROUNDED =
180500                 PS-AG-HITS(C4-PIL-IDX) /
180600                 PS-AG-SHOTS(C4-PIL-IDX) * 100
180700     ELSE
180800         MOVE 0 TO PS-AG-ACCURACY-PCT(C4-PIL-IDX)
180900     END-IF
181000
181100     IF PS-DEATHS(C4-PIL-IDX) > 0
181200         COMPUTE PS-KD-RATIO(C4-PIL-IDX) ROUNDED =
181300                 PS-AIR-KILLS(C4-PIL-IDX) / PS-DEATHS(C4-PIL-IDX)
181400     ELSE
181500         COMPUTE PS-KD-RATIO(C4-PIL-IDX) ROUNDED =
181600                 PS-AIR-KILLS(C4-PIL-IDX)
181700     END-IF
181800
181900     IF PS-SHOTS-FIRED(C4-PIL-IDX) = 0
182000         MOVE 0 TO PS-EFFICIENCY-RATING(C4-PIL-IDX)
182100     ELSE
182200         IF PS-DEATHS(C4-PIL-IDX) > 0
182300             COMPUTE C9-WRK1 = PS-TOTAL-KILLS(C4-PIL-IDX) /
182400                               PS-DEATHS(C4-PIL-IDX)
182500         ELSE
182600             MOVE PS-TOTAL-KILLS(C4-PIL-IDX) TO C9-WRK1
182700         END-IF
182800         COMPUTE C9-WRK2 = C9-WRK1 * 20
182900         IF C9-WRK2 > 30
183000             MOVE 30 TO C9-WRK2
183100         END-IF
183200         IF PS-TOTAL-KILLS(C4-PIL-IDX) > 0
183300             COMPUTE C9-WRK3 = 40 -
183400                     (PS-SHOTS-FIRED(C4-PIL-IDX) /
183500                      PS-TOTAL-KILLS(C4-PIL-IDX) * 2)
183600             IF C9-WRK3 < 0
183700                 MOVE 0 TO C9-WRK3
183800             END-IF
183900         ELSE
184000             MOVE 0 TO C9-WRK3
184100         END-IF
184200         COMPUTE PS-EFFICIENCY-RATING(C4-PIL-IDX) ROUNDED =
184300                 PS-ACCURACY-PCT(C4-PIL-IDX) * 0.3 +
184400                 C9-WRK2 + C9-WRK3
184500         IF PS-EFFICIENCY-RATING(C4-PIL-IDX) > 100
184600             MOVE 100 TO PS-EFFICIENCY-RATING(C4-PIL-IDX)
184700         END-IF
184800     END-IF
184900     .
185000*================================================================*
185100* B500-SYNTH-GROUPS -- Fachregel "Synthetische Gruppen": liefert
185200*                 der Bestand keine einzige Gruppe, werden aktive
185300*                 Piloten nach Koalition/Flugzeugtyp geclustert.
185400*================================================================*
185500 B500-SYNTH-GROUPS SECTION.
185600 B500-00.
185700     IF GSTAT-COUNT = 0 AND PSTAT-COUNT > 0
185800         PERFORM B501-SYN-PILOT-SCAN VARYING C4-PIL-IDX FROM 1 BY 1
185900                 UNTIL C4-PIL-IDX > PSTAT-COUNT
186000     END-IF
186100     .
186200 B500-99.
186300     EXIT.
186400
186500 B501-SYN-PILOT-SCAN.
186600     IF PS-COALITION(C4-PIL-IDX) NOT = 0
186700     AND NOT PS-HAS-GROUP(C4-PIL-IDX)
186800         PERFORM B504-BUILD-SYN-NAME
186900         MOVE "N" TO W-SYN-FOUND-FLAG
187000         IF GSTAT-COUNT > 0
187100             MOVE 1 TO C4-GRP-IDX
187200             PERFORM B502-SYN-GRP-SCAN VARYING C4-GRP-IDX FROM 1 BY 1
187300                     UNTIL C4-GRP-IDX > GSTAT-COUNT OR W-SYN-FOUND
187400         END-IF
187500         IF NOT W-SYN-FOUND
187600             PERFORM B503-SYN-GRP-ADD
187700         END-IF
187800         MOVE PS-PILOT-NAME(C4-PIL-IDX) TO W-PILOT-NAME
187900         PERFORM B076-ADD-GROUP-MEMBER
188000         MOVE GS-GROUP-ID(C4-GRP-IDX)   TO PS-GROUP-ID(C4-PIL-IDX)
188100         MOVE GS-GROUP-NAME(C4-GRP-IDX) TO PS-GROUP-NAME(C4-PIL-IDX)
188200         MOVE "Y"                       TO PS-HAS-GROUP-FLAG(C4-PIL-IDX)
188300     END-IF
188400     .
188500
188600 B502-SYN-GRP-SCAN.
188700     IF GS-GROUP-NAME(C4-GRP-IDX) = W-SYN-GRP-NAME
188800         MOVE "Y" TO W-SYN-FOUND-FLAG
188900     END-IF
189000     .
189100
189200 B503-SYN-GRP-ADD.
189300     ADD 1 TO GSTAT-COUNT
189400     MOVE GSTAT-COUNT TO C4-GRP-IDX
189500     MOVE ZERO   TO GS-TOTAL-PILOTS(C4-GRP-IDX)
189600                    GS-TOTAL-SHOTS(C4-GRP-IDX)
189700                    GS-TOTAL-HITS(C4-GRP-IDX)
189800                    GS-TOTAL-KILLS(C4-GRP-IDX)
189900                    GS-TOTAL-DEATHS(C4-GRP-IDX)
190000                    GS-TOTAL-GND-KILLS(C4-GRP-IDX)
190100                    GS-TOTAL-AG-SHOTS(C4-GRP-IDX)
190200                    GS-TOTAL-AG-HITS(C4-GRP-IDX)
190300                    GS-TOTAL-FRIENDLY(C4-GRP-IDX)
190400                    GS-TOTAL-FLT-HOURS(C4-GRP-IDX)
190500                    GS-ACCURACY-PCT(C4-GRP-IDX)
190600                    GS-AG-ACCURACY-PCT(C4-GRP-IDX)
190700                    GS-KD-RATIO(C4-GRP-IDX)
190800                    GS-SURVIVABILITY(C4-GRP-IDX)
190900                    GS-AVG-EFFICIENCY(C4-GRP-IDX)
191000                    GS-MEMBER-COUNT(C4-GRP-IDX)
191100     MOVE SPACES TO GS-MOST-ACTIVE-PLT(C4-GRP-IDX)
191200                    GS-MOST-KILLS-PLT(C4-GRP-IDX)
191300                    GS-MOST-ACCUR-PLT(C4-GRP-IDX)
191400                    GS-MOST-AGACT-PLT(C4-GRP-IDX)
191500     MOVE GSTAT-COUNT TO GS-GROUP-ID(C4-GRP-IDX)
191600     MOVE W-SYN-GRP-NAME TO GS-GROUP-NAME(C4-GRP-IDX)
191700     MOVE 0 TO GS-CATEGORY(C4-GRP-IDX)
191800     MOVE PS-COALITION(C4-PIL-IDX) TO GS-COALITION(C4-GRP-IDX)
191900     .
192000
192100 B504-BUILD-SYN-NAME.
192200*    Gruppenname "<Koalition> <Typ> Squadron"; dient zugleich als
192300*    Cluster-Schluessel beim Suchen bestehender Syntheseeintraege.
192400     MOVE SPACES TO W-SYN-GRP-NAME
192500     COMPUTE C4-I1 = PS-COALITION(C4-PIL-IDX) + 1
192600     MOVE COALITION-NAME(C4-I1) TO W-HAYSTACK
192700     PERFORM D950-TRIM-HAYSTACK
192800     MOVE W-TRIM-CT TO C4-LEN
192900     MOVE PS-AIRCRAFT-TYPE(C4-PIL-IDX) TO W-HAYSTACK
193000     PERFORM D950-TRIM-HAYSTACK
193100     STRING COALITION-NAME(C4-I1) (1:C4-LEN) DELIMITED BY SIZE
193200            " "                              DELIMITED BY SIZE
193300            W-HAYSTACK (1:W-TRIM-CT)          DELIMITED BY SIZE
193400            " Squadron"                       DELIMITED BY SIZE
193500       INTO W-SYN-GRP-NAME
193600     .
193700*================================================================*
193800* B400-AGGREGATE-GROUPS -- Schritt 5: Piloten-Zaehler in die
193900*                 Gruppen-Summen einrechnen, Best-Pilot-Kueren,
194000*                 Gruppen-Kennzahlen ableiten.
194100*================================================================*
194200 B400-AGGREGATE-GROUPS SECTION.
194300 B400-00.
194400     IF GSTAT-COUNT > 0
194500         PERFORM B401-GROUP-SCAN VARYING C4-GRP-IDX FROM 1 BY 1
194600                 UNTIL C4-GRP-IDX > GSTAT-COUNT
194700     END-IF
194800     .
194900 B400-99.
195000     EXIT.
195100
195200 B401-GROUP-SCAN.
195300     MOVE ZERO TO C7-GRP-SHOTS   C7-GRP-HITS
195400                  C7-GRP-AGSHOTS C7-GRP-AGHITS
195500                  C5-GRP-KILLS   C5-GRP-DEATHS  C5-GRP-GNDKILLS
195600                  C4-GRP-FRIENDLY
195700                  C9-GRP-FLTSECS C9-GRP-EFFSUM  C4-GRP-EFFCT
195800     MOVE ZERO TO C9-BEST-SHOTS C9-BEST-KILLS C9-BEST-ACC
195900                  C9-BEST-AGACT
196000     MOVE SPACES TO GS-MOST-ACTIVE-PLT(C4-GRP-IDX)
196100                    GS-MOST-KILLS-PLT(C4-GRP-IDX)
196200                    GS-MOST-ACCUR-PLT(C4-GRP-IDX)
196300                    GS-MOST-AGACT-PLT(C4-GRP-IDX)
196400     IF PSTAT-COUNT > 0
196500         PERFORM B402-GROUP-PILOT-SCAN VARYING C4-PIL-IDX FROM 1 BY 1
196600                 UNTIL C4-PIL-IDX > PSTAT-COUNT
196700     END-IF
196800     MOVE C7-GRP-SHOTS    TO GS-TOTAL-SHOTS(C4-GRP-IDX)
196900     MOVE C7-GRP-HITS     TO GS-TOTAL-HITS(C4-GRP-IDX)
197000     MOVE C5-GRP-KILLS    TO GS-TOTAL-KILLS(C4-GRP-IDX)
197100     MOVE C5-GRP-DEATHS   TO GS-TOTAL-DEATHS(C4-GRP-IDX)
197200     MOVE C5-GRP-GNDKILLS TO GS-TOTAL-GND-KILLS(C4-GRP-IDX)
197300     MOVE C7-GRP-AGSHOTS  TO GS-TOTAL-AG-SHOTS(C4-GRP-IDX)
197400     MOVE C7-GRP-AGHITS   TO GS-TOTAL-AG-HITS(C4-GRP-IDX)
197500     MOVE C4-GRP-FRIENDLY TO GS-TOTAL-FRIENDLY(C4-GRP-IDX)
197600     COMPUTE GS-TOTAL-FLT-HOURS(C4-GRP-IDX) ROUNDED =
197700             C9-GRP-FLTSECS / 3600
197800
197900     IF GS-TOTAL-SHOTS(C4-GRP-IDX) > 0
198000         COMPUTE GS-ACCURACY-PCT(C4-GRP-IDX) ROUNDED =
198100                 GS-TOTAL-HITS(C4-GRP-IDX) /
198200                 GS-TOTAL-SHOTS(C4-GRP-IDX) * 100
198300     ELSE
198400         MOVE 0 TO GS-ACCURACY-PCT(C4-GRP-IDX)
198500     END-IF
198600     IF GS-TOTAL-AG-SHOTS(C4-GRP-IDX) > 0
198700         COMPUTE GS-AG-ACCURACY-PCT(C4-GRP-IDX) ROUNDED =
198800                 GS-TOTAL-AG-HITS(C4-GRP-IDX) /
198900                 GS-TOTAL-AG-SHOTS(C4-GRP-IDX) * 100
199000     ELSE
199100         MOVE 0 TO GS-AG-ACCURACY-PCT(C4-GRP-IDX)
199200     END-IF
199300     IF GS-TOTAL-DEATHS(C4-GRP-IDX) > 0
199400         COMPUTE GS-KD-RATIO(C4-GRP-IDX) ROUNDED =
199500                 GS-TOTAL-KILLS(C4-GRP-IDX) /
199600                 GS-TOTAL-DEATHS(C4-GRP-IDX)
199700     ELSE
199800         COMPUTE GS-KD-RATIO(C4-GRP-IDX) ROUNDED =
199900                 GS-TOTAL-KILLS(C4-GRP-IDX)
200000     END-IF
200100     IF GS-TOTAL-PILOTS(C4-GRP-IDX) > 0
200200         COMPUTE GS-SURVIVABILITY(C4-GRP-IDX) ROUNDED =
200300            (GS-TOTAL-PILOTS(C4-GRP-IDX) - GS-TOTAL-DEATHS(C4-GRP-IDX))
200400             / GS-TOTAL-PILOTS(C4-GRP-IDX) * 100
200500     ELSE
200600         MOVE 0 TO GS-SURVIVABILITY(C4-GRP-IDX)
200700     END-IF
200800     IF C4-GRP-EFFCT > 0
200900         COMPUTE GS-AVG-EFFICIENCY(C4-GRP-IDX) ROUNDED =
201000                 C9-GRP-EFFSUM / C4-GRP-EFFCT
201100     ELSE
201200         MOVE 0 TO GS-AVG-EFFICIENCY(C4-GRP-IDX)
201300     END-IF
201400     .
201500
201600 B402-GROUP-PILOT-SCAN.
201700     IF PS-HAS-GROUP(C4-PIL-IDX)
201800     AND PS-GROUP-ID(C4-PIL-IDX) = GS-GROUP-ID(C4-GRP-IDX)
201900         ADD PS-SHOTS-FIRED(C4-PIL-IDX)      TO C7-GRP-SHOTS
202000         ADD PS-HITS-SCORED(C4-PIL-IDX)       TO C7-GRP-HITS
202100         ADD PS-AG-SHOTS(C4-PIL-IDX)          TO C7-GRP-AGSHOTS
202200         ADD PS-AG-HITS(C4-PIL-IDX)           TO C7-GRP-AGHITS
202300         ADD PS-TOTAL-KILLS(C4-PIL-IDX)       TO C5-GRP-KILLS
202400         ADD PS-DEATHS(C4-PIL-IDX)            TO C5-GRP-DEATHS
202500         ADD PS-GROUND-KILLS(C4-PIL-IDX)       TO C5-GRP-GNDKILLS
202600         ADD PS-FRIENDLY-FIRE(C4-PIL-IDX)      TO C4-GRP-FRIENDLY
202700         ADD PS-FLIGHT-TIME(C4-PIL-IDX)        TO C9-GRP-FLTSECS
202800         ADD PS-EFFICIENCY-RATING(C4-PIL-IDX)  TO C9-GRP-EFFSUM
202900         ADD 1 TO C4-GRP-EFFCT
203000
203100         IF PS-SHOTS-FIRED(C4-PIL-IDX) > C9-BEST-SHOTS
203200             MOVE PS-SHOTS-FIRED(C4-PIL-IDX) TO C9-BEST-SHOTS
203300             MOVE PS-PILOT-NAME(C4-PIL-IDX)
203400                 TO GS-MOST-ACTIVE-PLT(C4-GRP-IDX)
203500         END-IF
203600         IF PS-TOTAL-KILLS(C4-PIL-IDX) > C9-BEST-KILLS
203700             MOVE PS-TOTAL-KILLS(C4-PIL-IDX) TO C9-BEST-KILLS
203800             MOVE PS-PILOT-NAME(C4-PIL-IDX)
203900                 TO GS-MOST-KILLS-PLT(C4-GRP-IDX)
204000         END-IF
204100         IF PS-SHOTS-FIRED(C4-PIL-IDX) >= K-MIN-SHOTS-ACC
204200             IF GS-MOST-ACCUR-PLT(C4-GRP-IDX) = SPACES
204300             OR PS-ACCURACY-PCT(C4-PIL-IDX) > C9-BEST-ACC
204400                 MOVE PS-ACCURACY-PCT(C4-PIL-IDX) TO C9-BEST-ACC
204500                 MOVE PS-PILOT-NAME(C4-PIL-IDX)
204600                     TO GS-MOST-ACCUR-PLT(C4-GRP-IDX)
204700             END-IF
204800         END-IF
204900         COMPUTE C9-WRK1 = PS-AG-SHOTS(C4-PIL-IDX) +
205000                            PS-GROUND-KILLS(C4-PIL-IDX)
205100         IF GS-MOST-AGACT-PLT(C4-GRP-IDX) = SPACES
205200         OR C9-WRK1 > C9-BEST-AGACT
205300             MOVE C9-WRK1 TO C9-BEST-AGACT
205400             MOVE PS-PILOT-NAME(C4-PIL-IDX)
205500                 TO GS-MOST-AGACT-PLT(C4-GRP-IDX)
205600         END-IF
205700     END-IF
205800     .
205900*
206000******************************************************************
206100* Missions-Gesamtsummen (Schritt 6 Vorstufe) -- einmaliger
206200* Durchlauf der bereinigten PSTAT-TABLE nach B400-AGGREGATE-GROUPS;
206300* liefert die Werte fuer Bericht 1 und den SX-MISSION-VIEW-Satz.
206400******************************************************************
206500 B410-CALC-MSN-TOTALS SECTION.
206600 B410-00.
206700
206800     MOVE ZERO TO C7-MSN-SHOTS C7-MSN-HITS
206900                  C5-MSN-AIRKILLS C5-MSN-GNDKILLS
207000                  C5-MSN-DEATHS C5-MSN-TOTKILLS
207100     MOVE PSTAT-COUNT TO C9-ACTIVE-PILOTS
207200     MOVE GSTAT-COUNT TO C9-ACTIVE-GROUPS
207300
207400     IF PSTAT-COUNT > 0
207500         PERFORM B411-MSN-TOTALS-SCAN
207600                 VARYING C4-PIL-IDX FROM 1 BY 1
207700                 UNTIL C4-PIL-IDX > PSTAT-COUNT
207800     END-IF
207900
208000     COMPUTE C5-MSN-TOTKILLS = C5-MSN-AIRKILLS + C5-MSN-GNDKILLS
208100
208200     IF C7-MSN-SHOTS > 0
208300         COMPUTE C9-OVERALL-ACC ROUNDED =
208400                 C7-MSN-HITS / C7-MSN-SHOTS * 100
208500     ELSE
208600         MOVE 0 TO C9-OVERALL-ACC
208700     END-IF
208800
208900     COMPUTE C9-MSN-DURATION = C9-MSN-END-TIME - C9-MSN-START-TIME
209000     COMPUTE C9-MSN-DUR-MIN ROUNDED = C9-MSN-DURATION / 60
209100     .
209200 B410-99.
209300     EXIT.
209400
209500 B411-MSN-TOTALS-SCAN.
209600     ADD PS-SHOTS-FIRED(C4-PIL-IDX)   TO C7-MSN-SHOTS
209700     ADD PS-HITS-SCORED(C4-PIL-IDX)   TO C7-MSN-HITS
209800     ADD PS-AIR-KILLS(C4-PIL-IDX)     TO C5-MSN-AIRKILLS
209900     ADD PS-GROUND-KILLS(C4-PIL-IDX)  TO C5-MSN-GNDKILLS
210000     ADD PS-DEATHS(C4-PIL-IDX)        TO C5-MSN-DEATHS
210100     .
210200******************************************************************
210300* Zeitstempel holen (TAL-Systemzeit) -- wie in den uebrigen
210400* SSFNEW-Treiberprogrammen: ENTER TAL "TIME", danach MOVE CORR
210500* in die editierbare Darstellung fuer den Berichtskopf.
210600******************************************************************
210700 U200-TIMESTAMP SECTION.
210800 U200-00.
210900     ENTER TAL "TIME" USING TAL-TIME
211000     MOVE CORR TAL-TIME TO TAL-TIME-D
211100     .
211200 U200-99.
211300     EXIT.
211400******************************************************************
211500* Druckzeile ausgeben (normaler Zeilenvorschub) -- wird von allen
211600* R1xx-Berichts-Sections gerufen; loescht RPT-LINE danach wieder.
211700******************************************************************
211800 U300-PRINT-LINE SECTION.
211900 U300-00.
212000     MOVE RPT-LINE TO RP-RECORD
212100     WRITE RP-RECORD
212200     MOVE SPACES TO RPT-LINE
212300     .
212400 U300-99.
212500     EXIT.
212600******************************************************************
212700* Neue Berichtsseite: Formularvorschub (C01 IS TOP-OF-FORM, vgl.
212800* SPECIAL-NAMES) vor der ersten Zeile eines neuen Berichts.
212900******************************************************************
213000 U310-PRINT-TOP SECTION.
213100 U310-00.
213200     MOVE SPACES TO RP-RECORD
213300     WRITE RP-RECORD AFTER ADVANCING C01
213400     .
213500 U310-99.
213600     EXIT.
213700******************************************************************
213800* Markiertabelle fuer Rangfolge-Berichte zuruecksetzen (C4-I3 =
213900* Eintragszahl, vom Aufrufer vor PERFORM zu setzen); ebenso das
214000* Abbruchkennzeichen der Rangschleife.
214100******************************************************************
214200 U320-CLEAR-USED SECTION.
214300 U320-00.
214400     MOVE "N" TO W-STOP-RANK-FLAG
214500     IF C4-I3 > 0
214600         PERFORM U321-CLEAR-SCAN VARYING C4-I1 FROM 1 BY 1
214700                 UNTIL C4-I1 > C4-I3
214800     END-IF
214900     .
215000 U320-99.
215100     EXIT.
215200
215300 U321-CLEAR-SCAN.
215400     MOVE "N" TO W-USED-TBL(C4-I1)
215500     .
215600******************************************************************
215700* Bericht 1 -- Missionsuebersicht: Dauer, Ereigniszahl, aktive
215800* Piloten/Verbaende, Gesamtsummen Schuesse/Treffer/Abschuesse/
215900* Verluste, Gesamtgenauigkeit.
216000******************************************************************
216100 R100-R-SUMMARY SECTION.
216200 R100-00.
216300
216400     PERFORM U310-PRINT-TOP
216500     MOVE "MISSIONSSTATISTIK - UEBERSICHT" TO RPT-TITLE-TEXT
216600     MOVE RPT-TITLE-LINE TO RPT-LINE
216700     PERFORM U300-PRINT-LINE
216800     MOVE RPT-RULE-LINE TO RPT-LINE
216900     PERFORM U300-PRINT-LINE
217000     MOVE RPT-BLANK-LINE TO RPT-LINE
217100     PERFORM U300-PRINT-LINE
217200
217300     MOVE C9-MSN-DURATION TO D-SECS
217400     MOVE C9-MSN-DUR-MIN  TO D-MINS
217500     MOVE SPACES TO RPT-LINE
217600     STRING "EINSATZDAUER: " DELIMITED BY SIZE
217700            D-SECS           DELIMITED BY SIZE
217800            " SEKUNDEN ("    DELIMITED BY SIZE
217900            D-MINS           DELIMITED BY SIZE
218000            " MIN.)"         DELIMITED BY SIZE
218100       INTO RPT-LINE
218200     PERFORM U300-PRINT-LINE
218300
218400     MOVE C9-TOTAL-EVENTS  TO D-COUNT7
218500     MOVE SPACES TO RPT-LINE
218600     STRING "EREIGNISSE INSGESAMT: " DELIMITED BY SIZE
218700            D-COUNT7                 DELIMITED BY SIZE
218800       INTO RPT-LINE
218900     PERFORM U300-PRINT-LINE
219000
219100     MOVE C9-ACTIVE-PILOTS TO D-COUNT4
219200     MOVE SPACES TO RPT-LINE
219300     STRING "AKTIVE PILOTEN: " DELIMITED BY SIZE
219400            D-COUNT4             DELIMITED BY SIZE
219500       INTO RPT-LINE
219600     PERFORM U300-PRINT-LINE
219700
219800     MOVE C9-ACTIVE-GROUPS TO D-COUNT4
219900     MOVE SPACES TO RPT-LINE
220000     STRING "AKTIVE VERBAENDE: " DELIMITED BY SIZE
220100            D-COUNT4               DELIMITED BY SIZE
220200       INTO RPT-LINE
220300     PERFORM U300-PRINT-LINE
220400     MOVE RPT-BLANK-LINE TO RPT-LINE
220500     PERFORM U300-PRINT-LINE
220600
220700     MOVE C7-MSN-SHOTS TO D-COUNT7
220800     MOVE SPACES TO RPT-LINE
220900     STRING "SCHUESSE GESAMT: " DELIMITED BY SIZE
221000            D-COUNT7              DELIMITED BY SIZE
221100       INTO RPT-LINE
221200     PERFORM U300-PRINT-LINE
221300
221400     MOVE C7-MSN-HITS TO D-COUNT7
221500     MOVE SPACES TO RPT-LINE
221600     STRING "TREFFER GESAMT: " DELIMITED BY SIZE
221700            D-COUNT7             DELIMITED BY SIZE
221800       INTO RPT-LINE
221900     PERFORM U300-PRINT-LINE
222000
222100     MOVE C5-MSN-AIRKILLS TO D-COUNT5
222200     MOVE SPACES TO RPT-LINE
222300     STRING "LUFTABSCHUESSE: " DELIMITED BY SIZE
222400            D-COUNT5             DELIMITED BY SIZE
222500       INTO RPT-LINE
222600     PERFORM U300-PRINT-LINE
222700
222800     MOVE C5-MSN-GNDKILLS TO D-COUNT5
222900     MOVE SPACES TO RPT-LINE
223000     STRING "BODENABSCHUESSE: " DELIMITED BY SIZE
223100            D-COUNT5               DELIMITED BY SIZE
223200       INTO RPT-LINE
223300     PERFORM U300-PRINT-LINE
223400
223500     MOVE C5-MSN-TOTKILLS TO D-COUNT5
223600     MOVE SPACES TO RPT-LINE
223700     STRING "ABSCHUESSE GESAMT: " DELIMITED BY SIZE
223800            D-COUNT5                DELIMITED BY SIZE
223900       INTO RPT-LINE
224000     PERFORM U300-PRINT-LINE
224100
224200     MOVE C5-MSN-DEATHS TO D-COUNT5
224300     MOVE SPACES TO RPT-LINE
224400     STRING "VERLUSTE (TOD/ABSTURZ): " DELIMITED BY SIZE
224500            D-COUNT5                     DELIMITED BY SIZE
224600       INTO RPT-LINE
224700     PERFORM U300-PRINT-LINE
224800
224900     MOVE C9-OVERALL-ACC TO D-PCT
225000     MOVE SPACES TO RPT-LINE
225100     STRING "GESAMTGENAUIGKEIT: " DELIMITED BY SIZE
225200            D-PCT                   DELIMITED BY SIZE
225300            " PROZENT"              DELIMITED BY SIZE
225400       INTO RPT-LINE
225500     PERFORM U300-PRINT-LINE
225600     MOVE RPT-BLANK-LINE TO RPT-LINE
225700     PERFORM U300-PRINT-LINE
225800     .
225900 R100-99.
226000     EXIT.
226100******************************************************************
226200* Bericht 2 -- Rangliste Piloten nach Gesamtabschuessen (Top
226300* K-TOP-N): Name, Flugzeugtyp, Koalition, Abschuesse gesamt mit
226400* Luft/Boden-Aufteilung, Verluste, Kill/Death-Verhaeltnis.
226500******************************************************************
226600 R200-R-TOPKILLS SECTION.
226700 R200-00.
226800
226900     PERFORM U310-PRINT-TOP
227000     MOVE "RANGLISTE - ABSCHUESSE GESAMT" TO RPT-TITLE-TEXT
227100     MOVE RPT-TITLE-LINE TO RPT-LINE
227200     PERFORM U300-PRINT-LINE
227300     MOVE RPT-RULE-LINE TO RPT-LINE
227400     PERFORM U300-PRINT-LINE
227500
227600     MOVE PSTAT-COUNT TO C4-I3
227700     PERFORM U320-CLEAR-USED
227800
227900     PERFORM R201-PICK-NEXT-KILLS VARYING C4-RANK FROM 1 BY 1
228000             UNTIL C4-RANK > K-TOP-N OR W-STOP-RANK
228100
228200     MOVE RPT-BLANK-LINE TO RPT-LINE
228300     PERFORM U300-PRINT-LINE
228400     .
228500 R200-99.
228600     EXIT.
228700
228800 R201-PICK-NEXT-KILLS.
228900     MOVE ZERO TO W-BEST-IDX W-BEST-VAL5
229000     IF PSTAT-COUNT > 0
229100         PERFORM R202-KILLS-SCAN VARYING C4-PIL-IDX FROM 1 BY 1
229200                 UNTIL C4-PIL-IDX > PSTAT-COUNT
229300     END-IF
229400     IF W-BEST-IDX = ZERO
229500         SET W-STOP-RANK TO TRUE
229600     ELSE
229700         MOVE "Y" TO W-USED-TBL(W-BEST-IDX)
229800         MOVE C4-RANK                        TO RD-RANK
229900         MOVE PS-PILOT-NAME(W-BEST-IDX)       TO RD-NAME
230000         MOVE PS-AIRCRAFT-TYPE(W-BEST-IDX)    TO RD-TYPE
230100         MOVE COALITION-NAME(PS-COALITION(W-BEST-IDX) + 1)
230200                                               TO RD-COAL
230300         MOVE PS-TOTAL-KILLS(W-BEST-IDX)      TO D-COUNT5
230400         MOVE D-COUNT5                        TO RD-NUM1
230500         MOVE PS-AIR-KILLS(W-BEST-IDX)        TO D-COUNT5
230600         MOVE D-COUNT5                        TO RD-NUM2
230700         MOVE PS-GROUND-KILLS(W-BEST-IDX)     TO D-COUNT5
230800         MOVE D-COUNT5                        TO RD-NUM3
230900         MOVE PS-DEATHS(W-BEST-IDX)           TO D-COUNT5
231000         MOVE D-COUNT5                        TO RD-NUM4
231100         MOVE PS-KD-RATIO(W-BEST-IDX)         TO D-RATIO
231200         MOVE SPACES                          TO W-KD-TEXT
231300         STRING "K/D: " DELIMITED BY SIZE
231400                D-RATIO DELIMITED BY SIZE
231500           INTO W-KD-TEXT
231600         MOVE W-KD-TEXT                       TO RD-TEXT
231700         MOVE RPT-DETAIL-LINE                 TO RPT-LINE
231800         PERFORM U300-PRINT-LINE
231900     END-IF
232000     .
232100
232200 R202-KILLS-SCAN.
232300     IF W-USED-TBL(C4-PIL-IDX) NOT = "Y"
232400     AND PS-TOTAL-KILLS(C4-PIL-IDX) > W-BEST-VAL5
232500         MOVE PS-TOTAL-KILLS(C4-PIL-IDX) TO W-BEST-VAL5
232600         MOVE C4-PIL-IDX TO W-BEST-IDX
232700     END-IF
232800     .
232900******************************************************************
233000* Bericht 3 -- Rangliste Piloten nach abgegebenen Schuessen (Top
233100* K-TOP-N): Schuesse, Treffer, Genauigkeit (1 Dezimalstelle).
233200******************************************************************
233300 R300-R-TOPSHOTS SECTION.
233400 R300-00.
233500
233600     PERFORM U310-PRINT-TOP
233700     MOVE "RANGLISTE - SCHUESSE ABGEGEBEN" TO RPT-TITLE-TEXT
233800     MOVE RPT-TITLE-LINE TO RPT-LINE
233900     PERFORM U300-PRINT-LINE
234000     MOVE RPT-RULE-LINE TO RPT-LINE
234100     PERFORM U300-PRINT-LINE
234200
234300     MOVE PSTAT-COUNT TO C4-I3
234400     PERFORM U320-CLEAR-USED
234500
234600     PERFORM R301-PICK-NEXT-SHOTS VARYING C4-RANK FROM 1 BY 1
234700             UNTIL C4-RANK > K-TOP-N OR W-STOP-RANK
234800
234900     MOVE RPT-BLANK-LINE TO RPT-LINE
235000     PERFORM U300-PRINT-LINE
235100     .
235200 R300-99.
235300     EXIT.
235400
235500 R301-PICK-NEXT-SHOTS.
235600     MOVE ZERO TO W-BEST-IDX W-BEST-VAL5
235700     IF PSTAT-COUNT > 0
235800         PERFORM R302-SHOTS-SCAN VARYING C4-PIL-IDX FROM 1 BY 1
235900                 UNTIL C4-PIL-IDX > PSTAT-COUNT
236000     END-IF
236100     IF W-BEST-IDX = ZERO
236200         SET W-STOP-RANK TO TRUE
236300     ELSE
236400         MOVE "Y" TO W-USED-TBL(W-BEST-IDX)
236500         MOVE C4-RANK                        TO RD-RANK
236600         MOVE PS-PILOT-NAME(W-BEST-IDX)       TO RD-NAME
236700         MOVE PS-AIRCRAFT-TYPE(W-BEST-IDX)    TO RD-TYPE
236800         MOVE COALITION-NAME(PS-COALITION(W-BEST-IDX) + 1)
236900                                               TO RD-COAL
237000         MOVE PS-SHOTS-FIRED(W-BEST-IDX)      TO D-COUNT5
237100         MOVE D-COUNT5                        TO RD-NUM1
237200         MOVE PS-HITS-SCORED(W-BEST-IDX)      TO D-COUNT5
237300         MOVE D-COUNT5                        TO RD-NUM2
237400         MOVE PS-ACCURACY-PCT(W-BEST-IDX)     TO D-PCT
237500         MOVE D-PCT                           TO RD-NUM3
237600         MOVE SPACES                          TO RD-NUM4 RD-TEXT
237700         MOVE RPT-DETAIL-LINE                 TO RPT-LINE
237800         PERFORM U300-PRINT-LINE
237900     END-IF
238000     .
238100
238200 R302-SHOTS-SCAN.
238300     IF W-USED-TBL(C4-PIL-IDX) NOT = "Y"
238400     AND PS-SHOTS-FIRED(C4-PIL-IDX) > W-BEST-VAL5
238500         MOVE PS-SHOTS-FIRED(C4-PIL-IDX) TO W-BEST-VAL5
238600         MOVE C4-PIL-IDX TO W-BEST-IDX
238700     END-IF
238800     .
238900******************************************************************
239000* Bericht 4 -- Rangliste Piloten nach Trefferquote (Top K-TOP-N,
239100* mindestens K-MIN-SHOTS-ACC Schuesse): Genauigkeit mit Treffer/
239200* Schuss-Angabe.
239300******************************************************************
239400 R400-R-TOPACC SECTION.
239500 R400-00.
239600
239700     PERFORM U310-PRINT-TOP
239800     MOVE "RANGLISTE - TREFFERQUOTE" TO RPT-TITLE-TEXT
239900     MOVE RPT-TITLE-LINE TO RPT-LINE
240000     PERFORM U300-PRINT-LINE
240100     MOVE RPT-RULE-LINE TO RPT-LINE
240200     PERFORM U300-PRINT-LINE
240300
240400     MOVE PSTAT-COUNT TO C4-I3
240500     PERFORM U320-CLEAR-USED
240600
240700     PERFORM R401-PICK-NEXT-ACC VARYING C4-RANK FROM 1 BY 1
240800             UNTIL C4-RANK > K-TOP-N OR W-STOP-RANK
240900
241000     MOVE RPT-BLANK-LINE TO RPT-LINE
241100     PERFORM U300-PRINT-LINE
241200     .
241300 R400-99.
241400     EXIT.
241500
241600 R401-PICK-NEXT-ACC.
241700     MOVE ZERO TO W-BEST-IDX W-BEST-VAL7
241800     IF PSTAT-COUNT > 0
241900         PERFORM R402-ACC-SCAN VARYING C4-PIL-IDX FROM 1 BY 1
242000                 UNTIL C4-PIL-IDX > PSTAT-COUNT
242100     END-IF
242200     IF W-BEST-IDX = ZERO
242300         SET W-STOP-RANK TO TRUE
242400     ELSE
242500         MOVE "Y" TO W-USED-TBL(W-BEST-IDX)
242600         MOVE C4-RANK                        TO RD-RANK
242700         MOVE PS-PILOT-NAME(W-BEST-IDX)       TO RD-NAME
242800         MOVE PS-AIRCRAFT-TYPE(W-BEST-IDX)    TO RD-TYPE
242900         MOVE COALITION-NAME(PS-COALITION(W-BEST-IDX) + 1)
243000                                               TO RD-COAL
243100         MOVE PS-ACCURACY-PCT(W-BEST-IDX)     TO D-PCT
243200         MOVE D-PCT                           TO RD-NUM1
243300         MOVE PS-HITS-SCORED(W-BEST-IDX)      TO D-COUNT5
243400         MOVE D-COUNT5                        TO RD-NUM2
243500         MOVE PS-SHOTS-FIRED(W-BEST-IDX)      TO D-COUNT5
243600         MOVE D-COUNT5                        TO RD-NUM3
243700         MOVE SPACES                          TO RD-NUM4 RD-TEXT
243800         MOVE RPT-DETAIL-LINE                 TO RPT-LINE
243900         PERFORM U300-PRINT-LINE
244000     END-IF
244100     .
244200
244300 R402-ACC-SCAN.
244400     IF W-USED-TBL(C4-PIL-IDX) NOT = "Y"
244500     AND PS-SHOTS-FIRED(C4-PIL-IDX) >= K-MIN-SHOTS-ACC
244600     AND PS-ACCURACY-PCT(C4-PIL-IDX) > W-BEST-VAL7
244700         MOVE PS-ACCURACY-PCT(C4-PIL-IDX) TO W-BEST-VAL7
244800         MOVE C4-PIL-IDX TO W-BEST-IDX
244900     END-IF
245000     .
245100******************************************************************
245200* Bericht 5 -- Verbandsstatistik (absteigend nach Abschuessen
245300* gesamt): Name, Id, Koalition, Pilotenzahl, Abschuesse, Verluste,
245400* Schuesse, Treffer, Genauigkeit, K/D, aktivster und (falls
245500* abweichend) erfolgreichster Pilot.
245600******************************************************************
245700 R500-R-GROUPSTAT SECTION.
245800 R500-00.
245900
246000     PERFORM U310-PRINT-TOP
246100     MOVE "VERBANDSSTATISTIK" TO RPT-TITLE-TEXT
246200     MOVE RPT-TITLE-LINE TO RPT-LINE
246300     PERFORM U300-PRINT-LINE
246400     MOVE RPT-RULE-LINE TO RPT-LINE
246500     PERFORM U300-PRINT-LINE
246600
246700     MOVE GSTAT-COUNT TO C4-I3
246800     PERFORM U320-CLEAR-USED
246900
247000     PERFORM R501-PICK-NEXT-GROUP VARYING C4-RANK FROM 1 BY 1
247100             UNTIL C4-RANK > GSTAT-COUNT OR W-STOP-RANK
247200
247300     MOVE RPT-BLANK-LINE TO RPT-LINE
247400     PERFORM U300-PRINT-LINE
247500     .
247600 R500-99.
247700     EXIT.
247800
247900 R501-PICK-NEXT-GROUP.
248000     MOVE ZERO TO W-BEST-IDX
248100     MOVE -1   TO W-BEST-VAL5
248200     PERFORM R502-GROUP-SCAN VARYING C4-GRP-IDX FROM 1 BY 1
248300             UNTIL C4-GRP-IDX > GSTAT-COUNT
248400     IF W-BEST-IDX = ZERO
248500         SET W-STOP-RANK TO TRUE
248600     ELSE
248700         MOVE "Y" TO W-USED-TBL(W-BEST-IDX)
248800         MOVE C4-RANK                         TO RD-RANK
248900         MOVE GS-GROUP-NAME(W-BEST-IDX)        TO RD-NAME
249000         MOVE SPACES                           TO RD-TYPE
249100         MOVE COALITION-NAME(GS-COALITION(W-BEST-IDX) + 1)
249200                                                TO RD-COAL
249300         MOVE GS-GROUP-ID(W-BEST-IDX)           TO RD-NUM1
249400         MOVE GS-TOTAL-PILOTS(W-BEST-IDX)       TO D-COUNT4
249500         MOVE D-COUNT4                          TO RD-NUM2
249600         MOVE SPACES                            TO RD-NUM3 RD-NUM4
249700                                                    RD-TEXT
249800         MOVE RPT-DETAIL-LINE                   TO RPT-LINE
249900         PERFORM U300-PRINT-LINE
250000
250100         MOVE GS-TOTAL-KILLS(W-BEST-IDX)   TO D-COUNT5
250200         MOVE GS-TOTAL-DEATHS(W-BEST-IDX)  TO D-COUNT4
250300         MOVE GS-ACCURACY-PCT(W-BEST-IDX)  TO D-PCT
250400         MOVE GS-KD-RATIO(W-BEST-IDX)      TO D-RATIO
250500         MOVE SPACES TO RPT-LINE
250600         STRING "   ABSCHUESSE: "   DELIMITED BY SIZE
250700                D-COUNT5             DELIMITED BY SIZE
250800                "  VERLUSTE: "       DELIMITED BY SIZE
250900                D-COUNT4             DELIMITED BY SIZE
251000                "  GENAUIGKEIT: "    DELIMITED BY SIZE
251100                D-PCT                DELIMITED BY SIZE
251200                "%  K/D: "           DELIMITED BY SIZE
251300                D-RATIO              DELIMITED BY SIZE
251400           INTO RPT-LINE
251500         PERFORM U300-PRINT-LINE
251600
251700         MOVE GS-TOTAL-SHOTS(W-BEST-IDX) TO D-COUNT7
251800         MOVE GS-TOTAL-HITS(W-BEST-IDX)  TO D-COUNT5
251900         MOVE SPACES TO RPT-LINE
252000         STRING "   SCHUESSE: " DELIMITED BY SIZE
252100                D-COUNT7         DELIMITED BY SIZE
252200                "  TREFFER: "    DELIMITED BY SIZE
252300                D-COUNT5         DELIMITED BY SIZE
252400           INTO RPT-LINE
252500         PERFORM U300-PRINT-LINE
252600
252700         MOVE SPACES TO RPT-LINE
252800         IF GS-MOST-ACTIVE-PLT(W-BEST-IDX) NOT = SPACES
252900             IF GS-MOST-KILLS-PLT(W-BEST-IDX) = SPACES
253000             OR GS-MOST-KILLS-PLT(W-BEST-IDX)
253100                = GS-MOST-ACTIVE-PLT(W-BEST-IDX)
253200                 STRING "   AKTIVSTER PILOT: " DELIMITED BY SIZE
253300                        GS-MOST-ACTIVE-PLT(W-BEST-IDX)
253400                                                 DELIMITED BY SIZE
253500                   INTO RPT-LINE
253600             ELSE
253700                 STRING "   AKTIVSTER PILOT: " DELIMITED BY SIZE
253800                        GS-MOST-ACTIVE-PLT(W-BEST-IDX)
253900                                                 DELIMITED BY SIZE
254000                        "  MEISTE ABSCHUESSE: "  DELIMITED BY SIZE
254100                        GS-MOST-KILLS-PLT(W-BEST-IDX)
254200                                                 DELIMITED BY SIZE
254300                   INTO RPT-LINE
254400             END-IF
254500             PERFORM U300-PRINT-LINE
254600         END-IF
254700         MOVE RPT-BLANK-LINE TO RPT-LINE
254800         PERFORM U300-PRINT-LINE
254900     END-IF
255000     .
255100
255200 R502-GROUP-SCAN.
255300     IF W-USED-TBL(C4-GRP-IDX) NOT = "Y"
255400     AND GS-TOTAL-KILLS(C4-GRP-IDX) > W-BEST-VAL5
255500         MOVE GS-TOTAL-KILLS(C4-GRP-IDX) TO W-BEST-VAL5
255600         MOVE C4-GRP-IDX TO W-BEST-IDX
255700     END-IF
255800     .
255900******************************************************************
256000* Bericht 6 -- Waffenanalyse (Top 10 Waffen nach Einsatzzahl,
256100* ueber alle Piloten zusammengefasst): Waffe, Schuesse, Treffer,
256200* Genauigkeit%, Abschuesse, Lethalitaet% (Abschuesse/Treffer).
256300******************************************************************
256400 R600-R-WEAPONS SECTION.
256500 R600-00.
256600
256700     MOVE ZERO TO W-WPNTOT-COUNT
256800     IF PSTAT-COUNT > 0
256900         PERFORM R601-WPN-SCAN-PILOTS VARYING C4-PIL-IDX FROM 1
257000                 BY 1 UNTIL C4-PIL-IDX > PSTAT-COUNT
257100     END-IF
257200
257300     PERFORM U310-PRINT-TOP
257400     MOVE "WAFFENANALYSE - TOP 10 NACH EINSATZHAEUFIGKEIT"
257500                                             TO RPT-TITLE-TEXT
257600     MOVE RPT-TITLE-LINE TO RPT-LINE
257700     PERFORM U300-PRINT-LINE
257800     MOVE RPT-RULE-LINE TO RPT-LINE
257900     PERFORM U300-PRINT-LINE
258000
258100     MOVE W-WPNTOT-COUNT TO C4-I3
258200     PERFORM U320-CLEAR-USED
258300
258400     PERFORM R606-PICK-NEXT-WPN VARYING C4-RANK FROM 1 BY 1
258500             UNTIL C4-RANK > K-TOP-N OR W-STOP-RANK
258600
258700     MOVE RPT-BLANK-LINE TO RPT-LINE
258800     PERFORM U300-PRINT-LINE
258900     .
259000 R600-99.
259100     EXIT.
259200
259300 R601-WPN-SCAN-PILOTS.
259400     IF PS-WPN-COUNT(C4-PIL-IDX) > 0
259500         PERFORM R602-WPN-MERGE-ONE VARYING C4-WPN-IDX FROM 1
259600                 BY 1 UNTIL C4-WPN-IDX > PS-WPN-COUNT(C4-PIL-IDX)
259700     END-IF
259800     .
259900
260000 R602-WPN-MERGE-ONE.
260100     MOVE PW-WEAPON-NAME(C4-PIL-IDX, C4-WPN-IDX) TO W-WPN-SEARCH
260200     MOVE "N" TO W-WPNTOT-FOUND-FLAG
260300     MOVE ZERO TO W-WPNTOT-FND-IDX
260400     IF W-WPNTOT-COUNT > 0
260500         PERFORM R603-WPN-FIND-SCAN
260600                 VARYING W-WPNTOT-IDX FROM 1 BY 1
260700                 UNTIL W-WPNTOT-IDX > W-WPNTOT-COUNT
260800                 OR W-WPNTOT-FOUND
260900     END-IF
261000     IF NOT W-WPNTOT-FOUND
261100     AND W-WPNTOT-COUNT < 80
261200         ADD 1 TO W-WPNTOT-COUNT
261300         SET W-WPNTOT-IDX TO W-WPNTOT-COUNT
261400         MOVE W-WPN-SEARCH TO WT-WEAPON-NAME(W-WPNTOT-IDX)
261500         MOVE ZERO TO WT-SHOTS(W-WPNTOT-IDX)
261600                      WT-HITS(W-WPNTOT-IDX)
261700                      WT-KILLS(W-WPNTOT-IDX)
261800         MOVE W-WPNTOT-COUNT TO W-WPNTOT-FND-IDX
261900     END-IF
262000     IF W-WPNTOT-FND-IDX > ZERO
262100         ADD PW-SHOTS(C4-PIL-IDX, C4-WPN-IDX)
262200                 TO WT-SHOTS(W-WPNTOT-FND-IDX)
262300         ADD PW-HITS(C4-PIL-IDX, C4-WPN-IDX)
262400                 TO WT-HITS(W-WPNTOT-FND-IDX)
262500         ADD PW-KILLS(C4-PIL-IDX, C4-WPN-IDX)
262600                 TO WT-KILLS(W-WPNTOT-FND-IDX)
262700     END-IF
262800     .
262900
263000 R603-WPN-FIND-SCAN.
263100     IF WT-WEAPON-NAME(W-WPNTOT-IDX) = W-WPN-SEARCH
263200         SET W-WPNTOT-FOUND TO TRUE
263300         MOVE W-WPNTOT-IDX TO W-WPNTOT-FND-IDX
263400     END-IF
263500     .
263600
263700 R606-PICK-NEXT-WPN.
263800     MOVE ZERO TO W-BEST-IDX W-BEST-VAL5
263900     PERFORM R607-WPN-RANK-SCAN
264000             VARYING W-WPNTOT-IDX FROM 1 BY 1
264100             UNTIL W-WPNTOT-IDX > W-WPNTOT-COUNT
264200     IF W-BEST-IDX = ZERO
264300         SET W-STOP-RANK TO TRUE
264400     ELSE
264500         SET W-WPNTOT-IDX TO W-BEST-IDX
264600         MOVE "Y" TO W-USED-TBL(W-BEST-IDX)
264700         MOVE C4-RANK                    TO RD-RANK
264800         MOVE WT-WEAPON-NAME(W-WPNTOT-IDX) TO RD-NAME
264900         MOVE SPACES                     TO RD-TYPE RD-COAL
265000         MOVE WT-SHOTS(W-WPNTOT-IDX)      TO D-COUNT7
265100         MOVE D-COUNT7                    TO RD-NUM1
265200         MOVE WT-HITS(W-WPNTOT-IDX)       TO D-COUNT7
265300         MOVE D-COUNT7                    TO RD-NUM2
265400         IF WT-SHOTS(W-WPNTOT-IDX) > 0
265500             COMPUTE D-PCT ROUNDED =
265600                 WT-HITS(W-WPNTOT-IDX) / WT-SHOTS(W-WPNTOT-IDX)
265700                 * 100
265800         ELSE
265900             MOVE 0 TO D-PCT
266000         END-IF
266100         MOVE D-PCT                       TO RD-NUM3
266200         MOVE WT-KILLS(W-WPNTOT-IDX)      TO D-COUNT5
266300         MOVE D-COUNT5                    TO RD-NUM4
266400         MOVE SPACES                      TO W-KD-TEXT
266500         IF WT-HITS(W-WPNTOT-IDX) > 0
266600             COMPUTE D-PCT2 ROUNDED =
266700                 WT-KILLS(W-WPNTOT-IDX) / WT-HITS(W-WPNTOT-IDX)
266800                 * 100
266900         ELSE
267000             MOVE 0 TO D-PCT2
267100         END-IF
267200         STRING "LETH: " DELIMITED BY SIZE
267300                D-PCT2    DELIMITED BY SIZE
267400                "%"       DELIMITED BY SIZE
267500           INTO W-KD-TEXT
267600         MOVE W-KD-TEXT                   TO RD-TEXT
267700         MOVE RPT-DETAIL-LINE              TO RPT-LINE
267800         PERFORM U300-PRINT-LINE
267900     END-IF
268000     .
268100
268200 R607-WPN-RANK-SCAN.
268300     IF W-USED-TBL(W-WPNTOT-IDX) NOT = "Y"
268400     AND WT-SHOTS(W-WPNTOT-IDX) > W-BEST-VAL5
268500         MOVE WT-SHOTS(W-WPNTOT-IDX) TO W-BEST-VAL5
268600         SET W-BEST-IDX TO W-WPNTOT-IDX
268700     END-IF
268800     .
268900******************************************************************
269000* Bericht 7 -- Erweiterte Analyse: effizienteste Abschuetzen
269100* (wenigste Schuesse/Abschuss), schnellste Erstabschuesse, beste
269200* Kill-Serien, Effizienzbewertung mit Einstufung, Eigenbeschuss-
269300* Gesamtzahl/Haupttaeter, Abschuss/Verlust-Zuordnungen.
269400******************************************************************
269500 R700-R-ADVANCED SECTION.
269600 R700-00.
269700
269800     PERFORM U310-PRINT-TOP
269900     MOVE "ERWEITERTE ANALYSE" TO RPT-TITLE-TEXT
270000     MOVE RPT-TITLE-LINE TO RPT-LINE
270100     PERFORM U300-PRINT-LINE
270200     MOVE RPT-RULE-LINE TO RPT-LINE
270300     PERFORM U300-PRINT-LINE
270400
270500     MOVE "TOP 5 - EFFIZIENTESTE ABSCHUETZEN (SCHUSS/ABSCHUSS)"
270600                                            TO RPT-LINE
270700     PERFORM U300-PRINT-LINE
270800     MOVE PSTAT-COUNT TO C4-I3
270900     PERFORM U320-CLEAR-USED
271000     PERFORM R711-PICK-NEXT-EFFKILL VARYING C4-RANK FROM 1 BY 1
271100             UNTIL C4-RANK > 5 OR W-STOP-RANK
271200     MOVE RPT-BLANK-LINE TO RPT-LINE
271300     PERFORM U300-PRINT-LINE
271400
271500     MOVE "TOP 5 - SCHNELLSTER ERSTABSCHUSS" TO RPT-LINE
271600     PERFORM U300-PRINT-LINE
271700     PERFORM U320-CLEAR-USED
271800     PERFORM R721-PICK-NEXT-FASTKILL VARYING C4-RANK FROM 1 BY 1
271900             UNTIL C4-RANK > 5 OR W-STOP-RANK
272000     MOVE RPT-BLANK-LINE TO RPT-LINE
272100     PERFORM U300-PRINT-LINE
272200
272300     MOVE "TOP 5 - BESTE ABSCHUSS-SERIE" TO RPT-LINE
272400     PERFORM U300-PRINT-LINE
272500     PERFORM U320-CLEAR-USED
272600     PERFORM R731-PICK-NEXT-STREAK VARYING C4-RANK FROM 1 BY 1
272700             UNTIL C4-RANK > 5 OR W-STOP-RANK
272800     MOVE RPT-BLANK-LINE TO RPT-LINE
272900     PERFORM U300-PRINT-LINE
273000
273100     MOVE "TOP 10 - EFFIZIENZBEWERTUNG" TO RPT-LINE
273200     PERFORM U300-PRINT-LINE
273300     PERFORM U320-CLEAR-USED
273400     PERFORM R741-PICK-NEXT-EFFRATE VARYING C4-RANK FROM 1 BY 1
273500             UNTIL C4-RANK > K-TOP-N OR W-STOP-RANK
273600     MOVE RPT-BLANK-LINE TO RPT-LINE
273700     PERFORM U300-PRINT-LINE
273800
273900     PERFORM R750-FRIENDLY-FIRE
274000     MOVE RPT-BLANK-LINE TO RPT-LINE
274100     PERFORM U300-PRINT-LINE
274200
274300     MOVE "ABSCHUSS/VERLUST-ZUORDNUNGEN" TO RPT-LINE
274400     PERFORM U300-PRINT-LINE
274500     IF PSTAT-COUNT > 0
274600         PERFORM R761-MATCHUP-SCAN VARYING C4-PIL-IDX FROM 1
274700                 BY 1 UNTIL C4-PIL-IDX > PSTAT-COUNT
274800     END-IF
274900     MOVE RPT-BLANK-LINE TO RPT-LINE
275000     PERFORM U300-PRINT-LINE
275100     .
275200 R700-99.
275300     EXIT.
275400
275500 R711-PICK-NEXT-EFFKILL.
275600     MOVE ZERO         TO W-BEST-IDX
275700     MOVE 9999999.99   TO W-BEST-VAL7
275800     PERFORM R712-EFFKILL-SCAN VARYING C4-PIL-IDX FROM 1 BY 1
275900             UNTIL C4-PIL-IDX > PSTAT-COUNT
276000     IF W-BEST-IDX = ZERO
276100         SET W-STOP-RANK TO TRUE
276200     ELSE
276300         MOVE "Y" TO W-USED-TBL(W-BEST-IDX)
276400         MOVE PS-SHOTS-PER-KILL(W-BEST-IDX) TO D-RATIO
276500         MOVE SPACES TO RPT-LINE
276600         STRING "   " DELIMITED BY SIZE
276700                PS-PILOT-NAME(W-BEST-IDX) DELIMITED BY SIZE
276800                " - " DELIMITED BY SIZE
276900                D-RATIO DELIMITED BY SIZE
277000                " SCHUSS/ABSCHUSS" DELIMITED BY SIZE
277100           INTO RPT-LINE
277200         PERFORM U300-PRINT-LINE
277300     END-IF
277400     .
277500
277600 R712-EFFKILL-SCAN.
277700     IF W-USED-TBL(C4-PIL-IDX) NOT = "Y"
277800     AND PS-TOTAL-KILLS(C4-PIL-IDX) > 0
277900     AND PS-SHOTS-PER-KILL(C4-PIL-IDX) < W-BEST-VAL7
278000         MOVE PS-SHOTS-PER-KILL(C4-PIL-IDX) TO W-BEST-VAL7
278100         MOVE C4-PIL-IDX TO W-BEST-IDX
278200     END-IF
278300     .
278400
278500 R721-PICK-NEXT-FASTKILL.
278600     MOVE ZERO         TO W-BEST-IDX
278700     MOVE 9999999.99   TO W-BEST-VAL7
278800     PERFORM R722-FASTKILL-SCAN VARYING C4-PIL-IDX FROM 1 BY 1
278900             UNTIL C4-PIL-IDX > PSTAT-COUNT
279000     IF W-BEST-IDX = ZERO
279100         SET W-STOP-RANK TO TRUE
279200     ELSE
279300         MOVE "Y" TO W-USED-TBL(W-BEST-IDX)
279400         MOVE PS-TIME-1ST-KILL(W-BEST-IDX) TO D-SECS
279500         MOVE SPACES TO RPT-LINE
279600         STRING "   " DELIMITED BY SIZE
279700                PS-PILOT-NAME(W-BEST-IDX) DELIMITED BY SIZE
279800                " - T+" DELIMITED BY SIZE
279900                D-SECS DELIMITED BY SIZE
280000                "S BIS ZUM ERSTABSCHUSS" DELIMITED BY SIZE
280100           INTO RPT-LINE
280200         PERFORM U300-PRINT-LINE
280300     END-IF
280400     .
280500
280600 R722-FASTKILL-SCAN.
280700     IF W-USED-TBL(C4-PIL-IDX) NOT = "Y"
280800     AND PS-TIME-1ST-KILL(C4-PIL-IDX) NOT = -1
280900     AND PS-TIME-1ST-KILL(C4-PIL-IDX) < W-BEST-VAL7
281000         MOVE PS-TIME-1ST-KILL(C4-PIL-IDX) TO W-BEST-VAL7
281100         MOVE C4-PIL-IDX TO W-BEST-IDX
281200     END-IF
281300     .
281400
281500 R731-PICK-NEXT-STREAK.
281600     MOVE ZERO TO W-BEST-IDX W-BEST-VAL5
281700     PERFORM R732-STREAK-SCAN VARYING C4-PIL-IDX FROM 1 BY 1
281800             UNTIL C4-PIL-IDX > PSTAT-COUNT
281900     IF W-BEST-IDX = ZERO
282000         SET W-STOP-RANK TO TRUE
282100     ELSE
282200         MOVE "Y" TO W-USED-TBL(W-BEST-IDX)
282300         MOVE PS-MAX-KILL-STREAK(W-BEST-IDX) TO D-COUNT5
282400         MOVE SPACES TO RPT-LINE
282500         STRING "   " DELIMITED BY SIZE
282600                PS-PILOT-NAME(W-BEST-IDX) DELIMITED BY SIZE
282700                " - SERIE VON " DELIMITED BY SIZE
282800                D-COUNT5 DELIMITED BY SIZE
282900                " ABSCHUESSEN" DELIMITED BY SIZE
283000           INTO RPT-LINE
283100         PERFORM U300-PRINT-LINE
283200     END-IF
283300     .
283400
283500 R732-STREAK-SCAN.
283600     IF W-USED-TBL(C4-PIL-IDX) NOT = "Y"
283700     AND PS-MAX-KILL-STREAK(C4-PIL-IDX) > W-BEST-VAL5
283800         MOVE PS-MAX-KILL-STREAK(C4-PIL-IDX) TO W-BEST-VAL5
283900         MOVE C4-PIL-IDX TO W-BEST-IDX
284000     END-IF
284100     .
284200
284300 R741-PICK-NEXT-EFFRATE.
284400     MOVE ZERO TO W-BEST-IDX
284500     MOVE -1   TO W-BEST-VAL7
284600     PERFORM R742-EFFRATE-SCAN VARYING C4-PIL-IDX FROM 1 BY 1
284700             UNTIL C4-PIL-IDX > PSTAT-COUNT
284800     IF W-BEST-IDX = ZERO
284900         SET W-STOP-RANK TO TRUE
285000     ELSE
285100         MOVE "Y" TO W-USED-TBL(W-BEST-IDX)
285200         MOVE PS-EFFICIENCY-RATING(W-BEST-IDX) TO D-PCT
285300         EVALUATE TRUE
285400             WHEN PS-EFFICIENCY-RATING(W-BEST-IDX) >= 80
285500                 MOVE "ELITE"              TO W-KD-TEXT
285600             WHEN PS-EFFICIENCY-RATING(W-BEST-IDX) >= 60
285700                 MOVE "EXZELLENT"          TO W-KD-TEXT
285800             WHEN PS-EFFICIENCY-RATING(W-BEST-IDX) >= 40
285900                 MOVE "GUT"                TO W-KD-TEXT
286000             WHEN PS-EFFICIENCY-RATING(W-BEST-IDX) >= 20
286100                 MOVE "DURCHSCHNITTLICH"   TO W-KD-TEXT
286200             WHEN OTHER
286300                 MOVE "VERBESSERUNGSBEDUERFTIG" TO W-KD-TEXT
286400         END-EVALUATE
286500         MOVE SPACES TO RPT-LINE
286600         STRING "   " DELIMITED BY SIZE
286700                PS-PILOT-NAME(W-BEST-IDX) DELIMITED BY SIZE
286800                " - " DELIMITED BY SIZE
286900                D-PCT DELIMITED BY SIZE
287000                " (" DELIMITED BY SIZE
287100                W-KD-TEXT DELIMITED BY SIZE
287200                ")" DELIMITED BY SIZE
287300           INTO RPT-LINE
287400         PERFORM U300-PRINT-LINE
287500     END-IF
287600     .
287700
287800 R742-EFFRATE-SCAN.
287900     IF W-USED-TBL(C4-PIL-IDX) NOT = "Y"
288000     AND PS-EFFICIENCY-RATING(C4-PIL-IDX) > W-BEST-VAL7
288100         MOVE PS-EFFICIENCY-RATING(C4-PIL-IDX) TO W-BEST-VAL7
288200         MOVE C4-PIL-IDX TO W-BEST-IDX
288300     END-IF
288400     .
288500
288600 R750-FRIENDLY-FIRE.
288700     MOVE ZERO TO W-FF-WORST-CT C4-I1
288800     MOVE SPACES TO W-FF-WORST-NAME
288900     IF PSTAT-COUNT > 0
289000         PERFORM R751-FF-SCAN VARYING C4-PIL-IDX FROM 1 BY 1
289100                 UNTIL C4-PIL-IDX > PSTAT-COUNT
289200     END-IF
289300     MOVE C4-I1 TO D-COUNT5
289400     MOVE SPACES TO RPT-LINE
289500     STRING "EIGENBESCHUSS-VORFAELLE GESAMT: " DELIMITED BY SIZE
289600            D-COUNT5                              DELIMITED BY SIZE
289700       INTO RPT-LINE
289800     PERFORM U300-PRINT-LINE
289900     IF W-FF-WORST-CT > 0
290000         MOVE W-FF-WORST-CT TO D-COUNT5
290100         MOVE SPACES TO RPT-LINE
290200         STRING "HAUPTTAETER: " DELIMITED BY SIZE
290300                W-FF-WORST-NAME DELIMITED BY SIZE
290400                " (" DELIMITED BY SIZE
290500                D-COUNT5 DELIMITED BY SIZE
290600                " VORFAELLE)" DELIMITED BY SIZE
290700           INTO RPT-LINE
290800         PERFORM U300-PRINT-LINE
290900     END-IF
291000     .
291100
291200 R751-FF-SCAN.
291300     ADD PS-FRIENDLY-FIRE(C4-PIL-IDX) TO C4-I1
291400     IF PS-FRIENDLY-FIRE(C4-PIL-IDX) > W-FF-WORST-CT
291500         MOVE PS-FRIENDLY-FIRE(C4-PIL-IDX) TO W-FF-WORST-CT
291600         MOVE PS-PILOT-NAME(C4-PIL-IDX)    TO W-FF-WORST-NAME
291700     END-IF
291800     .
291900
292000 R761-MATCHUP-SCAN.
292100     IF PS-KILLED-BY(C4-PIL-IDX) NOT = SPACES
292200         MOVE SPACES TO RPT-LINE
292300         STRING "   " DELIMITED BY SIZE
292400                PS-PILOT-NAME(C4-PIL-IDX) DELIMITED BY SIZE
292500                " WURDE VON "              DELIMITED BY SIZE
292600                PS-KILLED-BY(C4-PIL-IDX)   DELIMITED BY SIZE
292700                " ABGESCHOSSEN"            DELIMITED BY SIZE
292800           INTO RPT-LINE
292900         PERFORM U300-PRINT-LINE
293000     END-IF
293100     .
293200******************************************************************
293300* Bericht 8 -- Gefechtszeitlinie: chronologische Liste (max. 20)
293400* der Erstschuss-/Erstabschuss-Ereignisse je Pilot; Zeitpunkt =
293500* FIRST-SEEN + Zeit-bis-zum-Ereignis.
293600******************************************************************
293700 R800-R-TIMELINE SECTION.
293800 R800-00.
293900
294000     MOVE ZERO TO W-TIMELINE-COUNT
294100     IF PSTAT-COUNT > 0
294200         PERFORM R801-TL-BUILD-SCAN VARYING C4-PIL-IDX FROM 1
294300                 BY 1 UNTIL C4-PIL-IDX > PSTAT-COUNT
294400     END-IF
294500
294600     PERFORM U310-PRINT-TOP
294700     MOVE "GEFECHTSZEITLINIE (ERSTE 20 EREIGNISSE)"
294800                                              TO RPT-TITLE-TEXT
294900     MOVE RPT-TITLE-LINE TO RPT-LINE
295000     PERFORM U300-PRINT-LINE
295100     MOVE RPT-RULE-LINE TO RPT-LINE
295200     PERFORM U300-PRINT-LINE
295300
295400     MOVE "N" TO W-STOP-RANK-FLAG
295500     PERFORM R806-PICK-NEXT-TL VARYING C4-RANK FROM 1 BY 1
295600             UNTIL C4-RANK > 20 OR W-STOP-RANK
295700
295800     MOVE RPT-BLANK-LINE TO RPT-LINE
295900     PERFORM U300-PRINT-LINE
296000     .
296100 R800-99.
296200     EXIT.
296300
296400 R801-TL-BUILD-SCAN.
296500     IF PS-TIME-1ST-SHOT(C4-PIL-IDX) NOT = -1
296600     AND W-TIMELINE-COUNT < 600
296700         ADD 1 TO W-TIMELINE-COUNT
296800         SET W-TL-IDX TO W-TIMELINE-COUNT
296900         MOVE PS-PILOT-NAME(C4-PIL-IDX) TO TL-NAME(W-TL-IDX)
297000         MOVE "FEUERTE DEN ERSTEN SCHUSS AB"
297100                                         TO TL-TEXT(W-TL-IDX)
297200         COMPUTE TL-TIME(W-TL-IDX) =
297300                 PS-FIRST-SEEN(C4-PIL-IDX)
297400                 + PS-TIME-1ST-SHOT(C4-PIL-IDX)
297500         MOVE "N" TO TL-USED-FLAG(W-TL-IDX)
297600     END-IF
297700     IF PS-TIME-1ST-KILL(C4-PIL-IDX) NOT = -1
297800     AND W-TIMELINE-COUNT < 600
297900         ADD 1 TO W-TIMELINE-COUNT
298000         SET W-TL-IDX TO W-TIMELINE-COUNT
298100         MOVE PS-PILOT-NAME(C4-PIL-IDX) TO TL-NAME(W-TL-IDX)
298200         MOVE "ERZIELTE DEN ERSTEN ABSCHUSS"
298300                                         TO TL-TEXT(W-TL-IDX)
298400         COMPUTE TL-TIME(W-TL-IDX) =
298500                 PS-FIRST-SEEN(C4-PIL-IDX)
298600                 + PS-TIME-1ST-KILL(C4-PIL-IDX)
298700         MOVE "N" TO TL-USED-FLAG(W-TL-IDX)
298800     END-IF
298900     .
299000
299100 R806-PICK-NEXT-TL.
299200     MOVE ZERO       TO W-BEST-IDX
299300     MOVE 9999999.99 TO W-BEST-VAL7
299400     IF W-TIMELINE-COUNT > 0
299500         PERFORM R807-TL-SCAN VARYING W-TL-IDX FROM 1 BY 1
299600                 UNTIL W-TL-IDX > W-TIMELINE-COUNT
299700     END-IF
299800     IF W-BEST-IDX = ZERO
299900         SET W-STOP-RANK TO TRUE
300000     ELSE
300100         SET W-TL-IDX TO W-BEST-IDX
300200         MOVE "Y" TO TL-USED-FLAG(W-TL-IDX)
300300         MOVE TL-TIME(W-TL-IDX) TO D-SECS
300400         MOVE SPACES TO RPT-LINE
300500         STRING "   T+" DELIMITED BY SIZE
300600                D-SECS  DELIMITED BY SIZE
300700                "S: "   DELIMITED BY SIZE
300800                TL-NAME(W-TL-IDX) DELIMITED BY SIZE
300900                " "     DELIMITED BY SIZE
301000                TL-TEXT(W-TL-IDX) DELIMITED BY SIZE
301100           INTO RPT-LINE
301200         PERFORM U300-PRINT-LINE
301300     END-IF
301400     .
301500
301600 R807-TL-SCAN.
301700     IF NOT TL-USED(W-TL-IDX)
301800     AND TL-TIME(W-TL-IDX) < W-BEST-VAL7
301900         MOVE TL-TIME(W-TL-IDX) TO W-BEST-VAL7
302000         SET W-BEST-IDX TO W-TL-IDX
302100     END-IF
302200     .
302300******************************************************************
302400* Statistik-Exportdatei schreiben: ein Missionssatz, je ein
302500* Pilotensatz, je ein Verbandssatz (Satzkennung M/P/G im ersten
302600* Byte, vgl. SX-MISSION-VIEW/SX-PILOT-VIEW/SX-GROUP-VIEW).
302700******************************************************************
302800 W100-WRITE-EXPORT SECTION.
302900 W100-00.
303000
303100     MOVE SPACES            TO SX-RECORD
303200     MOVE "M"                TO SXM-REC-TYPE
303300     MOVE C9-MSN-DURATION    TO SXM-DURATION-SEC
303400     MOVE C9-TOTAL-EVENTS    TO SXM-TOTAL-EVENTS
303500     MOVE C9-ACTIVE-PILOTS   TO SXM-ACTIVE-PILOTS
303600     MOVE C9-ACTIVE-GROUPS   TO SXM-ACTIVE-GROUPS
303700     MOVE C7-MSN-SHOTS       TO SXM-TOTAL-SHOTS
303800     MOVE C7-MSN-HITS        TO SXM-TOTAL-HITS
303900     MOVE C5-MSN-AIRKILLS    TO SXM-TOTAL-AIRKILLS
304000     MOVE C5-MSN-GNDKILLS    TO SXM-TOTAL-GNDKILLS
304100     MOVE C5-MSN-DEATHS      TO SXM-TOTAL-DEATHS
304200     MOVE C9-OVERALL-ACC     TO SXM-OVERALL-ACC
304300     WRITE SX-RECORD
304400
304500     IF PSTAT-COUNT > 0
304600         PERFORM W101-WRITE-PILOT VARYING C4-PIL-IDX FROM 1
304700                 BY 1 UNTIL C4-PIL-IDX > PSTAT-COUNT
304800     END-IF
304900
305000     IF GSTAT-COUNT > 0
305100         PERFORM W110-WRITE-GROUP VARYING C4-GRP-IDX FROM 1
305200                 BY 1 UNTIL C4-GRP-IDX > GSTAT-COUNT
305300     END-IF
305400     .
305500 W100-99.
305600     EXIT.
305700
305800 W101-WRITE-PILOT.
305900     MOVE SPACES                    TO SX-RECORD
306000     MOVE "P"                        TO SXP-REC-TYPE
306100     MOVE PS-PILOT-NAME(C4-PIL-IDX)  TO SXP-PILOT-NAME
306200     MOVE PS-AIRCRAFT-TYPE(C4-PIL-IDX) TO SXP-AIRCRAFT-TYPE
306300     MOVE PS-COALITION(C4-PIL-IDX)   TO SXP-COALITION
306400     MOVE PS-GROUP-ID(C4-PIL-IDX)    TO SXP-GROUP-ID
306500     MOVE PS-GROUP-NAME(C4-PIL-IDX)  TO SXP-GROUP-NAME
306600     MOVE PS-PLAYER-FLAG(C4-PIL-IDX) TO SXP-PLAYER-FLAG
306700     MOVE PS-SHOTS-FIRED(C4-PIL-IDX) TO SXP-SHOTS
306800     MOVE PS-HITS-SCORED(C4-PIL-IDX) TO SXP-HITS
306900     MOVE PS-AIR-KILLS(C4-PIL-IDX)   TO SXP-AIR-KILLS
307000     MOVE PS-GROUND-KILLS(C4-PIL-IDX) TO SXP-GND-KILLS
307100     MOVE PS-DEATHS(C4-PIL-IDX)      TO SXP-DEATHS
307200     MOVE PS-EJECTIONS(C4-PIL-IDX)   TO SXP-EJECTIONS
307300     MOVE PS-ENGINE-STARTUPS(C4-PIL-IDX) TO SXP-ENGSTART
307400     MOVE PS-TAKEOFFS(C4-PIL-IDX)    TO SXP-TAKEOFFS
307500     MOVE PS-LANDINGS(C4-PIL-IDX)    TO SXP-LANDINGS
307600     MOVE PS-CRASHES(C4-PIL-IDX)     TO SXP-CRASHES
307700     MOVE PS-ACCURACY-PCT(C4-PIL-IDX) TO SXP-ACCURACY
307800     MOVE PS-AG-ACCURACY-PCT(C4-PIL-IDX) TO SXP-AG-ACCURACY
307900     MOVE PS-KD-RATIO(C4-PIL-IDX)    TO SXP-KD-RATIO
308000     MOVE PS-EFFICIENCY-RATING(C4-PIL-IDX) TO SXP-EFFICIENCY
308100     MOVE PS-KILL-STREAK(C4-PIL-IDX) TO SXP-KILL-STREAK
308200     MOVE PS-MAX-KILL-STREAK(C4-PIL-IDX) TO SXP-MAX-STREAK
308300     MOVE PS-FRIENDLY-FIRE(C4-PIL-IDX) TO SXP-FRIENDLY-FIRE
308400     WRITE SX-RECORD
308500     .
308600
308700 W110-WRITE-GROUP.
308800     MOVE SPACES                   TO SX-RECORD
308900     MOVE "G"                       TO SXG-REC-TYPE
309000     MOVE GS-GROUP-ID(C4-GRP-IDX)   TO SXG-GROUP-ID
309100     MOVE GS-GROUP-NAME(C4-GRP-IDX) TO SXG-GROUP-NAME
309200     MOVE GS-CATEGORY(C4-GRP-IDX)   TO SXG-CATEGORY
309300     MOVE GS-COALITION(C4-GRP-IDX)  TO SXG-COALITION
309400     MOVE GS-TOTAL-PILOTS(C4-GRP-IDX) TO SXG-TOTAL-PILOTS
309500     MOVE GS-TOTAL-KILLS(C4-GRP-IDX) TO SXG-TOTAL-KILLS
309600     MOVE GS-TOTAL-DEATHS(C4-GRP-IDX) TO SXG-TOTAL-DEATHS
309700     MOVE GS-ACCURACY-PCT(C4-GRP-IDX) TO SXG-ACCURACY
309800     MOVE GS-KD-RATIO(C4-GRP-IDX)   TO SXG-KD-RATIO
309900     MOVE GS-SURVIVABILITY(C4-GRP-IDX) TO SXG-SURVIVABILITY
310000     WRITE SX-RECORD
310100     .
310200******************************************************************
310300* Abschluss: Dateien schliessen, Programmende.
310400******************************************************************
310500 B090-ENDE SECTION.
310600 B090-00.
310700
310800     CLOSE GROUPS-FILE
310900     CLOSE UNITS-FILE
311000     CLOSE EVENTS-FILE
311100     CLOSE REPORT-FILE
311200     CLOSE STATS-EXPORT-FILE
311300     .
311400 B090-99.
311500     EXIT.
